000100*(c) 1999, 1991 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1991 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*The copyright notice above does not
000900*evidence any actual or intended
001000*publication of such source code.
001100*
001200* #ident "@(#) batch/XCHORD.CBL  $Revision: 1.11 $"
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  XCHORD.
001600 AUTHOR.  W C JENNINGS.
001700 INSTALLATION.  XCHANGE SYSTEMS GROUP - MARKET OPERATIONS.
001800 DATE-WRITTEN.  04/22/91.
001900 DATE-COMPILED.
002000 SECURITY.  XCHANGE SYSTEMS GROUP - INTERNAL USE ONLY.
002100******************************************************
002200* ORDER SUBMISSION - VALIDATES AND FILES A LIMIT OR
002300* MARKET ORDER FOR A TRADER.  REPLACES THE OLD FLOOR
002400* ORDER-TICKET DESK - THE VALIDATION LOGIC IS THE SAME
002500* SHAPE THE DESK CLERKS WORKED BY, BUT THERE IS NO PAPER
002600* TICKET; THE ORDER IS BUILT FROM THE ORDER-FILE RECORD
002700* PASSED DOWN BY XCHDRIVR AND, ON ACCEPTANCE, FILED BOTH
002800* INTO THE MARKET'S BUY-BOOK/SELL-BOOK (ADDTOORDERBOOK)
002900* AND THE TRADER'S OWN PLACED-ORDERS TABLE.  THIS PROGRAM
003000* NEVER MATCHES AN ORDER AGAINST THE BOOK - THAT IS
003100* XCHMATCH'S JOB, RUN AS A SEPARATE STEP AFTER EVERY
003200* ORDER IN THE INPUT FILE HAS BEEN SUBMITTED.
003300******************************************************
003400* MAINTENANCE HISTORY
003500*   910422  WCJ  0040  ORIGINAL - REPLACES THE PAPER
003600*                      ORDER TICKET, BUY-SIDE AND SELL-SIDE
003700*                      VALIDATION
003800*   910609  WCJ  0041  ADDED DUPLICATE-ORDER-PER-SYMBOL CHECK
003900*   920714  WCJ  0047  ADDED MARKET-ORDER PRICING VIA XCHPRICE
004000*   930817  WCJ  0060  SKIP SUBMISSION IF TRADER-STATUS-IND
004100*                      NOT ACTIVE
004200*   940912  RDP  0066  SELL ELIGIBILITY NOW SUMS ALL OWNED
004300*                      LOTS FOR THE SYMBOL, NOT JUST THE FIRST
004400*   961105  MTK  0076  LOG EVERY REJECT REASON TO THE BANNER
004500*   970214  MTK  0080  MARKET BUY AFFORD CHECK NOW USES THE
004600*                      XCHPRICE LOOKUP VALUE, NOT THE ZEROED
004700*                      ORDER-PRICE - WAS UNDER-REJECTING
004800*   971103  MTK  0085  YEAR-2000 PROJECT WALKTHROUGH OF THE
004900*                      ORDER-VALIDATION PATH - NO DATE
005000*                      ARITHMETIC PRESENT, NO DEFECTS LOGGED
005100*   980722  MTK  0086  Q2 INTERNAL-AUDIT WALKTHROUGH OF THE
005200*                      DUPLICATE-ORDER AND SELL-ELIGIBILITY
005300*                      CHECKS - CONFIRMED AGAINST CURRENT
005400*                      BUSINESS RULES, NO CHANGE MADE
005500*   990118  MTK  Y2K05 YEAR-2000 REMEDIATION SIGN-OFF - SEE
005600*                      971103 WALKTHROUGH, NO CODE CHANGE MADE
005700*   990305  MTK  0098  DROPPED THE TRADER-STATUS-IND CHECK -
005800*                      SEE TRADEREC 0094, MASTER FILE NO
005900*                      LONGER CARRIES AN ACCOUNT STATUS BYTE
006000******************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-3090.
006400 OBJECT-COMPUTER.  IBM-3090.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
006800            OFF STATUS IS WS-TRACE-SW-OFF
006900     CLASS VALID-SIDE-CODE IS "B" "S".
007000*
007100 DATA DIVISION.
007200 WORKING-STORAGE SECTION.
007300******************************************************
007400* XCHPRICE CALL PARAMETERS - USED ONLY FOR MARKET ORDERS.
007500* A LIMIT ORDER NEVER CALLS XCHPRICE - ITS PRICE COMES
007600* STRAIGHT FROM THE CALLER-SUPPLIED ORDER-PRICE
007700******************************************************
007800 01  WS-PRICE-SYMBOL            PIC X(06).
007900 01  WS-PRICE-VALUE             PIC S9(07)V99.
008000 01  WS-PRICE-TABLE-INDEX       PIC S9(05) COMP.
008100* TABLE SLOT OF THE MATCHED STOCK-TABLE ENTRY - UNUSED
008200* HERE BUT PART OF THE COMMON XCHPRICE PARAMETER SET
008300 01  WS-PRICE-RETURN-CODE       PIC S9(09) COMP-5.
008400 77  WS-PRICE-FOUND             PIC S9(9) COMP-5 VALUE 1.
008500******************************************************
008600* ELIGIBILITY WORK AREAS - AFFORD CHECK AND SELL-VOLUME
008700* SUMMATION.  BOTH ARE RECOMPUTED FRESH ON EVERY ORDER,
008800* THERE IS NO CARRIED-FORWARD RUNNING TOTAL
008900******************************************************
009000 01  WS-ORDER-COST              PIC S9(11)V99.
009100* UNSIGNED-VIEW REDEFINE, USED ONLY IF A FUTURE RELEASE
009200* NEEDS TO MOVE THE COST TO A ZONED REPORT FIELD
009300 01  WS-ORDER-COST-E REDEFINES WS-ORDER-COST
009400                                 PIC S9(13).
009500 01  WS-OWNED-VOLUME            PIC S9(09)  COMP.
009600 01  WS-OWNED-LOT-COUNT         PIC S9(04)  COMP.
009700 01  WS-OWNED-LOT-COUNT-E REDEFINES WS-OWNED-LOT-COUNT
009800                                 PIC S9(04).
009900******************************************************
010000* SWITCHES - TRADER-FOUND / SYMBOL-FOUND / DUPLICATE /
010100* REJECT.  WS-REJECT-SW IS THE ONLY ONE 0000-MAIN-CONTROL
010200* ITSELF LOOKS AT - EVERY VALIDATION PARAGRAPH SETS IT
010300* RATHER THAN RETURNING A CONDITION CODE OF ITS OWN
010400******************************************************
010500 01  WS-TRADER-FOUND-SW         PIC X(01)  VALUE "N".
010600     88  WS-TRADER-FOUND             VALUE "Y".
010700 01  WS-SYMBOL-FOUND-SW         PIC X(01)  VALUE "N".
010800     88  WS-SYMBOL-FOUND              VALUE "Y".
010900 01  WS-DUPLICATE-SW            PIC X(01)  VALUE "N".
011000     88  WS-DUPLICATE-ORDER           VALUE "Y".
011100 01  WS-REJECT-SW               PIC X(01)  VALUE "N".
011200     88  WS-ORDER-REJECTED            VALUE "Y".
011300******************************************************
011400* REJECT / STATUS BANNER - 961105 0076, ONE LINE PER
011500* ORDER SUBMITTED, ACCEPTED OR REJECTED, GIVES THE JOB
011600* LOG A COMPLETE AUDIT TRAIL OF THE SUBMISSION STEP
011700******************************************************
011800 01  WS-ORD-BANNER.
011900     05  FILLER                 PIC X(08) VALUE "XCHORD=>".
012000     05  WS-BANNER-TEXT         PIC X(41).
012100*
012200 LINKAGE SECTION.
012300******************************************************
012400* PARAMETERS PASSED FROM XCHDRIVR - STOCK TABLE, TRADER
012500* TABLE, THE TWO ORDER-BOOK TABLES AND THE ORDER RECORD
012600* ITSELF BEING SUBMITTED THIS CALL
012700******************************************************
012800 01  STOCK-TABLE-PARM.
012900     COPY STKTABLE.
013000* NEEDED ONLY TO PRICE A MARKET ORDER VIA XCHPRICE
013100 01  TRADER-TABLE-PARM.
013200     COPY TRDTABLE.
013300* THE SAME IN-MEMORY TRADER TABLE EVERY OTHER SUBPROGRAM
013400* CALLED OUT OF XCHDRIVR THIS RUN SHARES BY REFERENCE
013500 01  BUY-BOOK-PARM.
013600     COPY BOOKTBL REPLACING ==BOOK-== BY ==BBK-==.
013700* SAME BOOKTBL COPYBOOK, TWO SEPARATE IN-MEMORY COPIES -
013800* ONE FOR THE BUY SIDE OF THE MARKET, ONE FOR THE SELL
013900 01  SELL-BOOK-PARM.
014000     COPY BOOKTBL REPLACING ==BOOK-== BY ==SBK-==.
014100 01  XCHORD-ORDER-REC.
014200     COPY ORDERREC.
014300* THE ORDER BEING SUBMITTED THIS CALL, READ BY XCHDRIVR
014400* FROM THE ORDER INPUT FILE ONE RECORD AT A TIME
014500 01  XCHORD-RETURN-CODE         PIC S9(09) COMP-5.
014600*
014700 PROCEDURE DIVISION USING STOCK-TABLE-PARM
014800                           TRADER-TABLE-PARM
014900                           BUY-BOOK-PARM
015000                           SELL-BOOK-PARM
015100                           XCHORD-ORDER-REC
015200                           XCHORD-RETURN-CODE.
015300*
015400******************************************************
015500* 0000 SERIES - LOCATE THE TRADER, PRICE THE ORDER IF IT
015600* IS A MARKET ORDER, VALIDATE ELIGIBILITY, THEN FILE THE
015700* ORDER INTO BOTH THE ORDER BOOK AND THE TRADER'S OWN
015800* PLACED-ORDERS TABLE.  EACH STEP CAN SET WS-REJECT-SW,
015900* AND THIS PARAGRAPH CHECKS IT AFTER EVERY STEP RATHER
016000* THAN LETTING A LATER STEP RUN AGAINST A REJECTED ORDER
016100******************************************************
016200 0000-MAIN-CONTROL.
016300     MOVE ZERO TO XCHORD-RETURN-CODE.
016400     MOVE "N" TO WS-REJECT-SW.
016500*    STEP 1 - IS THE SUBMITTING TRADER ON FILE AND ACTIVE
016600     PERFORM 2000-FIND-TRADER
016700         THRU 2000-EXIT.
016800     IF WS-ORDER-REJECTED
016900         GO TO 9000-RETURN.
017000*    STEP 2 - PRICE A MARKET ORDER BEFORE VALIDATING IT,
017100*    SINCE THE AFFORD CHECK BELOW NEEDS A REAL PRICE
017200     PERFORM 3000-BUILD-ORDER-REC
017300         THRU 3000-EXIT.
017400     IF WS-ORDER-REJECTED
017500         GO TO 9000-RETURN.
017600*    STEP 3 - AFFORD / DUPLICATE / OWNED-QUANTITY CHECKS
017700     PERFORM 1000-VALIDATE-ORDER
017800         THRU 1000-EXIT.
017900     IF WS-ORDER-REJECTED
018000         GO TO 9000-RETURN.
018100*    STEP 4 - THE ORDER IS ACCEPTED FROM HERE ON, FILE IT
018200*    INTO THE MARKET BOOK AND THE TRADER'S OWN TABLE
018300     PERFORM 4000-ADD-TO-BOOK
018400         THRU 4000-EXIT.
018500     PERFORM 4100-ADD-PLACED-ORDER
018600         THRU 4100-EXIT.
018700     MOVE 1 TO XCHORD-RETURN-CODE.
018800     MOVE "ORDER ACCEPTED" TO WS-BANNER-TEXT.
018900     DISPLAY WS-ORD-BANNER.
019000     GO TO 9000-RETURN.
019100*
019200******************************************************
019300* 1000 SERIES - VALIDATE ORDER ELIGIBILITY.  A BUY IS
019400* CHECKED FOR AFFORDABILITY; A SELL IS CHECKED FOR OWNED
019500* QUANTITY.  BOTH SIDES ARE CHECKED FOR A DUPLICATE OPEN
019600* ORDER ON THE SAME SYMBOL - 910609 0041, ONE OPEN ORDER
019700* PER SYMBOL PER TRADER AT A TIME, REGARDLESS OF SIDE
019800******************************************************
019900 1000-VALIDATE-ORDER.
020000*    A SELL NEVER NEEDS THE AFFORDABILITY CHECK - SELLING
020100*    RAISES CASH, IT DOES NOT SPEND IT
020200     IF ORDER-SIDE-BUY
020300         PERFORM 1100-CHECK-AFFORD
020400             THRU 1100-EXIT.
020500     IF WS-ORDER-REJECTED
020600         GO TO 1000-EXIT.
020700*    DUPLICATE CHECK APPLIES TO BOTH SIDES ALIKE
020800     PERFORM 1200-CHECK-DUPLICATE
020900         THRU 1200-EXIT.
021000     IF WS-ORDER-REJECTED
021100         GO TO 1000-EXIT.
021200*    A BUY NEVER NEEDS THE OWNED-QUANTITY CHECKS - THE BANK
021300*    SIDE OF XCHBUY SUPPLIES UNLIMITED SHARES, SO THERE IS
021400*    NOTHING FOR A BUYER TO ALREADY OWN AGAINST
021500     IF ORDER-SIDE-SELL
021600         PERFORM 1300-CHECK-SELL-QTY
021700             THRU 1300-EXIT
021800         PERFORM 1400-CHECK-SELL-OWNED
021900             THRU 1400-EXIT.
022000 1000-EXIT.
022100     EXIT.
022200*
022300* AFFORDABILITY CHECK FOR A BUY ORDER.  970214 0080 - A
022400* MARKET BUY MUST PRICE AGAINST THE XCHPRICE LOOKUP
022500* VALUE FILLED IN BY 3000-BUILD-ORDER-REC, NOT THE
022600* CALLER-SUPPLIED ORDER-PRICE, WHICH IS ZERO FOR A MARKET
022700* ORDER AND WOULD LET AN UNAFFORDABLE ORDER THROUGH
022800 1100-CHECK-AFFORD.
022900*    WS-PRICE-VALUE WAS FILLED IN BY 3000-BUILD-ORDER-REC,
023000*    WHICH RUNS BEFORE THIS PARAGRAPH IN 0000-MAIN-CONTROL,
023100*    SO IT IS ALREADY CURRENT BY THE TIME WE GET HERE
023200     IF ORDER-IS-MARKET-YES
023300         COMPUTE WS-ORDER-COST ROUNDED =
023400             WS-PRICE-VALUE * ORDER-VOLUME
023500     ELSE
023600         COMPUTE WS-ORDER-COST ROUNDED =
023700             ORDER-PRICE * ORDER-VOLUME.
023800*    CASH-ON-HAND WAS LOADED INTO TRADER-TABLE-PARM BY XCHLOAD
023900*    AT THE START OF THE RUN AND IS UPDATED IN PLACE AS EACH
024000*    ORDER CLEARS - NO FRESH READ IS DONE HERE
024100     IF WS-ORDER-COST > TRADER-CASH (TRD-IDX)
024200         SET WS-ORDER-REJECTED TO TRUE
024300         MOVE "CANNOT AFFORD - ORDER REJECTED" TO
024400             WS-BANNER-TEXT
024500         MOVE 5 TO XCHORD-RETURN-CODE
024600         DISPLAY WS-ORD-BANNER.
024700 1100-EXIT.
024800     EXIT.
024900*
025000* DUPLICATE-ORDER CHECK - 910609 0041 AND 980722 0086.
025100* SCANS THE TRADER'S OWN PLACED-ORDERS TABLE FOR AN
025200* EXISTING ENTRY ON THIS SYMBOL, EITHER SIDE.  AN EMPTY
025300* TABLE SHORT-CIRCUITS STRAIGHT TO EXIT WITHOUT A SCAN
025400 1200-CHECK-DUPLICATE.
025500     MOVE "N" TO WS-DUPLICATE-SW.
025600*    NOTHING TO SCAN IF THE TRADER HAS NO OPEN ORDERS AT ALL
025700     IF TRADER-PLACED-COUNT (TRD-IDX) = ZERO
025800         GO TO 1200-EXIT.
025900     SET TOP-IDX TO 1.
026000     PERFORM 1210-SCAN-PLACED-ORDERS
026100         THRU 1210-EXIT
026200         UNTIL TOP-IDX > TRADER-PLACED-COUNT (TRD-IDX)
026300            OR WS-DUPLICATE-ORDER.
026400     IF WS-DUPLICATE-ORDER
026500         SET WS-ORDER-REJECTED TO TRUE
026600         MOVE "DUPLICATE OPEN ORDER FOR SYMBOL" TO
026700             WS-BANNER-TEXT
026800         MOVE 6 TO XCHORD-RETURN-CODE
026900         DISPLAY WS-ORD-BANNER.
027000 1200-EXIT.
027100     EXIT.
027200*
027300* SERIAL SCAN OF THE TRADER'S PLACED-ORDERS TABLE BY
027400* SYMBOL ONLY - THE SIDE IS DELIBERATELY NOT COMPARED
027500* HERE, SINCE A DUPLICATE ON EITHER SIDE IS STILL A
027600* DUPLICATE UNDER THIS RULE
027700 1210-SCAN-PLACED-ORDERS.
027800     IF TOP-SYMBOL (TRD-IDX, TOP-IDX) = ORDER-SYMBOL
027900         SET WS-DUPLICATE-ORDER TO TRUE
028000         GO TO 1210-EXIT.
028100     SET TOP-IDX UP BY 1.
028200 1210-EXIT.
028300     EXIT.
028400*
028500* SELL-QUANTITY CHECK - 940912 0066, THE OWNED VOLUME FOR
028600* THE SYMBOL IS SUMMED ACROSS EVERY LOT IN THE TABLE,
028700* SINCE A TRADER MAY OWN THE SAME SYMBOL IN SEVERAL
028800* SEPARATE LOTS BOUGHT AT DIFFERENT TIMES OR PRICES
028900 1300-CHECK-SELL-QTY.
029000     MOVE ZERO TO WS-OWNED-VOLUME.
029100*    OWNS NOTHING AT ALL - 1400-CHECK-SELL-OWNED CATCHES THIS
029200*    CASE WITH THE MORE SPECIFIC BANNER TEXT
029300     IF TRADER-OWNED-COUNT (TRD-IDX) = ZERO
029400         GO TO 1300-EXIT.
029500     SET TSO-IDX TO 1.
029600     PERFORM 1310-SUM-OWNED-VOLUME
029700         THRU 1310-EXIT
029800         UNTIL TSO-IDX > TRADER-OWNED-COUNT (TRD-IDX).
029900     IF ORDER-VOLUME > WS-OWNED-VOLUME
030000         SET WS-ORDER-REJECTED TO TRUE
030100         MOVE "SELL VOLUME EXCEEDS QUANTITY OWNED" TO
030200             WS-BANNER-TEXT
030300         MOVE 7 TO XCHORD-RETURN-CODE
030400         DISPLAY WS-ORD-BANNER.
030500 1300-EXIT.
030600     EXIT.
030700*
030800* ADD ONE OWNED LOT'S VOLUME TO THE RUNNING TOTAL IF THE
030900* LOT IS FOR THE SYMBOL BEING SOLD - UNMATCHED LOTS ARE
031000* SKIPPED WITHOUT COMMENT
031100 1310-SUM-OWNED-VOLUME.
031200     IF TSO-SYMBOL (TRD-IDX, TSO-IDX) = ORDER-SYMBOL
031300         ADD TSO-VOLUME (TRD-IDX, TSO-IDX) TO WS-OWNED-VOLUME.
031400     SET TSO-IDX UP BY 1.
031500 1310-EXIT.
031600     EXIT.
031700*
031800* 980722 0086 - CONFIRMED THE ZERO-OWNED-VOLUME CASE STILL
031900* NEEDS ITS OWN EXPLICIT CHECK EVEN THOUGH 1300-CHECK-
032000* SELL-QTY WOULD ALSO CATCH IT, BECAUSE THIS PARAGRAPH
032100* PRODUCES THE MORE SPECIFIC "OWNS NONE" BANNER TEXT
032200 1400-CHECK-SELL-OWNED.
032300*    WS-OWNED-VOLUME WAS SUMMED BY 1300-CHECK-SELL-QTY, WHICH
032400*    ALWAYS RUNS FIRST FOR A SELL ORDER
032500     IF WS-OWNED-VOLUME = ZERO
032600         SET WS-ORDER-REJECTED TO TRUE
032700         MOVE "TRADER OWNS NONE OF THIS SYMBOL" TO
032800             WS-BANNER-TEXT
032900         MOVE 8 TO XCHORD-RETURN-CODE
033000         DISPLAY WS-ORD-BANNER.
033100 1400-EXIT.
033200     EXIT.
033300*
033400******************************************************
033500* 2000 SERIES - LOCATE THE SUBMITTING TRADER BY NAME
033600******************************************************
033700 2000-FIND-TRADER.
033800*    TRD-IDX IS LEFT SET ON EXIT SO EVERY LATER PARAGRAPH IN
033900*    THIS PROGRAM CAN SUBSCRIPT TRADER-TABLE-PARM DIRECTLY
034000*    WITHOUT RE-LOCATING THE TRADER
034100     MOVE "N" TO WS-TRADER-FOUND-SW.
034200     SET TRD-IDX TO 1.
034300     PERFORM 2100-SCAN-TRADER-TABLE
034400         THRU 2100-EXIT
034500         UNTIL TRD-IDX > TRD-COUNT IN TRADER-TABLE-PARM
034600            OR WS-TRADER-FOUND.
034700     IF NOT WS-TRADER-FOUND
034800         SET WS-ORDER-REJECTED TO TRUE
034900         MOVE "TRADER NOT ON FILE" TO WS-BANNER-TEXT
035000         MOVE 2 TO XCHORD-RETURN-CODE
035100         DISPLAY WS-ORD-BANNER
035200         GO TO 2000-EXIT.
035300 2000-EXIT.
035400     EXIT.
035500*
035600* SERIAL SCAN OF THE TRADER TABLE BY NAME - SAME PATTERN
035700* USED IN EVERY OTHER SUBPROGRAM CALLED OUT OF XCHDRIVR
035800 2100-SCAN-TRADER-TABLE.
035900     IF TRADER-NAME (TRD-IDX) = ORDER-TRADER-ID
036000         SET WS-TRADER-FOUND TO TRUE
036100         GO TO 2100-EXIT.
036200     SET TRD-IDX UP BY 1.
036300 2100-EXIT.
036400     EXIT.
036500*
036600******************************************************
036700* 3000 SERIES - PRICE A MARKET ORDER VIA THE COMMON
036800* XCHPRICE LOOKUP (LIMIT ORDERS PASS THROUGH WITH THE
036900* CALLER-SUPPLIED ORDER-PRICE UNCHANGED).  ORDER-PRICE IS
037000* THEN ZEROED FOR A MARKET ORDER SO IT NEVER MASQUERADES
037100* AS A REAL LIMIT WHEN THE ORDER IS LATER FILED
037200******************************************************
037300 3000-BUILD-ORDER-REC.
037400*    A LIMIT ORDER ALREADY CARRIES ITS OWN PRICE FROM THE
037500*    INPUT FILE AND NEEDS NOTHING DONE HERE
037600     IF ORDER-IS-MARKET-NO
037700         GO TO 3000-EXIT.
037800     MOVE ORDER-SYMBOL TO WS-PRICE-SYMBOL.
037900*    XCHPRICE RETURNS THE CURRENT REFERENCE PRICE AND THE
038000*    STOCK-TABLE SLOT, BUT ONLY THE PRICE IS USED BELOW
038100     CALL "XCHPRICE" USING STOCK-TABLE-PARM
038200                            WS-PRICE-SYMBOL
038300                            WS-PRICE-VALUE
038400                            WS-PRICE-TABLE-INDEX
038500                            WS-PRICE-RETURN-CODE.
038600     IF WS-PRICE-RETURN-CODE NOT = WS-PRICE-FOUND
038700         SET WS-ORDER-REJECTED TO TRUE
038800         MOVE "SYMBOL NOT ON FILE" TO WS-BANNER-TEXT
038900         MOVE 4 TO XCHORD-RETURN-CODE
039000         DISPLAY WS-ORD-BANNER
039100         GO TO 3000-EXIT.
039200     MOVE ZERO TO ORDER-PRICE.
039300 3000-EXIT.
039400     EXIT.
039500*
039600******************************************************
039700* 4000 SERIES - ADDTOORDERBOOK - FILE THE ORDER INTO THE
039800* MARKET'S BUY-BOOK OR SELL-BOOK, KEYED BY SYMBOL.  THE
039900* TWO BOOKS ARE SEPARATE COPIES OF THE SAME BOOKTBL
040000* LAYOUT SO THIS PROGRAM RUNS ONE PARAGRAPH PER SIDE
040100* RATHER THAN SHARING ONE PARAMETERIZED PARAGRAPH
040200******************************************************
040300 4000-ADD-TO-BOOK.
040400     IF ORDER-SIDE-BUY
040500         PERFORM 4010-ADD-TO-BUY-BOOK
040600             THRU 4010-EXIT
040700     ELSE
040800         PERFORM 4020-ADD-TO-SELL-BOOK
040900             THRU 4020-EXIT.
041000 4000-EXIT.
041100     EXIT.
041200*
041300* FILE A BUY ORDER - LOCATE THE SYMBOL'S ENTRY IN THE
041400* BUY-BOOK, CREATING ONE IF THIS IS THE FIRST BUY ON THE
041500* SYMBOL, THEN APPEND THE ORDER TO THAT SYMBOL'S ORDER LIST
041600 4010-ADD-TO-BUY-BOOK.
041700*    BBK-SYM-IDX ENDS THIS PARAGRAPH POINTING AT THE SYMBOL'S
041800*    ENTRY, WHETHER FOUND BY THE SCAN OR JUST CREATED BELOW
041900     MOVE "N" TO WS-SYMBOL-FOUND-SW.
042000     SET BBK-SYM-IDX TO 1.
042100     PERFORM 4011-SCAN-BUY-SYMBOL
042200         THRU 4011-EXIT
042300         UNTIL BBK-SYM-IDX > BBK-SYMBOL-COUNT
042400                              IN BUY-BOOK-PARM
042500            OR WS-SYMBOL-FOUND.
042600     IF NOT WS-SYMBOL-FOUND
042700*        FIRST BUY EVER SEEN THIS RUN ON THIS SYMBOL -
042800*        OPEN A NEW SYMBOL ENTRY AT THE END OF THE TABLE
042900         ADD 1 TO BBK-SYMBOL-COUNT IN BUY-BOOK-PARM
043000         SET BBK-SYM-IDX TO BBK-SYMBOL-COUNT
043100                             IN BUY-BOOK-PARM
043200         MOVE ORDER-SYMBOL TO BBK-SYMBOL (BBK-SYM-IDX)
043300         MOVE ZERO TO BBK-ORDER-COUNT (BBK-SYM-IDX).
043400*    APPEND THIS ORDER AS THE NEXT ORDER-ROW UNDER THE SYMBOL
043500     ADD 1 TO BBK-ORDER-COUNT (BBK-SYM-IDX).
043600     SET BBK-ORD-IDX TO BBK-ORDER-COUNT (BBK-SYM-IDX).
043700     MOVE ORDER-VOLUME TO
043800         BKO-VOLUME (BBK-SYM-IDX, BBK-ORD-IDX) IN BUY-BOOK-PARM.
043900     MOVE ORDER-PRICE TO
044000         BKO-PRICE (BBK-SYM-IDX, BBK-ORD-IDX) IN BUY-BOOK-PARM.
044100*    CARRIED THROUGH SO XCHMATCH CAN TELL A MARKET ORDER FROM
044200*    A LIMIT ORDER WHEN IT WALKS THIS BOOK ENTRY
044300     MOVE ORDER-IS-MARKET TO
044400         BKO-IS-MARKET (BBK-SYM-IDX, BBK-ORD-IDX) IN BUY-BOOK-PARM.
044500     MOVE ORDER-TRADER-ID TO
044600         BKO-TRADER-ID (BBK-SYM-IDX, BBK-ORD-IDX) IN BUY-BOOK-PARM.
044700 4010-EXIT.
044800     EXIT.
044900*
045000* SERIAL SCAN OF THE BUY-BOOK SYMBOL TABLE
045100 4011-SCAN-BUY-SYMBOL.
045200     IF BBK-SYMBOL (BBK-SYM-IDX) = ORDER-SYMBOL
045300         SET WS-SYMBOL-FOUND TO TRUE
045400         GO TO 4011-EXIT.
045500     SET BBK-SYM-IDX UP BY 1.
045600 4011-EXIT.
045700     EXIT.
045800*
045900* FILE A SELL ORDER - MIRROR IMAGE OF 4010-ADD-TO-BUY-BOOK
046000* AGAINST THE SELL-BOOK-PARM COPY OF THE SAME LAYOUT
046100 4020-ADD-TO-SELL-BOOK.
046200*    SBK-SYM-IDX ENDS THIS PARAGRAPH POINTING AT THE SYMBOL'S
046300*    ENTRY, WHETHER FOUND BY THE SCAN OR JUST CREATED BELOW
046400     MOVE "N" TO WS-SYMBOL-FOUND-SW.
046500     SET SBK-SYM-IDX TO 1.
046600     PERFORM 4021-SCAN-SELL-SYMBOL
046700         THRU 4021-EXIT
046800         UNTIL SBK-SYM-IDX > SBK-SYMBOL-COUNT
046900                              IN SELL-BOOK-PARM
047000            OR WS-SYMBOL-FOUND.
047100     IF NOT WS-SYMBOL-FOUND
047200*        FIRST SELL EVER SEEN THIS RUN ON THIS SYMBOL -
047300*        OPEN A NEW SYMBOL ENTRY AT THE END OF THE TABLE
047400         ADD 1 TO SBK-SYMBOL-COUNT IN SELL-BOOK-PARM
047500         SET SBK-SYM-IDX TO SBK-SYMBOL-COUNT
047600                             IN SELL-BOOK-PARM
047700         MOVE ORDER-SYMBOL TO SBK-SYMBOL (SBK-SYM-IDX)
047800         MOVE ZERO TO SBK-ORDER-COUNT (SBK-SYM-IDX).
047900*    APPEND THIS ORDER AS THE NEXT ORDER-ROW UNDER THE SYMBOL
048000     ADD 1 TO SBK-ORDER-COUNT (SBK-SYM-IDX).
048100     SET SBK-ORD-IDX TO SBK-ORDER-COUNT (SBK-SYM-IDX).
048200     MOVE ORDER-VOLUME TO
048300         BKO-VOLUME (SBK-SYM-IDX, SBK-ORD-IDX) IN SELL-BOOK-PARM.
048400     MOVE ORDER-PRICE TO
048500         BKO-PRICE (SBK-SYM-IDX, SBK-ORD-IDX) IN SELL-BOOK-PARM.
048600     MOVE ORDER-IS-MARKET TO
048700         BKO-IS-MARKET (SBK-SYM-IDX, SBK-ORD-IDX) IN SELL-BOOK-PARM.
048800     MOVE ORDER-TRADER-ID TO
048900         BKO-TRADER-ID (SBK-SYM-IDX, SBK-ORD-IDX) IN SELL-BOOK-PARM.
049000 4020-EXIT.
049100     EXIT.
049200*
049300* SERIAL SCAN OF THE SELL-BOOK SYMBOL TABLE
049400 4021-SCAN-SELL-SYMBOL.
049500     IF SBK-SYMBOL (SBK-SYM-IDX) = ORDER-SYMBOL
049600         SET WS-SYMBOL-FOUND TO TRUE
049700         GO TO 4021-EXIT.
049800     SET SBK-SYM-IDX UP BY 1.
049900 4021-EXIT.
050000     EXIT.
050100*
050200******************************************************
050300* 4100 SERIES - RECORD THE ORDER IN THE TRADER'S OWN
050400* PLACED-ORDERS TABLE, SO XCHSETL CAN LOCATE AND REMOVE
050500* IT LATER WHEN THE ORDER CLEARS, AND SO 1200-CHECK-
050600* DUPLICATE CAN SEE IT ON A LATER SUBMISSION
050700******************************************************
050800 4100-ADD-PLACED-ORDER.
050900*    20 IS THE COMPILE-TIME SIZE OF THE TOP-TABLE OCCURS
051000*    CLAUSE IN TRDTABLE.CPY - THIS PARAGRAPH IS THE ONLY
051100*    PLACE THAT ENTRIES ARE ADDED TO IT
051200     IF TRADER-PLACED-COUNT (TRD-IDX) = 20
051300         MOVE "PLACED-ORDERS TABLE FULL" TO WS-BANNER-TEXT
051400         DISPLAY WS-ORD-BANNER
051500         GO TO 4100-EXIT.
051600     ADD 1 TO TRADER-PLACED-COUNT (TRD-IDX).
051700     SET TOP-IDX TO TRADER-PLACED-COUNT (TRD-IDX).
051800     MOVE ORDER-SIDE TO TOP-SIDE (TRD-IDX, TOP-IDX).
051900     MOVE ORDER-SYMBOL TO TOP-SYMBOL (TRD-IDX, TOP-IDX).
052000     MOVE ORDER-VOLUME TO TOP-VOLUME (TRD-IDX, TOP-IDX).
052100     MOVE ORDER-PRICE TO TOP-PRICE (TRD-IDX, TOP-IDX).
052200     MOVE ORDER-IS-MARKET TO TOP-IS-MARKET (TRD-IDX, TOP-IDX).
052300 4100-EXIT.
052400     EXIT.
052500*
052600******************************************************
052700* 9000 SERIES - RETURN TO CALLER
052800******************************************************
052900 9000-RETURN.
053000     EXIT PROGRAM.
