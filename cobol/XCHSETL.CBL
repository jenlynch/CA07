000100*(c) 1999, 1991 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1991 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*The copyright notice above does not
000900*evidence any actual or intended
001000*publication of such source code.
001100*
001200* #ident "@(#) batch/XCHSETL.CBL  $Revision: 1.7 $"
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  XCHSETL.
001600 AUTHOR.  W C JENNINGS.
001700 INSTALLATION.  XCHANGE SYSTEMS GROUP - MARKET OPERATIONS.
001800 DATE-WRITTEN.  06/10/91.
001900 DATE-COMPILED.
002000 SECURITY.  XCHANGE SYSTEMS GROUP - INTERNAL USE ONLY.
002100******************************************************
002200* SETTLEMENT CALLBACK - INVOKED BY XCHMATCH FOR EVERY
002300* ORDER THAT CLEARS.  MOVES CASH AND STOCK POSITION
002400* BETWEEN THE TRADER'S WS-TRADER-TABLE ENTRY AND THE
002500* MARKET, THEN REMOVES THE SETTLED ORDER FROM THE
002600* TRADER'S OWN PLACED-ORDERS TABLE.  THIS PROGRAM CARRIES
002700* NO FILE I/O OF ITS OWN - IT REPLACES THE BACK OFFICE'S
002800* END-OF-DAY SETTLEMENT RUN THAT USED TO POST EACH FILLED
002900* TICKET AGAINST THE TRADER'S CASH AND POSITION RECORDS
003000* OVERNIGHT; SETTLEMENT NOW HAPPENS THE MOMENT THE ORDER
003100* CLEARS, AS PART OF THE SAME BATCH STEP.
003200******************************************************
003300* MAINTENANCE HISTORY
003400*   910610  WCJ  0043  ORIGINAL - REPLACES THE OVERNIGHT
003500*                      SETTLEMENT RUN, SELL-SETTLEMENT AND
003600*                      BUY-SETTLEMENT ONLY
003700*   920714  WCJ  0049  REJECT WITH "ORDER DOES NOT EXIST" WHEN
003800*                      THE PLACED-ORDERS TABLE HAS NO MATCH
003900*   940912  RDP  0067  REMOVE THE OWNED POSITION/PLACED ORDER
004000*                      BY SHIFTING THE TABLE DOWN RATHER THAN
004100*                      LEAVING A ZERO-VOLUME HOLE
004200*   970214  MTK  0083  ROUND THE CASH-POSTING COMPUTE
004300*   971103  MTK  0093  YEAR-2000 PROJECT WALKTHROUGH OF THE
004400*                      SETTLEMENT-CALLBACK LOGIC - NO DATE
004500*                      ARITHMETIC PRESENT, NO DEFECTS LOGGED
004600*   990118  MTK  Y2K09 YEAR-2000 REMEDIATION SIGN-OFF - SEE
004700*                      971103 WALKTHROUGH, NO CODE CHANGE MADE
004800******************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-3090.
005200 OBJECT-COMPUTER.  IBM-3090.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005600            OFF STATUS IS WS-TRACE-SW-OFF
005700     CLASS VALID-SIDE-CODE IS "B" "S".
005800*
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100******************************************************
006200* SETTLEMENT AMOUNT - EDITED VIEW FOR THE STATUS BANNER
006300******************************************************
006400 01  WS-SETTLE-AMOUNT           PIC S9(11)V99.
006500* UNSIGNED-VIEW REDEFINE, CARRIED FORWARD FROM THE OLD
006600* SETTLEMENT-RUN WORK-AREA LAYOUT.  NOTHING IN THIS
006700* PROGRAM MOVES THROUGH THE REDEFINE TODAY BUT IT IS LEFT
006800* IN PLACE SINCE THE ORIGINAL COPY-DOWN CARRIED IT AND NO
006900* ONE HAS HAD CAUSE TO TAKE IT BACK OUT
007000 01  WS-SETTLE-AMOUNT-E REDEFINES WS-SETTLE-AMOUNT
007100                                 PIC S9(13).
007200******************************************************
007300* SWITCHES - TRADER-FOUND / ORDER-FOUND.  BOTH ARE RESET
007400* AT THE TOP OF THEIR OWNING SEARCH PARAGRAPH RATHER THAN
007500* IN 0000-MAIN-CONTROL SO EACH SEARCH IS SELF-CONTAINED
007600******************************************************
007700 01  WS-TRADER-FOUND-SW         PIC X(01)  VALUE "N".
007800     88  WS-TRADER-FOUND             VALUE "Y".
007900 01  WS-ORDER-FOUND-SW          PIC X(01)  VALUE "N".
008000     88  WS-ORDER-FOUND               VALUE "Y".
008100 01  WS-ORDER-FOUND-IDX         PIC S9(04)  COMP.
008200* HOLDS THE SUBSCRIPT OF THE MATCHED TABLE ENTRY BETWEEN THE
008300* FIND PARAGRAPH AND THE PARAGRAPH THAT ACTS ON IT - SHARED
008400* BY THE OWNED-STOCKS SEARCH AND THE PLACED-ORDERS SEARCH
008500* SINCE THE TWO NEVER RUN AT THE SAME TIME
008600******************************************************
008700* STATUS BANNER - IDENTIFIES THIS STEP ON THE SHARED
008800* JOB-LOG SPOOL, SAME PATTERN AS THE OTHER SUBPROGRAMS
008900* CALLED OUT OF XCHDRIVR
009000******************************************************
009100 01  WS-SETL-BANNER.
009200     05  FILLER                 PIC X(09) VALUE "XCHSETL=>".
009300     05  WS-BANNER-TEXT         PIC X(40).
009400*
009500 LINKAGE SECTION.
009600******************************************************
009700* PARAMETERS PASSED FROM XCHMATCH AT THE MOMENT AN ORDER
009800* CLEARS - XCHSETL NEVER RUNS ON ITS OWN, ONLY AS A
009900* CALLBACK OUT OF THE MATCHING ENGINE
010000******************************************************
010100 01  TRADER-TABLE-PARM.
010200     COPY TRDTABLE.
010300 01  XCHSETL-ORDER-REC.
010400     COPY ORDERREC.
010500* THE CLEARING PRICE IS THE PRICE XCHMATCH DECIDED THE FILL
010600* WOULD TRANSACT AT - NOT NECESSARILY THE ORDER'S OWN LIMIT
010700* PRICE, AND NOT NECESSARILY THE CURRENT XCHPRICE REFERENCE
010800 01  XCHSETL-CLEARING-PRICE     PIC S9(07)V99.
010900 01  XCHSETL-RETURN-CODE        PIC S9(09) COMP-5.
011000*
011100 PROCEDURE DIVISION USING TRADER-TABLE-PARM
011200                           XCHSETL-ORDER-REC
011300                           XCHSETL-CLEARING-PRICE
011400                           XCHSETL-RETURN-CODE.
011500*
011600******************************************************
011700* 0000 SERIES - LOCATE THE TRADER AND THE PLACED ORDER,
011800* SETTLE THE FILL, THEN REMOVE THE ORDER FROM THE
011900* TRADER'S PLACED-ORDERS TABLE.  BY THE TIME XCHMATCH
012000* CALLS THIS PROGRAM THE FILL IS ALREADY DECIDED - THIS
012100* PROGRAM ONLY POSTS IT, IT NEVER RE-CHECKS AFFORDABILITY
012200* OR OWNED VOLUME
012300******************************************************
012400 0000-MAIN-CONTROL.
012500     MOVE ZERO TO XCHSETL-RETURN-CODE.
012600     PERFORM 2000-FIND-TRADER
012700         THRU 2000-EXIT.
012800     IF NOT WS-TRADER-FOUND
012900         MOVE 2 TO XCHSETL-RETURN-CODE
013000         MOVE "TRADER NOT ON FILE" TO WS-BANNER-TEXT
013100         DISPLAY WS-SETL-BANNER
013200         GO TO 9000-RETURN.
013300*    920714 0049 - THE ORDER MUST STILL BE ON THE TRADER'S
013400*    PLACED-ORDERS TABLE; XCHMATCH REMOVES THE BOOK ENTRY
013500*    BEFORE CALLING HERE BUT THE TRADER-SIDE COPY IS WHAT
013600*    THIS PROGRAM VERIFIES AGAINST
013700     PERFORM 3000-FIND-PLACED-ORDER
013800         THRU 3000-EXIT.
013900     IF NOT WS-ORDER-FOUND
014000         MOVE 3 TO XCHSETL-RETURN-CODE
014100         MOVE "ORDER DOES NOT EXIST" TO WS-BANNER-TEXT
014200         DISPLAY WS-SETL-BANNER
014300         GO TO 9000-RETURN.
014400     PERFORM 1000-SETTLE-ORDER
014500         THRU 1000-EXIT.
014600     PERFORM 4000-REMOVE-PLACED-ORDER
014700         THRU 4000-EXIT.
014800     MOVE 1 TO XCHSETL-RETURN-CODE.
014900     MOVE "ORDER SETTLED" TO WS-BANNER-TEXT.
015000     DISPLAY WS-SETL-BANNER.
015100     GO TO 9000-RETURN.
015200*
015300******************************************************
015400* 1000 SERIES - POST CASH AND POSITION FOR THE FILL.  A
015500* SELL CREDITS CASH AND REMOVES THE OWNED POSITION; A BUY
015600* DEBITS CASH AND ADDS ONE.  970214 0083 - THE COMPUTE IS
015700* ROUNDED SO A FRACTIONAL-CENT CLEARING PRICE DOES NOT
015800* DRIFT THE TRADER'S CASH BALANCE OVER MANY SETTLEMENTS
015900******************************************************
016000 1000-SETTLE-ORDER.
016100     COMPUTE WS-SETTLE-AMOUNT ROUNDED =
016200         XCHSETL-CLEARING-PRICE * ORDER-VOLUME.
016300     IF ORDER-SIDE-SELL
016400         ADD WS-SETTLE-AMOUNT TO TRADER-CASH (TRD-IDX)
016500         PERFORM 1100-REMOVE-OWNED-POSITION
016600             THRU 1100-EXIT
016700     ELSE
016800         SUBTRACT WS-SETTLE-AMOUNT FROM TRADER-CASH (TRD-IDX)
016900         PERFORM 1200-ADD-OWNED-POSITION
017000             THRU 1200-EXIT.
017100 1000-EXIT.
017200     EXIT.
017300*
017400* REMOVE THE SOLD LOT FROM TRADER-STOCKS-OWNED.  SEE
017500* 940912 0067 - THE REMAINING ENTRIES ARE SHIFTED DOWN ONE
017600* SLOT RATHER THAN LEFT AS A ZERO-VOLUME HOLE, SO EVERY
017700* SUBSEQUENT SCAN OF THE TABLE STOPS AT THE TRUE COUNT
017800 1100-REMOVE-OWNED-POSITION.
017900     MOVE "N" TO WS-ORDER-FOUND-SW.
018000     SET TSO-IDX TO 1.
018100     PERFORM 1110-SCAN-OWNED-POSITION
018200         THRU 1110-EXIT
018300         UNTIL TSO-IDX > TRADER-OWNED-COUNT (TRD-IDX)
018400            OR WS-ORDER-FOUND.
018500     IF NOT WS-ORDER-FOUND
018600*        NO OWNED LOT ON FILE - SETTLEMENT STILL PROCEEDS,
018700*        THE TRADER'S CASH IS STILL CREDITED FOR THE SALE
018800         GO TO 1100-EXIT.
018900     MOVE TSO-IDX TO WS-ORDER-FOUND-IDX.
019000     PERFORM 1120-SHIFT-OWNED-TABLE
019100         THRU 1120-EXIT
019200         VARYING TSO-IDX FROM WS-ORDER-FOUND-IDX BY 1
019300         UNTIL TSO-IDX >= TRADER-OWNED-COUNT (TRD-IDX).
019400     SUBTRACT 1 FROM TRADER-OWNED-COUNT (TRD-IDX).
019500 1100-EXIT.
019600     EXIT.
019700*
019800* SCAN FOR THE OWNED-STOCKS ENTRY MATCHING THIS SYMBOL -
019900* A SELL SETTLEMENT ONLY EVER REMOVES ONE LOT, EVEN IF THE
020000* TRADER OWNS SEVERAL SEPARATE LOTS OF THE SAME SYMBOL
020100 1110-SCAN-OWNED-POSITION.
020200     IF TSO-SYMBOL (TRD-IDX, TSO-IDX) = ORDER-SYMBOL
020300         SET WS-ORDER-FOUND TO TRUE
020400         GO TO 1110-EXIT.
020500     SET TSO-IDX UP BY 1.
020600 1110-EXIT.
020700     EXIT.
020800*
020900* SHIFT ONE OWNED-STOCKS ENTRY DOWN INTO THE SLOT VACATED
021000* BY THE REMOVED LOT
021100 1120-SHIFT-OWNED-TABLE.
021200     MOVE TSO-SYMBOL (TRD-IDX, TSO-IDX + 1)
021300         TO TSO-SYMBOL (TRD-IDX, TSO-IDX).
021400     MOVE TSO-VOLUME (TRD-IDX, TSO-IDX + 1)
021500         TO TSO-VOLUME (TRD-IDX, TSO-IDX).
021600     MOVE TSO-PRICE (TRD-IDX, TSO-IDX + 1)
021700         TO TSO-PRICE (TRD-IDX, TSO-IDX).
021800 1120-EXIT.
021900     EXIT.
022000*
022100* APPEND ONE NEW OWNED-STOCKS LOT FOR A BUY SETTLEMENT -
022200* LIKE XCHBUY, THIS NEVER AVERAGES INTO AN EXISTING LOT
022300 1200-ADD-OWNED-POSITION.
022400     IF TRADER-OWNED-COUNT (TRD-IDX) = 50
022500*        TABLE IS FULL - RETURN CODE IS NOT SET NONZERO HERE
022600*        SINCE THE ORDER-LEVEL RETURN CODE IS ALREADY SET
022700*        BY 0000-MAIN-CONTROL BEFORE THIS PARAGRAPH IS CALLED
022800         MOVE "OWNED-STOCKS TABLE FULL" TO WS-BANNER-TEXT
022900         DISPLAY WS-SETL-BANNER
023000         GO TO 1200-EXIT.
023100     ADD 1 TO TRADER-OWNED-COUNT (TRD-IDX).
023200     SET TSO-IDX TO TRADER-OWNED-COUNT (TRD-IDX).
023300     MOVE ORDER-SYMBOL TO TSO-SYMBOL (TRD-IDX, TSO-IDX).
023400     MOVE ORDER-VOLUME TO TSO-VOLUME (TRD-IDX, TSO-IDX).
023500     MOVE XCHSETL-CLEARING-PRICE TO TSO-PRICE (TRD-IDX, TSO-IDX).
023600 1200-EXIT.
023700     EXIT.
023800*
023900******************************************************
024000* 2000 SERIES - LOCATE THE TRADER OWNING THIS ORDER, BY
024100* THE TRADER-ID CARRIED ON THE ORDER RECORD ITSELF
024200******************************************************
024300 2000-FIND-TRADER.
024400     MOVE "N" TO WS-TRADER-FOUND-SW.
024500     SET TRD-IDX TO 1.
024600     PERFORM 2100-SCAN-TRADER-TABLE
024700         THRU 2100-EXIT
024800         UNTIL TRD-IDX > TRD-COUNT IN TRADER-TABLE-PARM
024900            OR WS-TRADER-FOUND.
025000 2000-EXIT.
025100     EXIT.
025200*
025300* SERIAL SCAN OF THE TRADER TABLE BY NAME
025400 2100-SCAN-TRADER-TABLE.
025500     IF TRADER-NAME (TRD-IDX) = ORDER-TRADER-ID
025600         SET WS-TRADER-FOUND TO TRUE
025700         GO TO 2100-EXIT.
025800     SET TRD-IDX UP BY 1.
025900 2100-EXIT.
026000     EXIT.
026100*
026200******************************************************
026300* 3000 SERIES - VERIFY THE ORDER IS STILL ON FILE IN THE
026400* TRADER'S PLACED-ORDERS TABLE BEFORE SETTLING IT.  BOTH
026500* SYMBOL AND SIDE MUST MATCH - A TRADER MAY HAVE A BUY AND
026600* A SELL WORKING ON THE SAME SYMBOL AT THE SAME TIME
026700******************************************************
026800 3000-FIND-PLACED-ORDER.
026900     MOVE "N" TO WS-ORDER-FOUND-SW.
027000     SET TOP-IDX TO 1.
027100     PERFORM 3100-SCAN-PLACED-ORDERS
027200         THRU 3100-EXIT
027300         UNTIL TOP-IDX > TRADER-PLACED-COUNT (TRD-IDX)
027400            OR WS-ORDER-FOUND.
027500 3000-EXIT.
027600     EXIT.
027700*
027800* SCAN THE PLACED-ORDERS TABLE FOR A SYMBOL/SIDE MATCH
027900 3100-SCAN-PLACED-ORDERS.
028000     IF TOP-SYMBOL (TRD-IDX, TOP-IDX) = ORDER-SYMBOL
028100        AND TOP-SIDE (TRD-IDX, TOP-IDX) = ORDER-SIDE
028200         SET WS-ORDER-FOUND TO TRUE
028300         MOVE TOP-IDX TO WS-ORDER-FOUND-IDX
028400         GO TO 3100-EXIT.
028500     SET TOP-IDX UP BY 1.
028600 3100-EXIT.
028700     EXIT.
028800*
028900******************************************************
029000* 4000 SERIES - REMOVE THE SETTLED ORDER FROM THE
029100* TRADER'S PLACED-ORDERS TABLE, SHIFTING THE REMAINDER
029200* DOWN ONE POSITION SO NO ZERO-VOLUME HOLE IS LEFT BEHIND
029300******************************************************
029400 4000-REMOVE-PLACED-ORDER.
029500     SET TOP-IDX TO WS-ORDER-FOUND-IDX.
029600     PERFORM 4100-SHIFT-PLACED-TABLE
029700         THRU 4100-EXIT
029800         VARYING TOP-IDX FROM WS-ORDER-FOUND-IDX BY 1
029900         UNTIL TOP-IDX >= TRADER-PLACED-COUNT (TRD-IDX).
030000     SUBTRACT 1 FROM TRADER-PLACED-COUNT (TRD-IDX).
030100 4000-EXIT.
030200     EXIT.
030300*
030400* SHIFT ONE PLACED-ORDER ENTRY DOWN, FIELD BY FIELD - THE
030500* MARKET-ORDER FLAG MUST MOVE TOO, OR A SHIFTED LIMIT
030600* ORDER COULD PICK UP A STALE TOP-IS-MARKET SETTING
030700 4100-SHIFT-PLACED-TABLE.
030800     MOVE TOP-SIDE (TRD-IDX, TOP-IDX + 1)
030900         TO TOP-SIDE (TRD-IDX, TOP-IDX).
031000     MOVE TOP-SYMBOL (TRD-IDX, TOP-IDX + 1)
031100         TO TOP-SYMBOL (TRD-IDX, TOP-IDX).
031200     MOVE TOP-VOLUME (TRD-IDX, TOP-IDX + 1)
031300         TO TOP-VOLUME (TRD-IDX, TOP-IDX).
031400     MOVE TOP-PRICE (TRD-IDX, TOP-IDX + 1)
031500         TO TOP-PRICE (TRD-IDX, TOP-IDX).
031600     MOVE TOP-IS-MARKET (TRD-IDX, TOP-IDX + 1)
031700         TO TOP-IS-MARKET (TRD-IDX, TOP-IDX).
031800 4100-EXIT.
031900     EXIT.
032000*
032100******************************************************
032200* 9000 SERIES - RETURN TO CALLER
032300******************************************************
032400 9000-RETURN.
032500     EXIT PROGRAM.
