000100*(c) 1999, 1991 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1991 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*The copyright notice above does not
000900*evidence any actual or intended
001000*publication of such source code.
001100*
001200* #ident "@(#) batch/XCHDRIVR.CBL  $Revision: 1.13 $"
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  XCHDRIVR.
001600 AUTHOR.  R D PALMER.
001700 INSTALLATION.  XCHANGE SYSTEMS GROUP - MARKET OPERATIONS.
001800 DATE-WRITTEN.  08/05/91.
001900 DATE-COMPILED.
002000 SECURITY.  XCHANGE SYSTEMS GROUP - INTERNAL USE ONLY.
002100******************************************************
002200* MAIN BATCH DRIVER FOR THE CALL-AUCTION MARKET RUN.
002300* REPLACES THE OLD END-OF-DAY MANUAL RECONCILIATION RUN -
002400* ONE CONTROL STEP NOW DRIVES THE FOUR SUBPROGRAMS
002500* (XCHLOAD, XCHORD, XCHBUY, XCHMATCH) THAT USED TO BE RUN
002600* BY OPERATORS AS SEPARATE JOB STEPS WITH HAND-KEYED
002700* CONTROL CARDS BETWEEN THEM.  THIS IS A STRAIGHT
002800* SEQUENTIAL JOB STEP.  LOADS THE TWO MASTER
002900* FILES, FILES EVERY INCOMING ORDER AGAINST THE MARKET,
003000* RUNS ONE CLEARING PASS, AND PRINTS THE TRADE REPORT.
003100******************************************************
003200* MAINTENANCE HISTORY
003300*   910805  RDP  0056  ORIGINAL - REPLACES THE MANUAL CONTROL-
003400*                      CARD JOB STEPS, SEQUENTIAL DRIVE OF
003500*                      LOAD/ORDER/MATCH
003600*   910919  RDP  0058  ADDED ORDER-FILE ROUTING RULE (MARKET
003700*                      FLAG, THEN PRICE, THEN SIDE) - SEE
003800*                      2200-ROUTE-ORDER
003900*   920714  RDP  0054  ADDED TABLE-FULL ABEND PROPAGATION FROM
004000*                      THE CALLED SUBPROGRAMS' RETURN CODES
004100*   930817  RDP  0061  TRADE-REPORT NOW CARRIES A GRAND-TOTAL
004200*                      CASH LINE, CONTROL BREAK ACROSS TRADERS
004300*   940912  RDP  0069  PRICE-HISTORY SECTION DRIVEN OFF THE
004400*                      STOCK TABLE ORDER RATHER THAN THE RAW
004500*                      MARKET-HISTORY TABLE, TO AVOID DUPLICATE
004600*                      SYMBOL HEADINGS
004700*   961105  MTK  0078  DISPLAY ORDER ACCEPT/REJECT COUNTS ON
004800*                      THE RUN-COMPLETE BANNER
004900*   970214  MTK  0082  REJECT A SELL ORDER FILED WITH NO PRICE
005000*                      AND NO MARKET FLAG RATHER THAN ROUTE IT
005100*                      TO THE BANK WINDOW
005200*   990118  MTK  Y2K10 NO DATE FIELDS OF OUR OWN TO EXPAND -
005300*                      REVIEWED FOR COMPLIANCE, NO CHANGE
005400******************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-3090.
005800 OBJECT-COMPUTER.  IBM-3090.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
006200            OFF STATUS IS WS-TRACE-SW-OFF
006300     CLASS VALID-SIDE-CODE IS "B" "S".
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT ORDER-FILE ASSIGN TO ORDRFILE
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-ORDER-FILE-STATUS.
007000     SELECT TRADE-REPORT ASSIGN TO TRADERPT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-REPORT-FILE-STATUS.
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  ORDER-FILE
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 65 CHARACTERS
007900     DATA RECORD IS ORDER-FILE-RECORD.
008000 01  ORDER-FILE-RECORD.
008100     COPY ORDERREC.
008200*
008300 FD  TRADE-REPORT
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 132 CHARACTERS
008600     DATA RECORD IS TRADE-REPORT-LINE.
008700 01  TRADE-REPORT-LINE                PIC X(132).
008800*
008900 WORKING-STORAGE SECTION.
009000******************************************************
009100* IN-MEMORY MARKET STATE - LIVES FOR THE WHOLE RUN AND
009200* IS PASSED BY REFERENCE TO EVERY CALLED SUBPROGRAM
009300******************************************************
009400 01  WS-STOCK-TABLE.
009500*    ONE ENTRY PER LISTED SYMBOL, LOADED BY XCHLOAD, HOLDS THE
009600*    CURRENT REFERENCE PRICE THAT XCHPRICE LOOKS UP AND
009700*    XCHPOST UPDATES
009800     COPY STKTABLE.
009900 01  WS-TRADER-TABLE.
010000*    ONE ENTRY PER ACCOUNT, ALSO LOADED BY XCHLOAD, HOLDS CASH
010100*    ON HAND AND THE TWO OCCURS SUB-TABLES (STOCKS OWNED,
010200*    STOCKS DESIRED) PRINTED BY THE 4100 SERIES BELOW
010300     COPY TRDTABLE.
010400 01  WS-BUY-BOOK.
010500*    BOOKTBL.CPY REPLACED TWICE - ONCE HERE FOR THE BUY SIDE,
010600*    ONCE BELOW FOR THE SELL SIDE - SO THE TWO BOOKS NEVER
010700*    SHARE A DATA-NAME
010800     COPY BOOKTBL REPLACING ==BOOK-== BY ==BBK-==.
010900 01  WS-SELL-BOOK.
011000     COPY BOOKTBL REPLACING ==BOOK-== BY ==SBK-==.
011100 01  WS-MARKET-HISTORY.
011200*    APPENDED TO BY XCHPOST EVERY TIME A CLEARING PRICE CHANGES
011300*    - PRINTED BACK OUT BY THE 4200 SERIES BELOW
011400     COPY MKTHIST.
011500******************************************************
011600* FILE STATUS BYTES
011700******************************************************
011800 01  WS-ORDER-FILE-STATUS       PIC X(02).
011900     88  WS-ORDER-FILE-OK           VALUE "00".
012000     88  WS-ORDER-FILE-EOF           VALUE "10".
012100 01  WS-REPORT-FILE-STATUS      PIC X(02).
012200     88  WS-REPORT-FILE-OK          VALUE "00".
012300 01  WS-ORDER-EOF-SW             PIC X(01)  VALUE "N".
012400     88  WS-ORDER-EOF                   VALUE "Y".
012500******************************************************
012600* CALLED-SUBPROGRAM RETURN CODES
012700******************************************************
012800 01  WS-ORD-RETURN-CODE          PIC S9(09) COMP-5.
012900 77  WS-ORD-ACCEPTED             PIC S9(9) COMP-5 VALUE 1.
013000 01  WS-BUY-RETURN-CODE          PIC S9(09) COMP-5.
013100 77  WS-BUY-ACCEPTED             PIC S9(9) COMP-5 VALUE 1.
013200 01  WS-MATCH-RETURN-CODE        PIC S9(09) COMP-5.
013300******************************************************
013400* COUNTERS - ALWAYS COMP PER SHOP STANDARD
013500******************************************************
013600 01  WS-ORDER-REC-COUNT          PIC S9(07)  COMP.
013700 01  WS-ORDER-ACCEPT-COUNT       PIC S9(07)  COMP.
013800 01  WS-ORDER-REJECT-COUNT       PIC S9(07)  COMP.
013900 01  WS-HIST-ENTRY-COUNT         PIC S9(05)  COMP.
014000******************************************************
014100* TRADER-SUMMARY CONTROL-BREAK ACCUMULATOR
014200******************************************************
014300 01  WS-GRAND-TOTAL-CASH         PIC S9(11)V99.
014400 01  WS-GRAND-TOTAL-CASH-E REDEFINES WS-GRAND-TOTAL-CASH
014500                                 PIC S9(13).
014600******************************************************
014700* RUN-COMPLETE BANNER
014800******************************************************
014900 01  WS-DRIVR-BANNER.
015000     05  FILLER                 PIC X(10) VALUE "XCHDRIVR=>".
015100     05  WS-BANNER-TEXT         PIC X(41).
015200******************************************************
015300* TRADE-REPORT LAYOUTS - EACH RECORD IS A FULL 132-BYTE
015400* PRINT LINE, FILLER PADDED TO WIDTH IN THE SHOP'S STANDARD
015500* COLUMNAR REPORT STYLE
015600******************************************************
015700 01  WS-HDG1-LINE.
015800     05  FILLER                 PIC X(01) VALUE SPACE.
015900     05  FILLER                 PIC X(30)
016000             VALUE "XCHANGE BATCH TRADE REPORT   ".
016100     05  FILLER                 PIC X(101) VALUE SPACES.
016200*
016300 01  WS-TRADER-HDG-LINE.
016400     05  FILLER                 PIC X(01) VALUE SPACE.
016500     05  FILLER                 PIC X(14) VALUE "TRADER NAME: ".
016600     05  RPT-TRADER-NAME        PIC X(20).
016700     05  FILLER                 PIC X(97) VALUE SPACES.
016800*
016900 01  WS-CASH-LINE.
017000     05  FILLER                 PIC X(05) VALUE SPACES.
017100     05  FILLER                 PIC X(15) VALUE "CASH ON HAND: ".
017200     05  RPT-CASH-EDIT          PIC $$$,$$$,$$9.99.
017300     05  FILLER                 PIC X(98) VALUE SPACES.
017400*
017500 01  WS-OWNED-HDG-LINE.
017600     05  FILLER                 PIC X(05) VALUE SPACES.
017700     05  FILLER                 PIC X(12) VALUE "STOCKS OWNED".
017800     05  FILLER                 PIC X(115) VALUE SPACES.
017900*
018000 01  WS-OWNED-DETAIL-LINE.
018100     05  FILLER                 PIC X(08) VALUE SPACES.
018200     05  RPT-OWN-SYMBOL         PIC X(06).
018300     05  FILLER                 PIC X(02) VALUE SPACES.
018400     05  RPT-OWN-VOLUME         PIC ZZZ,ZZ9.
018500     05  FILLER                 PIC X(02) VALUE SPACES.
018600     05  RPT-OWN-PRICE          PIC $$$,$$9.99.
018700     05  FILLER                 PIC X(97) VALUE SPACES.
018800*
018900 01  WS-DESIRED-HDG-LINE.
019000     05  FILLER                 PIC X(05) VALUE SPACES.
019100     05  FILLER                 PIC X(14) VALUE "STOCKS DESIRED".
019200     05  FILLER                 PIC X(113) VALUE SPACES.
019300*
019400 01  WS-DESIRED-DETAIL-LINE.
019500     05  FILLER                 PIC X(08) VALUE SPACES.
019600     05  RPT-DES-SIDE           PIC X(04).
019700     05  FILLER                 PIC X(02) VALUE SPACES.
019800     05  RPT-DES-SYMBOL         PIC X(06).
019900     05  FILLER                 PIC X(02) VALUE SPACES.
020000     05  RPT-DES-VOLUME         PIC ZZZ,ZZ9.
020100     05  FILLER                 PIC X(02) VALUE SPACES.
020200     05  RPT-DES-PRICE          PIC $$$,$$9.99.
020300     05  FILLER                 PIC X(91) VALUE SPACES.
020400*
020500 01  WS-GRAND-TOTAL-LINE.
020600     05  FILLER                 PIC X(05) VALUE SPACES.
020700     05  FILLER                 PIC X(18)
020800             VALUE "GRAND TOTAL CASH: ".
020900     05  RPT-GRAND-TOTAL-EDIT   PIC $$$,$$$,$$9.99.
021000     05  FILLER                 PIC X(95) VALUE SPACES.
021100*
021200 01  WS-PRICE-HDG-LINE.
021300     05  FILLER                 PIC X(01) VALUE SPACE.
021400     05  FILLER                 PIC X(26)
021500             VALUE "PRICE HISTORY FOR SYMBOL: ".
021600     05  RPT-HIST-SYMBOL        PIC X(06).
021700     05  FILLER                 PIC X(99) VALUE SPACES.
021800*
021900 01  WS-PRICE-DETAIL-LINE.
022000     05  FILLER                 PIC X(10) VALUE SPACES.
022100     05  FILLER                 PIC X(04) VALUE "SEQ ".
022200     05  RPT-HIST-SEQ           PIC ZZZZ9.
022300     05  FILLER                 PIC X(04) VALUE SPACES.
022400     05  FILLER                 PIC X(06) VALUE "PRICE ".
022500     05  RPT-HIST-PRICE         PIC $$$,$$9.99.
022600     05  FILLER                 PIC X(93) VALUE SPACES.
022700*
022800 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
022900*
023000 PROCEDURE DIVISION.
023100*
023200 0000-MAIN-CONTROL.
023300*    FOUR STEPS, RUN ONCE, IN THIS FIXED ORDER - LOAD THE
023400*    MASTERS, FILE EVERY ORDER AGAINST THE BOOK OR THE BANK
023500*    WINDOW, CLEAR THE WHOLE MARKET ONCE, THEN PRINT
023600     PERFORM 1000-INITIALIZE
023700         THRU 1000-EXIT.
023800*    NO ORDER IS MATCHED AS IT ARRIVES - EVERY ORDER IS FILED
023900*    FIRST, THE ENTIRE MARKET CLEARS TOGETHER IN STEP 3000
024000     PERFORM 2000-PROCESS-ORDERS
024100         THRU 2000-EXIT.
024200     PERFORM 3000-RUN-MATCHING-PASS
024300         THRU 3000-EXIT.
024400     PERFORM 4000-WRITE-TRADE-REPORT
024500         THRU 4000-EXIT.
024600     GO TO 9000-TERMINATE.
024700*
024800******************************************************
024900* 1000 SERIES - OPEN FILES, ZERO WORK AREAS, LOAD THE
025000* TWO MASTER FILES VIA XCHLOAD
025100******************************************************
025200 1000-INITIALIZE.
025300*    THE BUY-BOOK, SELL-BOOK AND MARKET-HISTORY TABLES ARE
025400*    ALL EMPTY AT THE START OF A RUN - THERE IS NO CARRY-OVER
025500*    ORDER BOOK FROM A PRIOR CYCLE
025600     MOVE ZERO TO BBK-SYMBOL-COUNT IN WS-BUY-BOOK.
025700     MOVE ZERO TO SBK-SYMBOL-COUNT IN WS-SELL-BOOK.
025800     MOVE ZERO TO MH-ENTRY-COUNT IN WS-MARKET-HISTORY.
025900     MOVE ZERO TO WS-ORDER-REC-COUNT.
026000     MOVE ZERO TO WS-ORDER-ACCEPT-COUNT.
026100     MOVE ZERO TO WS-ORDER-REJECT-COUNT.
026200     MOVE "N" TO WS-ORDER-EOF-SW.
026300     MOVE "RUN STARTED" TO WS-BANNER-TEXT.
026400     DISPLAY WS-DRIVR-BANNER.
026500*    XCHLOAD BUILDS THE STOCK TABLE AND TRADER TABLE IN PLACE -
026600*    NOTHING COMES BACK ON A RETURN CODE, A LOAD FAILURE ABENDS
026700*    XCHLOAD ITSELF RATHER THAN REPORTING BACK HERE
026800     CALL "XCHLOAD" USING WS-STOCK-TABLE WS-TRADER-TABLE.
026900     OPEN INPUT ORDER-FILE.
027000     IF NOT WS-ORDER-FILE-OK
027100         MOVE "ORDER-FILE OPEN FAILED - RUN ABENDED" TO
027200             WS-BANNER-TEXT
027300         DISPLAY WS-DRIVR-BANNER
027400         MOVE 16 TO RETURN-CODE
027500         STOP RUN.
027600     OPEN OUTPUT TRADE-REPORT.
027700     IF NOT WS-REPORT-FILE-OK
027800         MOVE "TRADE-REPORT OPEN FAILED - RUN ABENDED" TO
027900             WS-BANNER-TEXT
028000         DISPLAY WS-DRIVR-BANNER
028100         MOVE 16 TO RETURN-CODE
028200         STOP RUN.
028300 1000-EXIT.
028400     EXIT.
028500*
028600******************************************************
028700* 2000 SERIES - READ AND ROUTE EVERY INCOMING ORDER -
028800* ADDTOORDERBOOK (VIA XCHORD) OR BUYFROMBANK (VIA
028900* XCHBUY), PER THE HOUSE ROUTING RULE BELOW
029000******************************************************
029100 2000-PROCESS-ORDERS.
029200*    READ-AHEAD SHAPE - ONE RECORD IS ALWAYS IN HAND BEFORE
029300*    2200-ROUTE-ORDER TESTS FOR END OF FILE
029400     PERFORM 2100-READ-ORDER
029500         THRU 2100-EXIT.
029600     PERFORM 2200-ROUTE-ORDER
029700         THRU 2200-EXIT
029800         UNTIL WS-ORDER-EOF.
029900     CLOSE ORDER-FILE.
030000 2000-EXIT.
030100     EXIT.
030200*
030300 2100-READ-ORDER.
030400*    WS-ORDER-REC-COUNT IS EVERY RECORD READ, ACCEPTED OR NOT -
030500*    IT IS NOT INCREMENTED AGAIN ON THE EOF LEG BELOW
030600     READ ORDER-FILE
030700         AT END
030800             SET WS-ORDER-EOF TO TRUE
030900             GO TO 2100-EXIT.
031000     ADD 1 TO WS-ORDER-REC-COUNT.
031100 2100-EXIT.
031200     EXIT.
031300*
031400******************************************************
031500* 2200 - ROUTING RULE: A MARKET-FLAGGED ORDER OR ANY
031600* ORDER CARRYING A NONZERO LIMIT PRICE GOES TO XCHORD
031700* (PLACENEWORDER/PLACENEWMARKETORDER); A BUY WITH NO
031800* PRICE AND NO MARKET FLAG IS A BANK-WINDOW REQUEST FOR
031900* XCHBUY (BUYFROMBANK); A SELL WITH NEITHER IS INVALID
032000* AND IS REJECTED OUTRIGHT
032100******************************************************
032200 2200-ROUTE-ORDER.
032300*    THREE-WAY BRANCH PER ORDER - SEE THE BANNER ABOVE FOR THE
032400*    FULL RULE.  NOTE A MARKET-FLAGGED SELL ALSO GOES TO
032500*    XCHORD, NOT XCHBUY - THE BANK WINDOW IS BUY-SIDE ONLY
032600     IF ORDER-IS-MARKET-YES OR ORDER-PRICE > ZERO
032700         PERFORM 2210-CALL-XCHORD
032800             THRU 2210-EXIT
032900     ELSE
033000         IF ORDER-SIDE-BUY
033100             PERFORM 2220-CALL-XCHBUY
033200                 THRU 2220-EXIT
033300         ELSE
033400             PERFORM 2230-REJECT-BAD-ORDER
033500                 THRU 2230-EXIT.
033600*    READ THE NEXT ORDER BEFORE LOOPING BACK - KEEPS THE
033700*    READ-AHEAD IN 2000-PROCESS-ORDERS TRUE ON EVERY PASS
033800     PERFORM 2100-READ-ORDER
033900         THRU 2100-EXIT.
034000 2200-EXIT.
034100     EXIT.
034200*
034300 2210-CALL-XCHORD.
034400*    XCHORD OWNS BOTH ORDER-BOOK TABLES FOR THE WHOLE RUN -
034500*    THIS CALL EITHER PLACES A NEW RESTING ORDER OR CROSSES IT
034600*    AGAINST THE OPPOSITE BOOK IMMEDIATELY, PER ITS OWN RULES
034700     CALL "XCHORD" USING WS-STOCK-TABLE
034800                          WS-TRADER-TABLE
034900                          WS-BUY-BOOK
035000                          WS-SELL-BOOK
035100                          ORDER-FILE-RECORD
035200                          WS-ORD-RETURN-CODE.
035300     IF WS-ORD-RETURN-CODE = WS-ORD-ACCEPTED
035400         ADD 1 TO WS-ORDER-ACCEPT-COUNT
035500     ELSE
035600         ADD 1 TO WS-ORDER-REJECT-COUNT.
035700 2210-EXIT.
035800     EXIT.
035900*
036000 2220-CALL-XCHBUY.
036100*    XCHBUY SETTLES DIRECTLY AGAINST THE STOCK TABLE'S OWN
036200*    BANK RESERVE - THE ORDER NEVER TOUCHES A BOOK OR WAITS
036300*    FOR THE 3000-SERIES CLEARING PASS
036400     CALL "XCHBUY" USING WS-STOCK-TABLE
036500                          WS-TRADER-TABLE
036600                          ORDER-FILE-RECORD
036700                          WS-BUY-RETURN-CODE.
036800     IF WS-BUY-RETURN-CODE = WS-BUY-ACCEPTED
036900         ADD 1 TO WS-ORDER-ACCEPT-COUNT
037000     ELSE
037100         ADD 1 TO WS-ORDER-REJECT-COUNT.
037200 2220-EXIT.
037300     EXIT.
037400*
037500 2230-REJECT-BAD-ORDER.
037600*    NO SUBPROGRAM IS CALLED HERE - THE ORDER IS COUNTED
037700*    REJECTED AND LOGGED, NOTHING ELSE HAPPENS TO IT
037800     ADD 1 TO WS-ORDER-REJECT-COUNT.
037900     MOVE "SELL WITH NO PRICE/MARKET FLAG REJECTED" TO
038000         WS-BANNER-TEXT.
038100     DISPLAY WS-DRIVR-BANNER.
038200 2230-EXIT.
038300     EXIT.
038400*
038500******************************************************
038600* 3000 SERIES - ONE CLEARING PASS OVER THE WHOLE MARKET
038700******************************************************
038800 3000-RUN-MATCHING-PASS.
038900*    ONE CALL CLEARS EVERY SYMBOL THAT HAS RESTING ORDERS ON
039000*    EITHER BOOK - XCHMATCH LOOPS THE SYMBOL LIST ITSELF,
039100*    XCHDRIVR DOES NOT DRIVE IT ONE SYMBOL AT A TIME
039200     CALL "XCHMATCH" USING WS-STOCK-TABLE
039300                            WS-TRADER-TABLE
039400                            WS-BUY-BOOK
039500                            WS-SELL-BOOK
039600                            WS-MARKET-HISTORY
039700                            WS-MATCH-RETURN-CODE.
039800 3000-EXIT.
039900     EXIT.
040000*
040100******************************************************
040200* 4000 SERIES - WRITE-TRADE-REPORT - TRADER SUMMARY
040300* SECTION FOLLOWED BY THE PRICE HISTORY SECTION
040400******************************************************
040500 4000-WRITE-TRADE-REPORT.
040600*    RUNS ONCE, AFTER THE CLEARING PASS - THE REPORT REFLECTS
040700*    STATE AS OF END OF RUN, NOT A SNAPSHOT PER ORDER
040800     WRITE TRADE-REPORT-LINE FROM WS-HDG1-LINE.
040900     WRITE TRADE-REPORT-LINE FROM WS-BLANK-LINE.
041000     PERFORM 4100-TRADER-SUMMARY-SECTION
041100         THRU 4100-EXIT.
041200     WRITE TRADE-REPORT-LINE FROM WS-BLANK-LINE.
041300     PERFORM 4200-PRICE-HISTORY-SECTION
041400         THRU 4200-EXIT.
041500     CLOSE TRADE-REPORT.
041600 4000-EXIT.
041700     EXIT.
041800*
041900******************************************************
042000* 4100 SERIES - REPORTS: TRADER SUMMARY - ONE SECTION PER
042100* TRADER, WITH A FINAL GRAND-TOTAL CASH CONTROL BREAK
042200******************************************************
042300 4100-TRADER-SUMMARY-SECTION.
042400*    THE GRAND-TOTAL LINE IS THE CONTROL BREAK FOR THIS
042500*    SECTION - ONE ACCUMULATOR, RESET HERE, ADDED TO ONCE PER
042600*    TRADER BY 4110 BELOW, PRINTED ONCE AT THE BOTTOM
042700     MOVE ZERO TO WS-GRAND-TOTAL-CASH.
042800     IF TRD-COUNT IN WS-TRADER-TABLE = ZERO
042900         GO TO 4100-EXIT.
043000     SET TRD-IDX TO 1.
043100     PERFORM 4110-PRINT-ONE-TRADER
043200         THRU 4110-EXIT
043300         UNTIL TRD-IDX > TRD-COUNT IN WS-TRADER-TABLE.
043400     PERFORM 4120-PRINT-GRAND-TOTAL
043500         THRU 4120-EXIT.
043600 4100-EXIT.
043700     EXIT.
043800*
043900 4110-PRINT-ONE-TRADER.
044000*    ONE HEADING/CASH LINE PER TRADER, THEN THE TWO NESTED
044100*    DETAIL LISTS - STOCKS ALREADY OWNED, THEN STOCKS DESIRED
044200*    (RESTING BUY/SELL REQUESTS) - EITHER LIST MAY BE EMPTY
044300     MOVE TRADER-NAME (TRD-IDX) TO RPT-TRADER-NAME.
044400     WRITE TRADE-REPORT-LINE FROM WS-TRADER-HDG-LINE.
044500     MOVE TRADER-CASH (TRD-IDX) TO RPT-CASH-EDIT.
044600     WRITE TRADE-REPORT-LINE FROM WS-CASH-LINE.
044700     ADD TRADER-CASH (TRD-IDX) TO WS-GRAND-TOTAL-CASH.
044800     WRITE TRADE-REPORT-LINE FROM WS-OWNED-HDG-LINE.
044900     IF TRADER-OWNED-COUNT (TRD-IDX) > ZERO
045000         SET TSO-IDX TO 1
045100         PERFORM 4111-PRINT-OWNED-DETAIL
045200             THRU 4111-EXIT
045300             UNTIL TSO-IDX > TRADER-OWNED-COUNT (TRD-IDX).
045400     WRITE TRADE-REPORT-LINE FROM WS-DESIRED-HDG-LINE.
045500     IF TRADER-PLACED-COUNT (TRD-IDX) > ZERO
045600         SET TOP-IDX TO 1
045700         PERFORM 4112-PRINT-DESIRED-DETAIL
045800             THRU 4112-EXIT
045900             UNTIL TOP-IDX > TRADER-PLACED-COUNT (TRD-IDX).
046000     SET TRD-IDX UP BY 1.
046100 4110-EXIT.
046200     EXIT.
046300*
046400 4111-PRINT-OWNED-DETAIL.
046500*    TSO-TABLE ROW COUNT FOR THIS TRADER, NOT A GLOBAL TABLE -
046600*    TSO-IDX IS SCOPED TO THE CURRENT TRD-IDX ONLY
046700     MOVE TSO-SYMBOL (TRD-IDX, TSO-IDX) TO RPT-OWN-SYMBOL.
046800     MOVE TSO-VOLUME (TRD-IDX, TSO-IDX) TO RPT-OWN-VOLUME.
046900     MOVE TSO-PRICE (TRD-IDX, TSO-IDX) TO RPT-OWN-PRICE.
047000     WRITE TRADE-REPORT-LINE FROM WS-OWNED-DETAIL-LINE.
047100     SET TSO-IDX UP BY 1.
047200 4111-EXIT.
047300     EXIT.
047400*
047500 4112-PRINT-DESIRED-DETAIL.
047600*    TOP-TABLE (TRADER-OPEN-POSITION) HOLDS BOTH BUY AND SELL
047700*    REQUESTS FOR THE TRADER, SIDE PRINTED PLAIN - "BUY " OR
047800*    "SELL" - NO 88-LEVEL TRANSLATE NEEDED
047900     MOVE TOP-SIDE (TRD-IDX, TOP-IDX) TO RPT-DES-SIDE.
048000     MOVE TOP-SYMBOL (TRD-IDX, TOP-IDX) TO RPT-DES-SYMBOL.
048100     MOVE TOP-VOLUME (TRD-IDX, TOP-IDX) TO RPT-DES-VOLUME.
048200     MOVE TOP-PRICE (TRD-IDX, TOP-IDX) TO RPT-DES-PRICE.
048300     WRITE TRADE-REPORT-LINE FROM WS-DESIRED-DETAIL-LINE.
048400     SET TOP-IDX UP BY 1.
048500 4112-EXIT.
048600     EXIT.
048700*
048800 4120-PRINT-GRAND-TOTAL.
048900*    THE CONTROL-BREAK TOTAL LINE - PRINTED ONCE, AFTER EVERY
049000*    TRADER'S CASH HAS BEEN ADDED IN BY 4110 ABOVE
049100     MOVE WS-GRAND-TOTAL-CASH TO RPT-GRAND-TOTAL-EDIT.
049200     WRITE TRADE-REPORT-LINE FROM WS-GRAND-TOTAL-LINE.
049300 4120-EXIT.
049400     EXIT.
049500*
049600******************************************************
049700* 4200 SERIES - REPORTS: PRICE HISTORY - ONE SECTION PER
049800* STOCK-TABLE SYMBOL THAT HAS AT LEAST ONE POSTED PRICE
049900* CHANGE, IN STOCK-TABLE (LOAD) ORDER
050000******************************************************
050100 4200-PRICE-HISTORY-SECTION.
050200*    DRIVEN OFF THE STOCK TABLE, NOT THE RAW MARKET-HISTORY
050300*    TABLE, SO EACH SYMBOL HEADING PRINTS EXACTLY ONCE EVEN
050400*    THOUGH MARKET-HISTORY IS NOT KEPT IN SYMBOL ORDER
050500     IF STK-COUNT IN WS-STOCK-TABLE = ZERO
050600         GO TO 4200-EXIT.
050700     SET STK-IDX TO 1.
050800     PERFORM 4210-PRINT-SYMBOL-HISTORY
050900         THRU 4210-EXIT
051000         UNTIL STK-IDX > STK-COUNT IN WS-STOCK-TABLE.
051100 4200-EXIT.
051200     EXIT.
051300*
051400 4210-PRINT-SYMBOL-HISTORY.
051500*    TWO PASSES OVER MARKET-HISTORY FOR THIS SYMBOL - COUNT
051600*    FIRST TO DECIDE WHETHER THE HEADING PRINTS AT ALL, THEN
051700*    PRINT - AVOIDS A HEADING WITH ZERO DETAIL LINES UNDER IT
051800     MOVE ZERO TO WS-HIST-ENTRY-COUNT.
051900     IF MH-ENTRY-COUNT IN WS-MARKET-HISTORY = ZERO
052000         SET STK-IDX UP BY 1
052100         GO TO 4210-EXIT.
052200     SET MH-IDX TO 1.
052300     PERFORM 4211-COUNT-HISTORY-ENTRY
052400         THRU 4211-EXIT
052500         UNTIL MH-IDX > MH-ENTRY-COUNT IN WS-MARKET-HISTORY.
052600     IF WS-HIST-ENTRY-COUNT = ZERO
052700         SET STK-IDX UP BY 1
052800         GO TO 4210-EXIT.
052900     MOVE STK-SYMBOL (STK-IDX) TO RPT-HIST-SYMBOL.
053000     WRITE TRADE-REPORT-LINE FROM WS-PRICE-HDG-LINE.
053100     SET MH-IDX TO 1.
053200     PERFORM 4212-PRINT-HISTORY-DETAIL
053300         THRU 4212-EXIT
053400         UNTIL MH-IDX > MH-ENTRY-COUNT IN WS-MARKET-HISTORY.
053500     SET STK-IDX UP BY 1.
053600 4210-EXIT.
053700     EXIT.
053800*
053900 4211-COUNT-HISTORY-ENTRY.
054000*    SCANS THE WHOLE TABLE EVERY TIME - MARKET-HISTORY IS
054100*    SMALL (500 ENTRIES MAX) SO AN INDEXED SUB-TABLE PER
054200*    SYMBOL WAS NEVER JUSTIFIED
054300     IF MH-SYMBOL (MH-IDX) = STK-SYMBOL (STK-IDX)
054400         ADD 1 TO WS-HIST-ENTRY-COUNT.
054500     SET MH-IDX UP BY 1.
054600 4211-EXIT.
054700     EXIT.
054800*
054900 4212-PRINT-HISTORY-DETAIL.
055000*    SAME SCAN AS 4211 ABOVE, THIS TIME PRINTING EVERY MATCHING
055100*    ENTRY IN MARKET-HISTORY TABLE ORDER (WHICH IS ALSO
055200*    ASCENDING MH-SEQUENCE-NO ORDER WITHIN THE SYMBOL)
055300     IF MH-SYMBOL (MH-IDX) = STK-SYMBOL (STK-IDX)
055400         MOVE MH-SEQUENCE-NO (MH-IDX) TO RPT-HIST-SEQ
055500         MOVE MH-PRICE (MH-IDX) TO RPT-HIST-PRICE
055600         WRITE TRADE-REPORT-LINE FROM WS-PRICE-DETAIL-LINE.
055700     SET MH-IDX UP BY 1.
055800 4212-EXIT.
055900     EXIT.
056000*
056100******************************************************
056200* 9000 SERIES - RUN COMPLETE
056300******************************************************
056400 9000-TERMINATE.
056500*    NORMAL RETURN CODE (ZERO, THE DEFAULT) - RETURN-CODE IS
056600*    ONLY EVER FORCED NONZERO ON THE OPEN-FAILURE ABEND PATHS
056700*    IN 1000-INITIALIZE ABOVE
056800     MOVE "RUN COMPLETE" TO WS-BANNER-TEXT.
056900     DISPLAY WS-DRIVR-BANNER.
057000     DISPLAY "ORDERS READ    : " WS-ORDER-REC-COUNT.
057100     DISPLAY "ORDERS ACCEPTED: " WS-ORDER-ACCEPT-COUNT.
057200     DISPLAY "ORDERS REJECTED: " WS-ORDER-REJECT-COUNT.
057300     STOP RUN.
