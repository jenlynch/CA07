000100*(c) 1999, 1989 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1987 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*
000900* #ident "@(#) copybook/BOOKTBL.CPY  $Revision: 1.5 $"
001000*
001100******************************************************
001200* ORDER-BOOK TABLE BODY - ONE SIDE (BUY OR SELL) OF THE
001300* RESTING-ORDER BOOK, KEYED BY STOCK SYMBOL.  XCHDRIVR
001400* DECLARES TWO INSTANCES OF THIS SHAPE:
001500*     01  WS-BUY-BOOK.  COPY BOOKTBL REPLACING
001600*                       ==BOOK-== BY ==BBK-==.
001700*     01  WS-SELL-BOOK. COPY BOOKTBL REPLACING
001800*                       ==BOOK-== BY ==SBK-==.
001900* XCHORD APPENDS TO ONE OF THESE (ADDTOORDERBOOK);
002000* XCHMATCH WALKS BOTH TO BUILD THE COMBINED PRICE
002100* LADDER AND REMOVES ENTRIES AS THEY SETTLE.
002200******************************************************
002300* MAINTENANCE HISTORY
002400*   910118  RDP  0036  ORIGINAL LAYOUT - REPLACES THE PAPER
002500*                      ORDER-TICKET RACK KEPT AT THE DESK
002600*   940912  RDP  0064  RAISED ORDER-ENTRY OCCURS FROM 100 TO 200
002700******************************************************
002800     05  BOOK-SYMBOL-COUNT          PIC S9(04)  COMP.
002900     05  BOOK-SYMBOL-ENTRY OCCURS 100 TIMES
003000                 INDEXED BY BOOK-SYM-IDX.
003100         10  BOOK-SYMBOL            PIC X(06).
003200         10  BOOK-ORDER-COUNT       PIC S9(04)  COMP.
003300         10  BOOK-ORDER-ENTRY OCCURS 200 TIMES
003400                     INDEXED BY BOOK-ORD-IDX.
003500             15  BKO-VOLUME         PIC S9(07).
003600             15  BKO-PRICE          PIC S9(07)V99.
003700             15  BKO-PRICE-U REDEFINES BKO-PRICE
003800                                     PIC 9(07)V99.
003900             15  BKO-IS-MARKET      PIC X(01).
004000                 88  BKO-IS-MARKET-YES  VALUE "Y".
004100                 88  BKO-IS-MARKET-NO   VALUE "N".
004200             15  BKO-TRADER-ID      PIC X(20).
