000100*(c) 1999, 1989 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1987 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*
000900* #ident "@(#) copybook/PRICELVL.CPY  $Revision: 1.4 $"
001000*
001100******************************************************
001200* PRICE-LEVEL WORKING TABLE BODY - CALLING PROGRAM
001300* SUPPLIES THE 01 WRAPPER (SEE XCHMATCH).  BUILT FRESH
001400* EACH TIME XCHMATCH RUNS A MATCHING PASS FOR ONE
001500* SYMBOL.  NOT A PERSISTED RECORD - LIVES ONLY IN WS
001600* DURING PARAGRAPHS 2000 THROUGH 2400.  ONE ENTRY PER
001700* DISTINCT PRICE IN THE COMBINED BUY/SELL BOOK FOR THE
001800* SYMBOL, HELD IN ASCENDING PRICE ORDER.
001900******************************************************
002000* MAINTENANCE HISTORY
002100*   910506  RDP  0041  ORIGINAL LAYOUT FOR CALL-AUCTION PASS
002200*   940912  RDP  0062  WIDENED CUM-VOL COUNTERS TO S9(9)
002300******************************************************
002400     05  PL-LEVEL-COUNT             PIC S9(04)  COMP.
002500     05  PRICE-LEVEL-ENTRY OCCURS 200 TIMES
002600                 INDEXED BY PL-IDX.
002700*--------------------------------------------------
002800*        PRICE AT THIS LEVEL, ASCENDING
002900*--------------------------------------------------
003000         10  PL-PRICE               PIC S9(07)V99.
003100*--------------------------------------------------
003200*        ALTERNATE VIEW FOR THE MIN-IMBALANCE COMPARE
003300*        DONE IN 2400-FIND-CLEARING-PRICE
003400*--------------------------------------------------
003500         10  PL-PRICE-U REDEFINES PL-PRICE
003600                                     PIC 9(07)V99.
003700*--------------------------------------------------
003800*        CUMULATIVE SELL VOLUME AT OR BELOW PL-PRICE,
003900*        SEEDED WITH MARKET-SELL VOLUME (STEP 3)
004000*--------------------------------------------------
004100         10  PL-CUM-SELL-VOL        PIC S9(09)  COMP.
004200*--------------------------------------------------
004300*        CUMULATIVE BUY VOLUME AT OR ABOVE PL-PRICE,
004400*        SEEDED WITH MARKET-BUY VOLUME (STEP 4)
004500*--------------------------------------------------
004600         10  PL-CUM-BUY-VOL         PIC S9(09)  COMP.
004700*--------------------------------------------------
004800*        BUY MINUS SELL IMBALANCE AT THIS LEVEL - SET
004900*        BY 2400-FIND-CLEARING-PRICE, NOT LOADED FROM
005000*        ANYWHERE ELSE
005100*--------------------------------------------------
005200         10  PL-IMBALANCE           PIC S9(09)  COMP.
