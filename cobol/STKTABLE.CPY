000100*(c) 1999, 1989 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1987 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*
000900* #ident "@(#) copybook/STKTABLE.CPY  $Revision: 1.3 $"
001000*
001100******************************************************
001200* IN-MEMORY MARKET TABLE BODY - THE "BOOK OF RECORD"
001300* FOR STOCK PRICES DURING THE BATCH RUN.  BUILT ONCE BY
001400* XCHLOAD FROM STOCK-MASTER AND PASSED BY REFERENCE ON
001500* EVERY CALL TO XCHORD/XCHBUY/XCHPRICE/XCHPOST/XCHMATCH
001600* SO THAT ALL OF THEM SEE THE SAME PRICES - THIS IS THE
001700* TABLE-ENTRY SHADOW OF STOCKREC.CPY, NOT THE FILE
001800* RECORD ITSELF.
001900******************************************************
002000* MAINTENANCE HISTORY
002100*   910118  RDP  0035  ORIGINAL LAYOUT - REPLACES THE
002200*                      MANUAL PRICE SHEET, TICKER-FILE LOOKUP
002300*   940912  RDP  0063  ADDED STK-LAST-MATCH-VOL
002400******************************************************
002500     05  STK-COUNT                  PIC S9(04)  COMP.
002600     05  STK-ENTRY OCCURS 500 TIMES
002700                 INDEXED BY STK-IDX.
002800         10  STK-SYMBOL             PIC X(06).
002900         10  STK-NAME               PIC X(40).
003000         10  STK-PRICE              PIC S9(07)V99.
003100         10  STK-PRICE-U REDEFINES STK-PRICE
003200                                     PIC 9(07)V99.
003300         10  STK-LAST-MATCH-VOL     PIC S9(09)  COMP.
003400         10  FILLER                 PIC X(10).
