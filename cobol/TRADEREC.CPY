000100*(c) 1999, 1989 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1987 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*
000900* #ident "@(#) copybook/TRADEREC.CPY  $Revision: 1.11 $"
001000*
001100******************************************************
001200* TRADER MASTER RECORD BODY - ONE ENTRY PER TRADER, AS
001300* CARRIED ON THE TRADER-MASTER STARTUP FILE.  CALLING
001400* PROGRAM SUPPLIES THE 01 WRAPPER.  THE FILE CARRIES ONLY
001500* THE TRADER'S IDENTITY AND STARTING CASH BALANCE - THE
001600* OWNED-STOCKS AND PLACED-ORDERS TABLES ARE NOT PART OF
001700* THE STARTUP FILE, THEY ARE BUILT UP IN MEMORY DURING
001800* THE RUN (SEE TRDTABLE.CPY, THE WS-TRADER-TABLE ENTRY
001900* SHAPE XCHLOAD BUILDS FROM THIS RECORD).
002000******************************************************
002100* MAINTENANCE HISTORY
002200*   870711  WCJ  0003  ORIGINAL LAYOUT - NAME AND CASH ONLY
002300*   880925  WCJ  0011  ADDED TRADER-STOCKS-OWNED TABLE
002400*   891014  WCJ  0022  ADDED TRADER-ORDERS-PLACED TABLE
002500*   930817  RDP  0057  ADDED TRADER-STATUS-IND, 88-LEVELS
002600*   940912  RDP  0063  MOVED STOCKS-OWNED/ORDERS-PLACED TABLES
002700*                      OFF THE MASTER FILE AND INTO TRDTABLE -
002800*                      STARTUP FILE NEED CARRY ONLY BALANCES
002900*   961105  MTK  0072  ADDED TRADER-ACCT-OPEN-DATE
003000*   990118  MTK  Y2K03 EXPANDED ACCT-OPEN-DATE TO CCYYMMDD
003100*   990305  MTK  0094  DROPPED TRADER-STATUS-IND AND TRADER-
003200*                      ACCT-OPEN-DATE - BACK OFFICE NEVER
003300*                      IMPLEMENTED THE SUSPEND/CLOSE PROCEDURE
003400*                      THESE FIELDS WERE BUILT FOR, MASTER FILE
003500*                      FORMAT SIMPLIFIED BACK TO BALANCES ONLY
003600******************************************************
003700*--------------------------------------------------
003800*    PRIMARY KEY - TRADER NAME / IDENTIFIER
003900*--------------------------------------------------
004000     05  TRADER-KEY.
004100         10  TRADER-NAME            PIC X(20).
004200*--------------------------------------------------
004300*    CASH BALANCE ON HAND
004400*--------------------------------------------------
004500     05  TRADER-CASH                PIC S9(09)V99.
004600     05  TRADER-CASH-U REDEFINES TRADER-CASH
004700                                     PIC 9(09)V99.
004800*--------------------------------------------------
004900*    OPENING-BALANCE ORDER/POSITION COUNTS - ALWAYS
005000*    ZERO ON THE STARTUP FILE, CARRIED HERE ONLY SO
005100*    THE RECORD SHAPE LINES UP WITH TRDTABLE FIELD FOR
005200*    FIELD WHEN XCHLOAD MOVEs THE RECORD ACROSS.
005300*--------------------------------------------------
005400     05  TRADER-OWNED-COUNT         PIC S9(04)  COMP.
005500     05  TRADER-PLACED-COUNT        PIC S9(04)  COMP.
005600*--------------------------------------------------
005700*    RESERVED FOR FUTURE USE - PAD TO STANDARD WIDTH
005800*    WIDENED BY 0094 WHEN STATUS-IND/ACCT-OPEN-DATE DROPPED
005900*--------------------------------------------------
006000     05  FILLER                     PIC X(29).
