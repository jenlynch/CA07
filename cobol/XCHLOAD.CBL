000100*(c) 1999, 1991 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1991 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*The copyright notice above does not
000900*evidence any actual or intended
001000*publication of such source code.
001100*
001200* #ident "@(#) batch/XCHLOAD.CBL  $Revision: 1.9 $"
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  XCHLOAD.
001600 AUTHOR.  R D PALMER.
001700 INSTALLATION.  XCHANGE SYSTEMS GROUP - MARKET OPERATIONS.
001800 DATE-WRITTEN.  01/18/91.
001900 DATE-COMPILED.
002000 SECURITY.  XCHANGE SYSTEMS GROUP - INTERNAL USE ONLY.
002100******************************************************
002200* STARTUP LOADER FOR THE CALL-AUCTION BATCH RUN.  READS
002300* STOCK-MASTER AND TRADER-MASTER ONCE AND BUILDS THE
002400* IN-MEMORY WS-STOCK-TABLE AND WS-TRADER-TABLE THAT THE
002500* REST OF THE RUN (XCHORD, XCHBUY, XCHMATCH) POSTS
002600* AGAINST FOR THE REMAINDER OF THE JOB STEP.  NO KEYED
002700* RE-READ OF EITHER MASTER IS EVER DONE - CALLER (XCHDRIVR)
002800* HOLDS THE TWO TABLES FOR THE LIFE OF THE RUN.
002900******************************************************
003000* MAINTENANCE HISTORY
003100*   910118  RDP  0035  ORIGINAL - LOADS STOCK-MASTER ONLY,
003200*                      REPLACES THE OPERATOR'S MANUAL PRICE
003300*                      SHEET THAT USED TO BE KEYED IN EACH DAY
003400*   910306  RDP  0036  ADDED TRADER-MASTER LOAD
003500*   920714  RDP  0044  ADDED TABLE-FULL CHECK ON BOTH LOADS -
003600*                      RUN ABENDS RATHER THAN SILENTLY
003700*                      TRUNCATE THE MARKET
003800*   930817  RDP  0057  CARRY TRADER-STATUS-IND THROUGH LOAD,
003900*                      SKIP CLOSED ACCOUNTS
004000*   940912  RDP  0063  ZERO TRD-OWNED-COUNT/PLACED-COUNT AND
004100*                      THE OCCURS SUB-TABLES ON EVERY TRADER
004200*                      ENTRY AT LOAD TIME (SEE TRDTABLE.CPY)
004300*   961105  MTK  0071  DISPLAY RUN-DATE ON THE LOAD BANNER
004400*   990118  MTK  Y2K01 WS-RUN-DATE EXPANDED TO CCYYMMDD
004500*   991103  MTK  0090  CORRECTED STOCK-MASTER-FILE RECORD
004600*                      LENGTH TO 134 - WAS OVERSTATED AT 139,
004700*                      COUNTING STOCK-LAST-MATCH-VOL AS ZONED
004800*                      INSTEAD OF THE COMP FULLWORD IT IS
004900*   990305  MTK  0096  DROPPED CLOSED-ACCOUNT SKIP AT LOAD -
005000*                      SEE TRADEREC 0094, MASTER FILE NO
005100*                      LONGER CARRIES AN ACCOUNT STATUS BYTE
005200******************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-3090.
005600 OBJECT-COMPUTER.  IBM-3090.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
006000            OFF STATUS IS WS-TRACE-SW-OFF.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT STOCK-MASTER-FILE ASSIGN TO STOCKMST
006500         ORGANIZATION IS SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS WS-STOCK-FILE-STATUS.
006800     SELECT TRADER-MASTER-FILE ASSIGN TO TRDRMAST
006900         ORGANIZATION IS SEQUENTIAL
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS WS-TRADER-FILE-STATUS.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  STOCK-MASTER-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 134 CHARACTERS
007800     DATA RECORD IS STOCK-MASTER-RECORD.
007900 01  STOCK-MASTER-RECORD.
008000     COPY STOCKREC.
008100*
008200 FD  TRADER-MASTER-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 64 CHARACTERS
008500     DATA RECORD IS TRADER-MASTER-RECORD.
008600 01  TRADER-MASTER-RECORD.
008700     COPY TRADEREC.
008800*
008900 WORKING-STORAGE SECTION.
009000******************************************************
009100* FILE STATUS BYTES
009200******************************************************
009300 01  WS-STOCK-FILE-STATUS       PIC X(02).
009400     88  WS-STOCK-OK                VALUE "00".
009500     88  WS-STOCK-EOF                VALUE "10".
009600 01  WS-TRADER-FILE-STATUS      PIC X(02).
009700     88  WS-TRADER-OK                VALUE "00".
009800     88  WS-TRADER-EOF                VALUE "10".
009900******************************************************
010000* RUN-DATE WORK AREA - EXPANDED TO CCYYMMDD UNDER Y2K01
010100******************************************************
010200 01  WS-RUN-DATE-WORK.
010300     05  WS-RUN-CCYY            PIC 9(04).
010400     05  WS-RUN-MM              PIC 9(02).
010500     05  WS-RUN-DD              PIC 9(02).
010600 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE-WORK
010700                                 PIC 9(08).
010800******************************************************
010900* COUNTERS - ALWAYS COMP PER SHOP STANDARD
011000******************************************************
011100 01  WS-STOCK-REC-COUNT         PIC S9(05)  COMP.
011200 01  WS-TRADER-REC-COUNT        PIC S9(05)  COMP.
011300******************************************************
011400* LOAD BANNER - USERLOG-STYLE MESSAGE, TWO ALTERNATE
011500* VIEWS FOR THE STOCK-COUNT AND TRADER-COUNT PRINTS
011600******************************************************
011700 01  WS-LOAD-BANNER.
011800     05  FILLER                 PIC X(09) VALUE "XCHLOAD =>".
011900     05  WS-BANNER-TEXT         PIC X(40).
012000 01  WS-LOAD-BANNER-U REDEFINES WS-LOAD-BANNER
012100                                 PIC X(49).
012200*
012300 LINKAGE SECTION.
012400 01  STOCK-TABLE-PARM.
012500     COPY STKTABLE.
012600 01  TRADER-TABLE-PARM.
012700     COPY TRDTABLE.
012800*
012900 PROCEDURE DIVISION USING STOCK-TABLE-PARM
013000                           TRADER-TABLE-PARM.
013100*
013200 0000-MAIN-CONTROL.
013300*    STOCK-MASTER LOADS BEFORE TRADER-MASTER - NEITHER LOAD
013400*    DEPENDS ON THE OTHER, THE ORDER IS JUST THE SHOP'S HABIT
013500*    OF SEQUENCING THE SMALLER MASTER FIRST
013600     PERFORM 1000-INITIALIZE
013700         THRU 1000-EXIT.
013800     PERFORM 2000-LOAD-STOCK-MASTER
013900         THRU 2000-EXIT.
014000     PERFORM 3000-LOAD-TRADER-MASTER
014100         THRU 3000-EXIT.
014200     GO TO 9000-RETURN.
014300*
014400******************************************************
014500* 1000 SERIES - INITIALIZE WORK AREAS AND TABLE COUNTS
014600******************************************************
014700 1000-INITIALIZE.
014800*    BOTH TABLE COUNTS START AT ZERO EVERY RUN - XCHLOAD IS
014900*    ALWAYS THE FIRST PROGRAM CALLED, THERE IS NO PRIOR STATE
015000     MOVE ZERO TO STK-COUNT IN STOCK-TABLE-PARM.
015100     MOVE ZERO TO TRD-COUNT IN TRADER-TABLE-PARM.
015200     MOVE ZERO TO WS-STOCK-REC-COUNT.
015300     MOVE ZERO TO WS-TRADER-REC-COUNT.
015400     MOVE "LOAD STARTED" TO WS-BANNER-TEXT.
015500     DISPLAY WS-LOAD-BANNER-U.
015600 1000-EXIT.
015700     EXIT.
015800*
015900******************************************************
016000* 2000 SERIES - LOAD STOCK-MASTER INTO WS-STOCK-TABLE
016100******************************************************
016200 2000-LOAD-STOCK-MASTER.
016300*    AN OPEN FAILURE HERE FALLS THROUGH TO 2000-EXIT WITHOUT
016400*    ABENDING - THE RUN CONTINUES WITH AN EMPTY STOCK TABLE,
016500*    RELYING ON THE DOWNSTREAM PROGRAMS' OWN SYMBOL-NOT-FOUND
016600*    HANDLING RATHER THAN STOPPING THE JOB STEP OUTRIGHT
016700     OPEN INPUT STOCK-MASTER-FILE.
016800     IF NOT WS-STOCK-OK
016900         MOVE "STOCK-MASTER OPEN FAILED" TO WS-BANNER-TEXT
017000         DISPLAY WS-LOAD-BANNER-U
017100         GO TO 2000-EXIT.
017200     PERFORM 2100-READ-STOCK-MASTER
017300         THRU 2100-EXIT.
017400     PERFORM 2200-BUILD-STOCK-ENTRY
017500         THRU 2200-EXIT
017600         UNTIL WS-STOCK-EOF.
017700     CLOSE STOCK-MASTER-FILE.
017800 2000-EXIT.
017900     EXIT.
018000*
018100 2100-READ-STOCK-MASTER.
018200*    NO RECORD COUNT BUMP ON THIS READ - THAT HAPPENS IN
018300*    2200-BUILD-STOCK-ENTRY BELOW, ONCE THE RECORD IS KNOWN
018400*    GOOD AND ACTUALLY ADDED TO THE TABLE
018500     READ STOCK-MASTER-FILE
018600         AT END
018700             SET WS-STOCK-EOF TO TRUE.
018800 2100-EXIT.
018900     EXIT.
019000*
019100 2200-BUILD-STOCK-ENTRY.
019200*    STOCK TABLE IS FIXED AT 500 ENTRIES (SEE STKTABLE.CPY) -
019300*    A MASTER FILE LARGER THAN THAT ABENDS THE LOAD RATHER
019400*    THAN SILENTLY DROPPING SYMBOLS OFF THE END
019500     IF STK-COUNT IN STOCK-TABLE-PARM = 500
019600         MOVE "STOCK TABLE FULL - RUN ABENDED" TO WS-BANNER-TEXT
019700         DISPLAY WS-LOAD-BANNER-U
019800         MOVE 16 TO RETURN-CODE
019900         STOP RUN.
020000     ADD 1 TO STK-COUNT IN STOCK-TABLE-PARM.
020100     ADD 1 TO WS-STOCK-REC-COUNT.
020200     SET STK-IDX TO STK-COUNT IN STOCK-TABLE-PARM.
020300*    STOCK-MASTER-RECORD FIELDS COPY STRAIGHT ACROSS - THE
020400*    TABLE ENTRY CARRIES NO FIELD THE MASTER RECORD LACKS
020500     MOVE STOCK-SYMBOL TO STK-SYMBOL (STK-IDX).
020600     MOVE STOCK-NAME TO STK-NAME (STK-IDX).
020700     MOVE STOCK-PRICE TO STK-PRICE (STK-IDX).
020800     MOVE STOCK-LAST-MATCH-VOL TO STK-LAST-MATCH-VOL (STK-IDX).
020900     PERFORM 2100-READ-STOCK-MASTER
021000         THRU 2100-EXIT.
021100 2200-EXIT.
021200     EXIT.
021300*
021400******************************************************
021500* 3000 SERIES - LOAD TRADER-MASTER INTO WS-TRADER-TABLE
021600******************************************************
021700 3000-LOAD-TRADER-MASTER.
021800*    SAME OPEN-FAILURE SHAPE AS THE STOCK LOAD ABOVE - FALLS
021900*    THROUGH RATHER THAN ABENDING, LEAVING THE TRADER TABLE
022000*    EMPTY FOR THE REST OF THE RUN
022100     OPEN INPUT TRADER-MASTER-FILE.
022200     IF NOT WS-TRADER-OK
022300         MOVE "TRADER-MASTER OPEN FAILED" TO WS-BANNER-TEXT
022400         DISPLAY WS-LOAD-BANNER-U
022500         GO TO 3000-EXIT.
022600     PERFORM 3100-READ-TRADER-MASTER
022700         THRU 3100-EXIT.
022800     PERFORM 3200-BUILD-TRADER-ENTRY
022900         THRU 3200-EXIT
023000         UNTIL WS-TRADER-EOF.
023100     CLOSE TRADER-MASTER-FILE.
023200 3000-EXIT.
023300     EXIT.
023400*
023500 3100-READ-TRADER-MASTER.
023600     READ TRADER-MASTER-FILE
023700         AT END
023800             SET WS-TRADER-EOF TO TRUE.
023900 3100-EXIT.
024000     EXIT.
024100*
024200 3200-BUILD-TRADER-ENTRY.
024300*    TRADER TABLE IS FIXED AT 200 ENTRIES (SEE TRDTABLE.CPY) -
024400*    SAME ABEND-RATHER-THAN-TRUNCATE POLICY AS THE STOCK LOAD
024500     IF TRD-COUNT IN TRADER-TABLE-PARM = 200
024600         MOVE "TRADER TABLE FULL - RUN ABENDED" TO WS-BANNER-TEXT
024700         DISPLAY WS-LOAD-BANNER-U
024800         MOVE 16 TO RETURN-CODE
024900         STOP RUN.
025000     ADD 1 TO TRD-COUNT IN TRADER-TABLE-PARM.
025100     ADD 1 TO WS-TRADER-REC-COUNT.
025200     SET TRD-IDX TO TRD-COUNT IN TRADER-TABLE-PARM.
025300     MOVE TRADER-NAME TO TRADER-NAME (TRD-IDX).
025400     MOVE TRADER-CASH TO TRADER-CASH (TRD-IDX).
025500*    THE TWO OCCURS SUB-TABLES (STOCKS OWNED, STOCKS DESIRED)
025600*    START EMPTY FOR EVERY TRADER - NEITHER IS CARRIED ON THE
025700*    TRADER-MASTER RECORD, BOTH BUILD UP DURING THE RUN
025800     MOVE ZERO TO TRADER-OWNED-COUNT (TRD-IDX).
025900     MOVE ZERO TO TRADER-PLACED-COUNT (TRD-IDX).
026000     PERFORM 3100-READ-TRADER-MASTER
026100         THRU 3100-EXIT.
026200 3200-EXIT.
026300     EXIT.
026400*
026500******************************************************
026600* 9000 SERIES - RETURN TO CALLER
026700******************************************************
026800 9000-RETURN.
026900*    NO RETURN CODE IS SET BACK TO XCHDRIVR - AN OPEN FAILURE
027000*    ON EITHER MASTER ALREADY DISPLAYED ITS OWN BANNER LINE
027100*    ABOVE AND LEFT THE CORRESPONDING TABLE EMPTY
027200     MOVE "LOAD COMPLETE" TO WS-BANNER-TEXT.
027300     DISPLAY WS-LOAD-BANNER-U.
027400     EXIT PROGRAM.
