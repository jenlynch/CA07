000100*(c) 1999, 1989 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1987 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*The copyright notice above does not
000900*evidence any actual or intended
001000*publication of such source code.
001100*
001200* #ident "@(#) copybook/STOCKREC.CPY  $Revision: 1.9 $"
001300*
001400******************************************************
001500* STOCK MASTER RECORD BODY - ONE ENTRY PER TICKER
001600* SYMBOL PER MARKET.  CALLING PROGRAM SUPPLIES THE 01
001700* WRAPPER, E.G. "01 STOCK-MASTER-RECORD. COPY STOCKREC."
001800* FOR A SINGLE RECORD, OR NESTS IT UNDER AN OCCURS
001900* ENTRY WHEN BUILDING THE IN-MEMORY WS-STOCK-TABLE.
002000* LOADED ONCE AT BATCH STARTUP BY XCHLOAD AND HELD IN
002100* MEMORY FOR THE WHOLE MATCHING RUN - NO KEYED RE-READ
002200* IS DONE MID-RUN.
002300******************************************************
002400* MAINTENANCE HISTORY
002500*   870604  WCJ  0001  ORIGINAL LAYOUT - SYMBOL/NAME/PRICE
002600*   881130  WCJ  0014  ADDED EXCHANGE-CODE, SECURITY-TYPE
002700*   900222  RDP  0037  ADDED SECTOR-CODE, ROUND-LOT, TICK-SIZE
002800*   930817  RDP  0058  ADDED LISTING-DATE, STATUS-IND, 88-LEVELS
002900*   961105  MTK  0071  ADDED LAST-CHANGE-DATE, LAST-UPDATE-USER
003000*   990118  MTK  Y2K01 EXPANDED DATE FIELDS TO CCYYMMDD (WAS YYMMDD)
003100******************************************************
003200*--------------------------------------------------
003300*    PRIMARY KEY - TICKER SYMBOL
003400*--------------------------------------------------
003500     05  STOCK-KEY.
003600         10  STOCK-SYMBOL           PIC X(06).
003700*--------------------------------------------------
003800*    COMPANY / ISSUE DESCRIPTION
003900*--------------------------------------------------
004000     05  STOCK-NAME                 PIC X(40).
004100*--------------------------------------------------
004200*    CURRENT / LAST-TRADED REFERENCE PRICE - THIS IS
004300*    THE FIELD XCHMATCH UPDATES WHEN A NEW CLEARING
004400*    PRICE IS POSTED (SEE XCHPOST 2000-POST-PRICE).
004500*--------------------------------------------------
004600     05  STOCK-PRICE                PIC S9(07)V99.
004700*--------------------------------------------------
004800*    ALTERNATE UNSIGNED VIEW OF THE PRICE USED BY THE
004900*    TAPE-TO-TAPE COMPARE UTILITIES ADDED 930817.
005000*--------------------------------------------------
005100     05  STOCK-PRICE-U REDEFINES STOCK-PRICE
005200                                     PIC 9(07)V99.
005300*--------------------------------------------------
005400*    LISTING / CLASSIFICATION FIELDS
005500*--------------------------------------------------
005600     05  STOCK-EXCHANGE-CODE        PIC X(04).
005700         88  STOCK-EXCH-NYSE            VALUE "NYSE".
005800         88  STOCK-EXCH-NASD            VALUE "NASD".
005900         88  STOCK-EXCH-AMEX            VALUE "AMEX".
006000     05  STOCK-SECURITY-TYPE        PIC X(02).
006100         88  STOCK-TYPE-COMMON           VALUE "CS".
006200         88  STOCK-TYPE-PREFERRED        VALUE "PS".
006300     05  STOCK-SECTOR-CODE          PIC X(04).
006400     05  STOCK-ROUND-LOT            PIC 9(05).
006500     05  STOCK-TICK-SIZE            PIC S9(03)V99.
006600*--------------------------------------------------
006700*    LISTING DATE - EXPANDED TO CCYYMMDD UNDER Y2K01
006800*--------------------------------------------------
006900     05  STOCK-LISTING-DATE.
007000         10  STOCK-LIST-CCYY        PIC 9(04).
007100         10  STOCK-LIST-MM          PIC 9(02).
007200         10  STOCK-LIST-DD          PIC 9(02).
007300     05  STOCK-LISTING-DATE-N REDEFINES STOCK-LISTING-DATE
007400                                     PIC 9(08).
007500*--------------------------------------------------
007600*    LAST PRICE-CHANGE DATE (SET BY XCHPOST)
007700*--------------------------------------------------
007800     05  STOCK-LAST-CHANGE-DATE.
007900         10  STOCK-CHG-CCYY         PIC 9(04).
008000         10  STOCK-CHG-MM           PIC 9(02).
008100         10  STOCK-CHG-DD           PIC 9(02).
008200     05  STOCK-LAST-CHG-DATE-N REDEFINES STOCK-LAST-CHANGE-DATE
008300                                     PIC 9(08).
008400*--------------------------------------------------
008500*    STATUS INDICATOR
008600*--------------------------------------------------
008700     05  STOCK-STATUS-IND           PIC X(01).
008800         88  STOCK-ACTIVE                VALUE "A".
008900         88  STOCK-HALTED                VALUE "H".
009000         88  STOCK-DELISTED              VALUE "D".
009100     05  STOCK-LAST-UPDATE-USER     PIC X(08).
009200*--------------------------------------------------
009300*    VOLUME TRADED AT THE MOST RECENT MATCHING PASS -
009400*    A COUNTER, ALWAYS COMP PER SHOP STANDARD.
009500*--------------------------------------------------
009600     05  STOCK-LAST-MATCH-VOL       PIC S9(09)  COMP.
009700*--------------------------------------------------
009800*    RESERVED FOR FUTURE USE - PAD TO STANDARD WIDTH
009900*--------------------------------------------------
010000     05  FILLER                     PIC X(30).
