000100*(c) 1999, 1989 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1987 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*
000900* #ident "@(#) copybook/MKTHIST.CPY  $Revision: 1.5 $"
001000*
001100******************************************************
001200* MARKET-HISTORY TABLE BODY - CALLING PROGRAM SUPPLIES
001300* THE 01 WRAPPER (SEE XCHPOST, XCHDRIVR).  ONE ENTRY
001400* PER PRICE CHANGE POSTED FOR A SYMBOL.  APPENDED BY
001500* XCHPOST 2000-POST-PRICE ONLY WHEN THE COMPUTED
001600* CLEARING PRICE DIFFERS FROM THE STOCK'S CURRENT
001700* REFERENCE PRICE.  PRINTED BY XCHDRIVR
001800* 4200-PRICE-HISTORY-SECTION AT RUN END.
001900******************************************************
002000* MAINTENANCE HISTORY
002100*   910506  RDP  0042  ORIGINAL LAYOUT
002200*   961105  MTK  0073  ADDED MH-SEQUENCE-NO FOR REPORT PRINT
002300******************************************************
002400     05  MH-ENTRY-COUNT             PIC S9(04)  COMP.
002500     05  MARKET-HISTORY-ENTRY OCCURS 500 TIMES
002600                 INDEXED BY MH-IDX.
002700*--------------------------------------------------
002800*        STOCK SYMBOL THIS HISTORY ENTRY IS FOR
002900*--------------------------------------------------
003000         10  MH-SYMBOL              PIC X(06).
003100*--------------------------------------------------
003200*        SEQUENCE NUMBER WITHIN THE SYMBOL, ASSIGNED
003300*        BY XCHPOST AS EACH ENTRY IS APPENDED
003400*--------------------------------------------------
003500         10  MH-SEQUENCE-NO         PIC S9(05)  COMP.
003600*--------------------------------------------------
003700*        PRICE RECORDED AT THIS POINT IN HISTORY
003800*--------------------------------------------------
003900         10  MH-PRICE               PIC S9(07)V99.
