000100*(c) 1999, 1991 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1991 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*The copyright notice above does not
000900*evidence any actual or intended
001000*publication of such source code.
001100*
001200* #ident "@(#) batch/XCHBUY.CBL  $Revision: 1.8 $"
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  XCHBUY.
001600 AUTHOR.  W C JENNINGS.
001700 INSTALLATION.  XCHANGE SYSTEMS GROUP - MARKET OPERATIONS.
001800 DATE-WRITTEN.  03/04/91.
001900 DATE-COMPILED.
002000 SECURITY.  XCHANGE SYSTEMS GROUP - INTERNAL USE ONLY.
002100******************************************************
002200* BANK-WINDOW PURCHASE - A TRADER BUYS DIRECTLY FROM THE
002300* EXCHANGE AT THE STOCK'S CURRENT REFERENCE PRICE, WITH
002400* NO ORDER-BOOK PARTICIPATION.  THERE IS NO MATCHING STEP
002500* AND NO CONTRA-PARTY - THE BANK IS ASSUMED TO HAVE AN
002600* UNLIMITED SUPPLY OF EVERY LISTED SYMBOL.  REPLACES THE
002700* OLD OVER-THE-COUNTER TICKET THE BACK OFFICE USED TO KEY
002800* IN BY HAND - CASH AND POSITION ARE NOW POSTED DIRECTLY
002900* AGAINST THE IN-MEMORY WS-TRADER-TABLE ENTRY RATHER THAN
003000* WAITING ON THE NEXT MANUAL BATCH POSTING RUN.
003100******************************************************
003200* MAINTENANCE HISTORY
003300*   910304  WCJ  0039  ORIGINAL - REPLACES THE MANUAL
003400*                      OVER-THE-COUNTER TICKET, ADDED CASH CHECK
003500*   920714  WCJ  0046  REJECT WITH "CANNOT AFFORD" CONDITION
003600*                      INSTEAD OF PARTIAL-FILL
003700*   930817  WCJ  0059  SKIP PURCHASE IF TRADER-STATUS-IND
003800*                      NOT ACTIVE
003900*   940912  RDP  0065  APPEND NEW POSITION RATHER THAN
004000*                      AVERAGING INTO AN EXISTING ONE - ONE
004100*                      LOT PER BANK PURCHASE
004200*   961105  MTK  0075  LOG REJECTED PURCHASES TO THE BANNER
004300*   971103  MTK  0084  YEAR-2000 PROJECT WALKTHROUGH OF THE
004400*                      BANK-WINDOW PURCHASE PATH - NO DATE
004500*                      ARITHMETIC PRESENT, NO DEFECTS LOGGED
004600*   990118  MTK  Y2K04 YEAR-2000 REMEDIATION SIGN-OFF - SEE
004700*                      971103 WALKTHROUGH, NO CODE CHANGE MADE
004800*   990305  MTK  0097  DROPPED THE TRADER-STATUS-IND CHECK -
004900*                      SEE TRADEREC 0094, MASTER FILE NO
005000*                      LONGER CARRIES AN ACCOUNT STATUS BYTE
005100******************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-3090.
005500 OBJECT-COMPUTER.  IBM-3090.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005900            OFF STATUS IS WS-TRACE-SW-OFF
006000     CLASS VALID-SIDE-CODE IS "B" "S".
006100*
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400******************************************************
006500* XCHPRICE CALL PARAMETERS - THE BANK ALWAYS SELLS AT THE
006600* STOCK'S CURRENT REFERENCE PRICE, NEVER A TRADER-QUOTED
006700* PRICE, SO THIS IS THE ONLY PRICE SOURCE THIS PROGRAM USES
006800******************************************************
006900 01  WS-PRICE-SYMBOL            PIC X(06).
007000 01  WS-PRICE-VALUE             PIC S9(07)V99.
007100 01  WS-PRICE-TABLE-INDEX       PIC S9(05) COMP.
007200*                                TABLE SLOT OF THE MATCHED
007300*                                STOCK-TABLE ENTRY, UNUSED HERE
007400*                                BUT PART OF THE COMMON PARM SET
007500 01  WS-PRICE-RETURN-CODE       PIC S9(09) COMP-5.
007600 77  WS-PRICE-FOUND             PIC S9(9) COMP-5 VALUE 1.
007700******************************************************
007800* COST CALCULATION - EDITED VIEW FOR THE REJECT BANNER
007900******************************************************
008000 01  WS-PURCHASE-COST           PIC S9(11)V99.
008100* UNSIGNED-VIEW REDEFINE, USED ONLY IF A FUTURE RELEASE
008200* NEEDS TO MOVE THE COST TO A ZONED REPORT FIELD
008300 01  WS-PURCHASE-COST-E REDEFINES WS-PURCHASE-COST
008400                                 PIC S9(13).
008500 01  WS-COST-EDIT               PIC $$$$$$$$9.99.
008600******************************************************
008700* TRADER-TABLE SCAN WORK AREA
008800******************************************************
008900 01  WS-TRADER-FOUND-SW         PIC X(01)  VALUE "N".
009000     88  WS-TRADER-FOUND             VALUE "Y".
009100* NUMERIC-EDIT REDEFINE OF THE SWITCH, CARRIED FORWARD FROM
009200* THE COMMON TRADER-SCAN COPY-BOOK PATTERN USED IN THE OTHER
009300* MATCHING-ENGINE MODULES
009400 01  WS-TRADER-FOUND-SW-N REDEFINES WS-TRADER-FOUND-SW
009500                                 PIC X(01).
009600******************************************************
009700* REJECT / STATUS BANNER - WRITTEN TO SYSOUT FOR EVERY CALL,
009800* WHETHER THE PURCHASE POSTS OR IS REJECTED, SO THE JOB LOG
009900* SHOWS A LINE FOR EVERY BANK-WINDOW TRANSACTION ATTEMPTED
010000******************************************************
010100 01  WS-BUY-BANNER.
010200     05  FILLER                 PIC X(08) VALUE "XCHBUY=>".
010300     05  WS-BANNER-TEXT         PIC X(41).
010400*
010500 LINKAGE SECTION.
010600******************************************************
010700* PARAMETERS PASSED FROM XCHDRIVR - THE STOCK AND TRADER
010800* TABLES ARE THE SAME IN-MEMORY COPIES SHARED WITH EVERY
010900* OTHER BATCH-STEP SUBPROGRAM IN THIS RUN
011000******************************************************
011100 01  STOCK-TABLE-PARM.
011200     COPY STKTABLE.
011300 01  TRADER-TABLE-PARM.
011400     COPY TRDTABLE.
011500 01  XCHBUY-ORDER-REC.
011600     COPY ORDERREC.
011700 01  XCHBUY-RETURN-CODE         PIC S9(09) COMP-5.
011800*
011900 PROCEDURE DIVISION USING STOCK-TABLE-PARM
012000                           TRADER-TABLE-PARM
012100                           XCHBUY-ORDER-REC
012200                           XCHBUY-RETURN-CODE.
012300*
012400******************************************************
012500* 0000 SERIES - LOCATE THE TRADER AND CONFIRM THE SYMBOL
012600* IS ON FILE, THEN HAND OFF TO THE
012700* BUY-FROM-BANK POSTING LOGIC.  EVERY REJECT PATH SETS ITS
012800* OWN RETURN CODE AND BANNER TEXT AND FALLS THROUGH TO
012900* 9000-RETURN - THERE IS ONLY ONE EXIT POINT FROM THIS
013000* PROGRAM
013100******************************************************
013200 0000-MAIN-CONTROL.
013300     MOVE ZERO TO XCHBUY-RETURN-CODE.
013400     MOVE "N" TO WS-TRADER-FOUND-SW.
013500     SET TRD-IDX TO 1.
013600*    LOCATE THE TRADER BY NAME - THE ORDER RECORD CARRIES NO
013700*    TABLE INDEX OF ITS OWN SO THIS PROGRAM SCANS FRESH
013800     PERFORM 1000-FIND-TRADER
013900         THRU 1000-EXIT
014000         UNTIL TRD-IDX > TRD-COUNT IN TRADER-TABLE-PARM
014100            OR WS-TRADER-FOUND.
014200     IF NOT WS-TRADER-FOUND
014300         MOVE 2 TO XCHBUY-RETURN-CODE
014400         MOVE "TRADER NOT ON FILE" TO WS-BANNER-TEXT
014500         DISPLAY WS-BUY-BANNER
014600         GO TO 9000-RETURN.
014700     MOVE ORDER-SYMBOL TO WS-PRICE-SYMBOL.
014800*    ASK THE COMMON PRICE LOOKUP FOR THE CURRENT REFERENCE
014900*    PRICE OF THE ORDERED SYMBOL - THIS PROGRAM NEVER LOOKS
015000*    AT THE ORDER-BOOK, ONLY THE STOCK TABLE
015100     CALL "XCHPRICE" USING STOCK-TABLE-PARM
015200                            WS-PRICE-SYMBOL
015300                            WS-PRICE-VALUE
015400                            WS-PRICE-TABLE-INDEX
015500                            WS-PRICE-RETURN-CODE.
015600     IF WS-PRICE-RETURN-CODE NOT = WS-PRICE-FOUND
015700         MOVE 4 TO XCHBUY-RETURN-CODE
015800         MOVE "SYMBOL NOT ON FILE" TO WS-BANNER-TEXT
015900         DISPLAY WS-BUY-BANNER
016000         GO TO 9000-RETURN.
016100     PERFORM 2000-BUY-FROM-BANK
016200         THRU 2000-EXIT.
016300     GO TO 9000-RETURN.
016400*
016500******************************************************
016600* 1000 SERIES - LOCATE THE TRADER ENTRY BY NAME.  A SERIAL
016700* SCAN IS USED BECAUSE THE TRADER TABLE IS NOT KEPT IN ANY
016800* PARTICULAR ORDER AND THE MAXIMUM TABLE SIZE IS SMALL
016900* ENOUGH THAT THE COST IS NOT WORTH A KEYED STRUCTURE
017000******************************************************
017100 1000-FIND-TRADER.
017200     IF TRADER-NAME (TRD-IDX) = ORDER-TRADER-ID
017300         SET WS-TRADER-FOUND TO TRUE
017400         GO TO 1000-EXIT.
017500     SET TRD-IDX UP BY 1.
017600 1000-EXIT.
017700     EXIT.
017800*
017900******************************************************
018000* 2000 SERIES - BUY-FROM-BANK ELIGIBILITY AND POSTING.
018100* SEE BUSINESS RULE: PRICE TIMES VOLUME MUST NOT EXCEED
018200* CASH ON HAND, OR THE PURCHASE IS REJECTED WITH "CANNOT
018300* AFFORD" - THERE IS NO PARTIAL FILL AT THE BANK WINDOW,
018400* THE WHOLE ORDER GOES THROUGH OR NONE OF IT DOES
018500******************************************************
018600 2000-BUY-FROM-BANK.
018700     COMPUTE WS-PURCHASE-COST ROUNDED =
018800         WS-PRICE-VALUE * ORDER-VOLUME.
018900     IF WS-PURCHASE-COST > TRADER-CASH (TRD-IDX)
019000         MOVE 5 TO XCHBUY-RETURN-CODE
019100         MOVE WS-PURCHASE-COST TO WS-COST-EDIT
019200         MOVE "CANNOT AFFORD - PURCHASE REJECTED" TO
019300             WS-BANNER-TEXT
019400         DISPLAY WS-BUY-BANNER
019500         GO TO 2000-EXIT.
019600*    THE CASH DEBIT AND THE POSITION ADD MUST BOTH HAPPEN OR
019700*    NEITHER - THERE IS NO ROLLBACK IN THIS BATCH STEP SO THE
019800*    ORDER OF OPERATIONS BELOW IS DELIBERATE
019900     SUBTRACT WS-PURCHASE-COST FROM TRADER-CASH (TRD-IDX).
020000     PERFORM 2100-ADD-POSITION
020100         THRU 2100-EXIT.
020200     MOVE 1 TO XCHBUY-RETURN-CODE.
020300     MOVE "PURCHASE COMPLETED" TO WS-BANNER-TEXT.
020400     DISPLAY WS-BUY-BANNER.
020500 2000-EXIT.
020600     EXIT.
020700*
020800* APPEND ONE NEW LOT TO TRADER-STOCKS-OWNED - SEE 940912
020900* 0065 ABOVE, THIS PROGRAM NEVER AVERAGES INTO AN OLD LOT,
021000* EVERY BANK PURCHASE IS ITS OWN SEPARATE OWNED-STOCKS ENTRY
021100 2100-ADD-POSITION.
021200     IF TRADER-OWNED-COUNT (TRD-IDX) = 50
021300         MOVE 6 TO XCHBUY-RETURN-CODE
021400         MOVE "OWNED-STOCKS TABLE FULL" TO WS-BANNER-TEXT
021500         DISPLAY WS-BUY-BANNER
021600         GO TO 2100-EXIT.
021700     ADD 1 TO TRADER-OWNED-COUNT (TRD-IDX).
021800     SET TSO-IDX TO TRADER-OWNED-COUNT (TRD-IDX).
021900     MOVE ORDER-SYMBOL TO TSO-SYMBOL (TRD-IDX, TSO-IDX).
022000     MOVE ORDER-VOLUME TO TSO-VOLUME (TRD-IDX, TSO-IDX).
022100     MOVE WS-PRICE-VALUE TO TSO-PRICE (TRD-IDX, TSO-IDX).
022200 2100-EXIT.
022300     EXIT.
022400*
022500******************************************************
022600* 9000 SERIES - RETURN TO CALLER
022700******************************************************
022800 9000-RETURN.
022900     EXIT PROGRAM.
