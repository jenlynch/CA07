000100*(c) 1999, 1989 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1987 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*
000900* #ident "@(#) copybook/ORDERREC.CPY  $Revision: 1.7 $"
001000*
001100******************************************************
001200* ORDER RECORD BODY - ONE ENTRY PER OUTSTANDING BUY OR
001300* SELL ORDER.  CALLING PROGRAM SUPPLIES THE 01 WRAPPER.
001400* USED THREE WAYS IN THIS SYSTEM:
001500*   1) AS THE ORDER-FILE INPUT RECORD (XCHDRIVR)
001600*   2) AS ONE ENTRY OF THE PER-SYMBOL BUY-BOOK OR
001700*      SELL-BOOK TABLE MAINTAINED BY XCHORD/XCHMATCH
001800*   3) AS THE SHAPE OF EACH TRADER-ORDERS-PLACED TABLE
001900*      ENTRY IN TRADEREC (SEE TRADEREC.CPY)
002000******************************************************
002100* MAINTENANCE HISTORY
002200*   870711  WCJ  0002  ORIGINAL LAYOUT
002300*   890304  WCJ  0018  ADDED ORDER-IS-MARKET FLAG AND 88-LEVELS
002400*   940912  RDP  0061  ADDED ORDER-ENTRY-DATE FOR AUDIT TRAIL
002500*   990118  MTK  Y2K02 EXPANDED ORDER-ENTRY-DATE TO CCYYMMDD
002600******************************************************
002700*--------------------------------------------------
002800*    BUY OR SELL SIDE
002900*--------------------------------------------------
003000     05  ORDER-SIDE                 PIC X(04).
003100         88  ORDER-SIDE-BUY              VALUE "BUY ".
003200         88  ORDER-SIDE-SELL             VALUE "SELL".
003300*--------------------------------------------------
003400*    TICKER SYMBOL THIS ORDER IS FOR
003500*--------------------------------------------------
003600     05  ORDER-SYMBOL               PIC X(06).
003700*--------------------------------------------------
003800*    NUMBER OF SHARES - INTEGER, NO FRACTIONAL SHARES
003900*--------------------------------------------------
004000     05  ORDER-VOLUME               PIC S9(07).
004100*--------------------------------------------------
004200*    LIMIT PRICE - ZERO AND ORDER-IS-MARKET = "Y" FOR
004300*    A MARKET ORDER (SEE 88-LEVEL BELOW)
004400*--------------------------------------------------
004500     05  ORDER-PRICE                PIC S9(07)V99.
004600*--------------------------------------------------
004700*    ALTERNATE UNSIGNED VIEW USED WHEN THE FIELD IS
004800*    COMPARED AGAINST THE EDITED REPORT COLUMN
004900*--------------------------------------------------
005000     05  ORDER-PRICE-U REDEFINES ORDER-PRICE
005100                                     PIC 9(07)V99.
005200*--------------------------------------------------
005300*    MARKET-ORDER FLAG
005400*--------------------------------------------------
005500     05  ORDER-IS-MARKET            PIC X(01).
005600         88  ORDER-IS-MARKET-YES         VALUE "Y".
005700         88  ORDER-IS-MARKET-NO          VALUE "N".
005800*--------------------------------------------------
005900*    OWNING TRADER'S NAME / IDENTIFIER
006000*--------------------------------------------------
006100     05  ORDER-TRADER-ID            PIC X(20).
006200*--------------------------------------------------
006300*    DATE ORDER WAS ENTERED - AUDIT ONLY, NOT USED
006400*    BY THE MATCHING LOGIC ITSELF
006500*--------------------------------------------------
006600     05  ORDER-ENTRY-DATE.
006700         10  ORDER-ENTRY-CCYY       PIC 9(04).
006800         10  ORDER-ENTRY-MM         PIC 9(02).
006900         10  ORDER-ENTRY-DD         PIC 9(02).
007000     05  ORDER-ENTRY-DATE-N REDEFINES ORDER-ENTRY-DATE
007100                                     PIC 9(08).
007200*--------------------------------------------------
007300*    RESERVED FOR FUTURE USE - PAD TO STANDARD WIDTH
007400*--------------------------------------------------
007500     05  FILLER                     PIC X(10).
