000100*(c) 1999, 1989 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1987 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*
000900* #ident "@(#) copybook/TRDTABLE.CPY  $Revision: 1.6 $"
001000*
001100******************************************************
001200* IN-MEMORY TRADER TABLE BODY - BUILT ONCE BY XCHLOAD
001300* FROM TRADER-MASTER AND PASSED BY REFERENCE ON EVERY
001400* CALL TO XCHORD/XCHBUY/XCHSETL/XCHMATCH SO THAT ALL OF
001500* THEM POST AGAINST THE SAME CASH/POSITION/OPEN-ORDER
001600* DATA FOR THE RUN.  SHAPE MIRRORS TRADEREC.CPY, ONE
001700* NESTING LEVEL DEEPER TO SIT UNDER TRD-ENTRY.
001800******************************************************
001900* MAINTENANCE HISTORY
002000*   870711  WCJ  0004  ORIGINAL LAYOUT, MIRRORS TRADEREC
002100*   891014  WCJ  0023  ADDED TRD-ORDERS-PLACED TABLE
002200*   990806  MTK  0089  RAISED TRD-ORDERS-PLACED FROM 10 TO 20
002300*   990305  MTK  0095  DROPPED TRADER-STATUS-IND - MIRRORS
002400*                      TRADEREC 0094, MASTER FILE NO LONGER
002500*                      CARRIES AN ACCOUNT STATUS BYTE
002600******************************************************
002700     05  TRD-COUNT                  PIC S9(04)  COMP.
002800     05  TRD-ENTRY OCCURS 200 TIMES
002900                 INDEXED BY TRD-IDX.
003000         10  TRADER-NAME            PIC X(20).
003100         10  TRADER-CASH            PIC S9(09)V99.
003200         10  TRADER-CASH-U REDEFINES TRADER-CASH
003300                                     PIC 9(09)V99.
003400         10  TRADER-OWNED-COUNT     PIC S9(04)  COMP.
003500         10  TRADER-PLACED-COUNT    PIC S9(04)  COMP.
003600*--------------------------------------------------
003700*            POSITIONS HELD - SYMBOL/VOLUME/PRICE
003800*--------------------------------------------------
003900         10  TRADER-STOCKS-OWNED OCCURS 50 TIMES
004000                     INDEXED BY TSO-IDX.
004100             15  TSO-SYMBOL         PIC X(06).
004200             15  TSO-VOLUME         PIC S9(07).
004300             15  TSO-PRICE          PIC S9(07)V99.
004400*--------------------------------------------------
004500*            CURRENTLY OPEN (RESTING) ORDERS
004600*--------------------------------------------------
004700         10  TRADER-ORDERS-PLACED OCCURS 20 TIMES
004800                     INDEXED BY TOP-IDX.
004900             15  TOP-SIDE           PIC X(04).
005000                 88  TOP-SIDE-BUY       VALUE "BUY ".
005100                 88  TOP-SIDE-SELL      VALUE "SELL".
005200             15  TOP-SIDE-1 REDEFINES TOP-SIDE
005300                                     PIC X(01).
005400             15  TOP-SYMBOL         PIC X(06).
005500             15  TOP-VOLUME         PIC S9(07).
005600             15  TOP-PRICE          PIC S9(07)V99.
005700             15  TOP-IS-MARKET      PIC X(01).
005800                 88  TOP-IS-MARKET-YES  VALUE "Y".
005900                 88  TOP-IS-MARKET-NO   VALUE "N".
