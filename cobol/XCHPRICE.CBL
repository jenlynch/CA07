000100*(c) 1999, 1991 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1991 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*The copyright notice above does not
000900*evidence any actual or intended
001000*publication of such source code.
001100*
001200* #ident "@(#) batch/XCHPRICE.CBL  $Revision: 1.7 $"
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  XCHPRICE.
001600 AUTHOR.  R D PALMER.
001700 INSTALLATION.  XCHANGE SYSTEMS GROUP - MARKET OPERATIONS.
001800 DATE-WRITTEN.  02/11/91.
001900 DATE-COMPILED.
002000 SECURITY.  XCHANGE SYSTEMS GROUP - INTERNAL USE ONLY.
002100******************************************************
002200* SHARED CURRENT-PRICE LOOKUP - REPLACES THE OLD PRICE-
002300* SHEET LOOKUP AGAINST THE TICKER FILE WITH A SERIAL SCAN
002400* OF THE IN-MEMORY WS-STOCK-TABLE BUILT BY XCHLOAD.
002500* CALLED BY XCHBUY
002600* (BUY-FROM-BANK REFERENCE PRICE), XCHORD (MARKET-ORDER
002700* PRICING) AND XCHMATCH (FALLBACK LAST PRICE WHEN THE
002800* LADDER PRODUCES NO CROSSING).  NO FILE I/O OF ITS OWN -
002900* THE TABLE IS PASSED BY REFERENCE FROM XCHDRIVR ON EVERY
003000* CALL SO ALL CALLERS SEE THE SAME PRICES.
003100******************************************************
003200* MAINTENANCE HISTORY
003300*   910211  RDP  0038  ORIGINAL - LINEAR SCAN OF STOCK TABLE,
003400*                      REPLACES THE TICKER-FILE LOOKUP
003500*   920714  RDP  0045  RETURN PRICE-NOT-FOUND CODE INSTEAD OF
003600*                      ABENDING WHEN SYMBOL IS UNKNOWN
003700*   940912  RDP  0064  ALSO RETURN THE TABLE INDEX SO XCHPOST
003800*                      CAN UPDATE THE ENTRY WITHOUT RE-SCANNING
003900*   961105  MTK  0074  DISPLAY WARNING ON PRICE-NOT-FOUND
004000*   971103  MTK  0092  YEAR-2000 PROJECT WALKTHROUGH OF THE
004100*                      TABLE SCAN - NO DATE ARITHMETIC PRESENT
004200*                      IN THIS PROGRAM, NO DEFECTS LOGGED
004300*   990118  MTK  Y2K08 YEAR-2000 REMEDIATION SIGN-OFF - SEE
004400*                      971103 WALKTHROUGH, NO CODE CHANGE MADE
004500******************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-3090.
004900 OBJECT-COMPUTER.  IBM-3090.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005300            OFF STATUS IS WS-TRACE-SW-OFF
005400     CLASS VALID-SIDE-CODE IS "B" "S".
005500*
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800******************************************************
005900* RETURN-CODE VALUES - MIRRORS THE SHOP'S OLD PRICE-LOOKUP
006000* CONVENTION
006100******************************************************
006200 77  WS-PRICE-FOUND             PIC S9(9) COMP-5 VALUE 1.
006300 77  WS-PRICE-NOT-FOUND         PIC S9(9) COMP-5 VALUE 2.
006400******************************************************
006500* WARNING BANNER AND ITS EDITED-SYMBOL ALTERNATE VIEW -
006600* DISPLAYED ONCE, ONLY WHEN THE SCAN COMES UP EMPTY
006700******************************************************
006800 01  WS-WARN-BANNER.
006900     05  FILLER                 PIC X(10) VALUE "XCHPRICE=>".
007000     05  WS-WARN-SYMBOL         PIC X(06).
007100     05  FILLER                 PIC X(20) VALUE " SYMBOL NOT ON FILE".
007200     05  FILLER                 PIC X(13).
007300 01  WS-WARN-BANNER-U REDEFINES WS-WARN-BANNER
007400                                 PIC X(49).
007500*
007600 LINKAGE SECTION.
007700 01  STOCK-TABLE-PARM.
007800     COPY STKTABLE.
007900 01  XCHPRICE-SYMBOL            PIC X(06).
008000 01  XCHPRICE-PRICE             PIC S9(07)V99.
008100 01  XCHPRICE-TABLE-INDEX       PIC S9(05) COMP.
008200 01  XCHPRICE-RETURN-CODE       PIC S9(09) COMP-5.
008300*
008400 PROCEDURE DIVISION USING STOCK-TABLE-PARM
008500                           XCHPRICE-SYMBOL
008600                           XCHPRICE-PRICE
008700                           XCHPRICE-TABLE-INDEX
008800                           XCHPRICE-RETURN-CODE.
008900*
009000******************************************************
009100* 0000 SERIES - PRIME THE OUTPUT PARAMETERS TO THE
009200* NOT-FOUND STATE, THEN SCAN UNTIL A MATCH OR END OF THE
009300* IN-MEMORY TABLE IS REACHED
009400******************************************************
009500 0000-MAIN-CONTROL.
009600     MOVE ZERO TO XCHPRICE-PRICE.
009700     MOVE ZERO TO XCHPRICE-TABLE-INDEX.
009800     MOVE WS-PRICE-NOT-FOUND TO XCHPRICE-RETURN-CODE.
009900     IF STK-COUNT IN STOCK-TABLE-PARM = ZERO
010000         GO TO 9000-RETURN.
010100     SET STK-IDX TO 1.
010200     PERFORM 1000-SCAN-STOCK-TABLE
010300         THRU 1000-EXIT
010400         UNTIL STK-IDX > STK-COUNT IN STOCK-TABLE-PARM
010500            OR XCHPRICE-RETURN-CODE = WS-PRICE-FOUND.
010600     IF XCHPRICE-RETURN-CODE NOT = WS-PRICE-FOUND
010700         MOVE XCHPRICE-SYMBOL TO WS-WARN-SYMBOL
010800         DISPLAY WS-WARN-BANNER-U.
010900     GO TO 9000-RETURN.
011000*
011100******************************************************
011200* 1000 SERIES - LINEAR SCAN, ONE ENTRY AT A TIME - THE
011300* TABLE IS NOT KEPT IN SYMBOL ORDER SO A BINARY SEARCH IS
011400* NOT POSSIBLE; AT 500 ENTRIES MAXIMUM THE SERIAL SCAN
011500* COST IS NOT WORTH THE COMPLEXITY
011600******************************************************
011700 1000-SCAN-STOCK-TABLE.
011800     IF STK-SYMBOL (STK-IDX) = XCHPRICE-SYMBOL
011900         MOVE STK-PRICE (STK-IDX) TO XCHPRICE-PRICE
012000         MOVE STK-IDX TO XCHPRICE-TABLE-INDEX
012100         MOVE WS-PRICE-FOUND TO XCHPRICE-RETURN-CODE
012200         GO TO 1000-EXIT.
012300     SET STK-IDX UP BY 1.
012400 1000-EXIT.
012500     EXIT.
012600*
012700******************************************************
012800* 9000 SERIES - RETURN TO CALLER
012900******************************************************
013000 9000-RETURN.
013100     EXIT PROGRAM.
