000100*(c) 1999, 1991 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1991 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*The copyright notice above does not
000900*evidence any actual or intended
001000*publication of such source code.
001100*
001200* #ident "@(#) batch/XCHMATCH.CBL  $Revision: 1.14 $"
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  XCHMATCH.
001600 AUTHOR.  R D PALMER.
001700 INSTALLATION.  XCHANGE SYSTEMS GROUP - MARKET OPERATIONS.
001800 DATE-WRITTEN.  07/29/91.
001900 DATE-COMPILED.
002000 SECURITY.  XCHANGE SYSTEMS GROUP - INTERNAL USE ONLY.
002100******************************************************
002200* CALL-AUCTION BATCH MATCHING ENGINE - RUN ONCE PER
002300* MARKET CYCLE, AFTER ALL ORDERS FOR THE CYCLE ARE FILED.
002400* SELL-BOOK DRIVEN: FOR EVERY SYMBOL WITH RESTING SELL
002500* ORDERS THAT ALSO HAS AT LEAST ONE RESTING BUY ORDER,
002600* BUILDS A COMBINED PRICE LADDER, FINDS ONE UNIFORM
002700* CLEARING PRICE, POSTS IT IF CHANGED, AND SETTLES EVERY
002800* ORDER THAT CROSSES.  REPLACES THE OLD FLOOR-BASED OPEN-
002900* OUTCRY CROSSING SESSION THAT RAN AT THE BELL EACH
003000* MORNING - ONE BATCH STEP NOW DOES WHAT THE FLOOR CLERKS
003100* USED TO WORK OUT BY HAND FROM THE ORDER TICKETS.  THIS
003200* PROGRAM NEVER READS THE ORDER-BOOK FROM A FILE - THE
003300* IN-MEMORY BUY-BOOK-PARM AND SELL-BOOK-PARM TABLES ARE
003400* HANDED DOWN BY XCHDRIVR, ALREADY POPULATED BY EVERY
003500* CALL TO XCHORD MADE EARLIER IN THE SAME RUN.
003600******************************************************
003700* MAINTENANCE HISTORY
003800*   910729  RDP  0050  ORIGINAL - REPLACES THE MANUAL FLOOR
003900*                      CROSSING SESSION, SINGLE-LEVEL LADDER,
004000*                      NO MARKET ORDERS
004100*   911014  RDP  0052  ADDED MARKET-ORDER SPLIT-OUT AND SEED
004200*                      OF THE CUMULATIVE VOLUME COLUMNS
004300*   920830  RDP  0053  MIN-NON-NEGATIVE-IMBALANCE CLEARING
004400*                      PRICE SEARCH, REPLACES OLD MIDPOINT RULE
004500*   930817  RDP  0062  FALL BACK TO MARKET LAST PRICE WHEN NO
004600*                      LADDER ENTRIES EXIST OR NO CROSSING FOUND
004700*   940912  RDP  0068  COMPACT BUY-BOOK/SELL-BOOK IN PLACE AS
004800*                      ORDERS SETTLE INSTEAD OF LEAVING HOLES
004900*   961105  MTK  0077  CALL XCHPOST ONLY WHEN PRICE ACTUALLY
005000*                      CHANGES - SEE BUSINESS RULE
005100*   970214  MTK  0081  SKIP A SYMBOL ENTIRELY WHEN THE MATCHING
005200*                      BUY-BOOK ENTRY CANNOT BE LOCATED
005300*   971103  MTK  0087  YEAR-2000 PROJECT WALKTHROUGH OF THE
005400*                      LADDER-BUILD AND CLEARING-PRICE SEARCH -
005500*                      NO DATE ARITHMETIC PRESENT, NO DEFECTS
005600*                      LOGGED
005700*   980722  MTK  0088  Q2 INTERNAL-AUDIT WALKTHROUGH OF THE
005800*                      MIN-NON-NEGATIVE-IMBALANCE SEARCH AND
005900*                      THE BOOK-COMPACTION LOGIC - CONFIRMED
006000*                      AGAINST CURRENT BUSINESS RULES, NO
006100*                      CHANGE MADE
006200*   990118  MTK  Y2K06 YEAR-2000 REMEDIATION SIGN-OFF - SEE
006300*                      971103 WALKTHROUGH, NO CODE CHANGE MADE
006400******************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  IBM-3090.
006800 OBJECT-COMPUTER.  IBM-3090.
006900* UPSI-0 IS THE OPERATOR-SET TRACE SWITCH COMMON TO ALL SIX
007000* BATCH-STEP PROGRAMS IN THIS SUITE - NOT ACTUALLY TESTED IN
007100* THIS PROGRAM'S CURRENT LOGIC, KEPT FOR CONSISTENCY WITH THE
007200* OTHER STEPS SHOULD TRACE OUTPUT BE ADDED LATER.  VALID-SIDE-
007300* CODE IS CARRIED FORWARD FROM XCHORD'S COPYBOOK-LEVEL
007400* VALIDATION EVEN THOUGH THIS PROGRAM NEVER TESTS IT DIRECTLY -
007500* BOTH ORDERREC AND BOOKTBL SHARE THE SAME "B"/"S" SIDE CODE
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
007900            OFF STATUS IS WS-TRACE-SW-OFF
008000     CLASS VALID-SIDE-CODE IS "B" "S".
008100*
008200 DATA DIVISION.
008300 WORKING-STORAGE SECTION.
008400******************************************************
008500* WORKING PRICE LADDER - REBUILT FRESH FOR EACH SYMBOL.
008600* ONE ENTRY PER DISTINCT RESTING LIMIT PRICE ON THE
008700* SYMBOL, ASCENDING - MARKET ORDERS NEVER OCCUPY A LEVEL
008800* OF THEIR OWN, SEE THE 2100 SERIES BELOW
008900******************************************************
009000 01  WS-PRICE-LEVEL.
009100     COPY PRICELVL.
009200******************************************************
009300* XCHPRICE / XCHPOST / XCHSETL CALL PARAMETERS - THE SAME
009400* SUBPROGRAMS EVERY OTHER STEP IN THE BATCH RUN CALLS,
009500* SHARED HERE FOR THE SAME REASON: ONE COPY OF THE PRICE
009600* LOOKUP, THE PRICE-POST, AND THE SETTLEMENT LOGIC
009700******************************************************
009800 01  WS-PRICE-SYMBOL            PIC X(06).
009900 01  WS-PRICE-VALUE             PIC S9(07)V99.
010000 01  WS-PRICE-TABLE-INDEX       PIC S9(05) COMP.
010100 01  WS-PRICE-RETURN-CODE       PIC S9(09) COMP-5.
010200 77  WS-PRICE-FOUND             PIC S9(9) COMP-5 VALUE 1.
010300 01  WS-POST-RETURN-CODE        PIC S9(09) COMP-5.
010400* ONE-RECORD SCRATCH AREA BUILT FRESH FOR EACH SETTLING
010500* ORDER AND PASSED TO XCHSETL - NOT A REAL FILE RECORD
010600 01  WS-SETL-ORDER-REC.
010700     COPY ORDERREC.
010800 01  WS-SETL-RETURN-CODE        PIC S9(09) COMP-5.
010900******************************************************
011000* PER-SYMBOL WORK AREAS - RESET AT THE TOP OF EVERY PASS
011100* THROUGH 1000-MATCH-SYMBOL, ONE SYMBOL AT A TIME
011200******************************************************
011300 01  WS-CURRENT-SYMBOL          PIC X(06).
011400 01  WS-BUY-SYM-IDX             PIC S9(04)  COMP.
011500 01  WS-BUY-FOUND-SW            PIC X(01)  VALUE "N".
011600     88  WS-BUY-BOOK-FOUND           VALUE "Y".
011700 01  WS-STOCK-TABLE-INDEX       PIC S9(05) COMP.
011800 01  WS-LAST-PRICE              PIC S9(07)V99.
011900 01  WS-CLEARING-PRICE          PIC S9(07)V99.
012000* UNSIGNED-VIEW REDEFINE - THE CLEARING PRICE IS NEVER
012100* NEGATIVE BUT IS CARRIED SIGNED SO IT CAN BE COMPARED
012200* DIRECTLY AGAINST THE SIGNED LIMIT-PRICE FIELDS
012300 01  WS-CLEARING-PRICE-U REDEFINES WS-CLEARING-PRICE
012400                                 PIC 9(07)V99.
012500 01  WS-MARKET-BUY-VOL          PIC S9(09)  COMP.
012600 01  WS-MARKET-SELL-VOL         PIC S9(09)  COMP.
012700******************************************************
012800* LADDER-BUILD (FIND-OR-INSERT) WORK AREAS - SHARED BY
012900* THE BUY-SIDE AND SELL-SIDE LADDER-BUILD PARAGRAPHS
013000******************************************************
013100 01  WS-LEVEL-PRICE             PIC S9(07)V99.
013200 01  WS-LEVEL-VOLUME            PIC S9(07)  COMP.
013300 01  WS-LEVEL-FOUND-SW          PIC X(01)  VALUE "N".
013400     88  WS-LEVEL-FOUND               VALUE "Y".
013500 01  WS-LEVEL-STOP-SW           PIC X(01)  VALUE "N".
013600     88  WS-LEVEL-STOP                VALUE "Y".
013700 01  WS-SHIFT-IDX               PIC S9(04)  COMP.
013800******************************************************
013900* CUMULATIVE-VOLUME AND CLEARING-PRICE SEARCH WORK AREAS
014000******************************************************
014100 01  WS-RUNNING-VOL             PIC S9(09)  COMP.
014200 01  WS-IMBALANCE               PIC S9(09)  COMP.
014300 01  WS-MIN-IMBALANCE           PIC S9(09)  COMP.
014400 01  WS-MIN-IMBALANCE-IDX       PIC S9(04)  COMP.
014500 01  WS-CLEARING-FOUND-SW       PIC X(01)  VALUE "N".
014600     88  WS-CLEARING-FOUND            VALUE "Y".
014700******************************************************
014800* BOOK-COMPACTION WORK AREA - THE WRITE-BACK SUBSCRIPT
014900* USED BY BOTH THE 2600 AND 2700 SERIES WHEN SQUEEZING
015000* SETTLED ORDERS OUT OF A BOOK LIST IN PLACE
015100******************************************************
015200 01  WS-WRITE-IDX               PIC S9(04)  COMP.
015300******************************************************
015400* RETURN-CODE / STATUS BANNER - ONE LINE PER SYMBOL
015500* PROCESSED, GIVES THE JOB LOG A RECORD OF EVERY CLEARING
015600* PRICE THIS CYCLE PRODUCED
015700******************************************************
015800 01  WS-MATCH-BANNER.
015900     05  FILLER                 PIC X(10) VALUE "XCHMATCH=>".
016000     05  WS-BANNER-SYMBOL       PIC X(06).
016100     05  FILLER                 PIC X(01) VALUE SPACE.
016200     05  WS-BANNER-TEXT         PIC X(32).
016300*
016400 LINKAGE SECTION.
016500******************************************************
016600* PARAMETERS PASSED FROM XCHDRIVR - STOCK TABLE, TRADER
016700* TABLE, THE TWO ORDER-BOOK TABLES BUILT UP BY EVERY CALL
016800* TO XCHORD THIS RUN, AND THE MARKET-HISTORY TABLE THAT
016900* XCHPOST APPENDS TO WHEN A CLEARING PRICE CHANGES
017000******************************************************
017100 01  STOCK-TABLE-PARM.
017200     COPY STKTABLE.
017300* THE SAME TRADER TABLE XCHBUY DEBITS AT ORDER-ENTRY TIME AND
017400* XCHSETL CREDITS/DEBITS AGAIN AT SETTLEMENT
017500 01  TRADER-TABLE-PARM.
017600     COPY TRDTABLE.
017700* REPLACING GIVES EACH SIDE ITS OWN PREFIX (BBK- / SBK-) OVER
017800* THE SAME BOOKTBL LAYOUT - ONE COPYBOOK, TWO INDEPENDENT TABLES
017900 01  BUY-BOOK-PARM.
018000     COPY BOOKTBL REPLACING ==BOOK-== BY ==BBK-==.
018100 01  SELL-BOOK-PARM.
018200     COPY BOOKTBL REPLACING ==BOOK-== BY ==SBK-==.
018300 01  MARKET-HISTORY-PARM.
018400     COPY MKTHIST.
018500* SET NON-ZERO ONLY BY THE ABEND PATHS IN 2013 AND 2000-POST-
018600* STYLE FULL-TABLE CHECKS - XCHDRIVR CURRENTLY IGNORES IT ON
018700* NORMAL RETURN
018800 01  XCHMATCH-RETURN-CODE       PIC S9(09) COMP-5.
018900*
019000 PROCEDURE DIVISION USING STOCK-TABLE-PARM
019100                           TRADER-TABLE-PARM
019200                           BUY-BOOK-PARM
019300                           SELL-BOOK-PARM
019400                           MARKET-HISTORY-PARM
019500                           XCHMATCH-RETURN-CODE.
019600*
019700******************************************************
019800* 0000 SERIES - SELL-BOOK DRIVEN OUTER LOOP.  A SYMBOL
019900* WITH NO RESTING SELL ORDERS CANNOT CROSS, SO THE
020000* WHOLE PROGRAM DOES NOTHING WHEN THE SELL-BOOK IS EMPTY
020100******************************************************
020200 0000-MAIN-CONTROL.
020300     MOVE ZERO TO XCHMATCH-RETURN-CODE.
020400     IF SBK-SYMBOL-COUNT IN SELL-BOOK-PARM = ZERO
020500         GO TO 9000-RETURN.
020600     SET SBK-SYM-IDX TO 1.
020700     PERFORM 0100-PROCESS-SELL-SYMBOL
020800         THRU 0100-EXIT
020900         UNTIL SBK-SYM-IDX > SBK-SYMBOL-COUNT IN SELL-BOOK-PARM.
021000     GO TO 9000-RETURN.
021100*
021200* FOR ONE SELL-BOOK SYMBOL, LOCATE THE MATCHING BUY-BOOK
021300* ENTRY (970214 0081 - SKIP OUTRIGHT IF NONE EXISTS) AND
021400* RUN THE FULL MATCH ONLY WHEN BOTH SIDES HAVE ORDERS
021500 0100-PROCESS-SELL-SYMBOL.
021600     MOVE SBK-SYMBOL (SBK-SYM-IDX) TO WS-CURRENT-SYMBOL.
021700     PERFORM 0200-FIND-BUY-SYMBOL
021800         THRU 0200-EXIT.
021900     IF WS-BUY-BOOK-FOUND
022000         AND BBK-ORDER-COUNT (WS-BUY-SYM-IDX)
022100                 IN BUY-BOOK-PARM > ZERO
022200         PERFORM 1000-MATCH-SYMBOL
022300             THRU 1000-EXIT.
022400     SET SBK-SYM-IDX UP BY 1.
022500 0100-EXIT.
022600     EXIT.
022700*
022800* LOCATE WS-CURRENT-SYMBOL'S ENTRY IN THE BUY-BOOK, IF ANY
022900 0200-FIND-BUY-SYMBOL.
023000     MOVE "N" TO WS-BUY-FOUND-SW.
023100     SET WS-BUY-SYM-IDX TO 1.
023200     PERFORM 0210-SCAN-BUY-BOOK
023300         THRU 0210-EXIT
023400         UNTIL WS-BUY-SYM-IDX > BBK-SYMBOL-COUNT
023500                                 IN BUY-BOOK-PARM
023600            OR WS-BUY-BOOK-FOUND.
023700 0200-EXIT.
023800     EXIT.
023900*
024000* SERIAL SCAN OF THE BUY-BOOK SYMBOL TABLE
024100 0210-SCAN-BUY-BOOK.
024200     IF BBK-SYMBOL (WS-BUY-SYM-IDX) = WS-CURRENT-SYMBOL
024300         SET WS-BUY-BOOK-FOUND TO TRUE
024400         GO TO 0210-EXIT.
024500*    WS-BUY-SYM-IDX IS LEFT POINTING AT THE MATCHING ENTRY WHEN
024600*    FOUND - 0100-PROCESS-SELL-SYMBOL AND EVERYTHING UNDER
024700*    1000-MATCH-SYMBOL RELY ON IT STAYING SET
024800     ADD 1 TO WS-BUY-SYM-IDX.
024900 0210-EXIT.
025000     EXIT.
025100*
025200******************************************************
025300* 1000 SERIES - RUN ONE FULL MATCHING PASS FOR THE
025400* SYMBOL LOCATED IN WS-CURRENT-SYMBOL
025500******************************************************
025600 1000-MATCH-SYMBOL.
025700*    LOOK UP THE STOCK-TABLE ENTRY FIRST - IF THE SYMBOL IS NOT
025800*    ON THE STOCK TABLE AT ALL THERE IS NO REFERENCE PRICE TO
025900*    FALL BACK ON, SO THE SYMBOL IS SKIPPED OUTRIGHT
026000     PERFORM 1500-FIND-STOCK-ENTRY
026100         THRU 1500-EXIT.
026200     IF WS-STOCK-TABLE-INDEX = ZERO
026300         GO TO 1000-EXIT.
026400     MOVE ZERO TO PL-LEVEL-COUNT IN WS-PRICE-LEVEL.
026500*    BUILD THE PRICE LADDER FROM EVERY RESTING LIMIT ORDER
026600     PERFORM 2000-BUILD-LADDER
026700         THRU 2000-EXIT.
026800*    TOTAL UP THE MARKET (NO-LIMIT) ORDERS SEPARATELY - THEY
026900*    SEED THE CUMULATIVE COLUMNS BUT NEVER OCCUPY A LADDER LEVEL
027000     PERFORM 2100-SPLIT-MARKET-ORDERS
027100         THRU 2100-EXIT.
027200*    RUNNING SELL VOLUME ASCENDING AND RUNNING BUY VOLUME
027300*    DESCENDING ARE THE TWO SIDES OF THE IMBALANCE TEST BELOW
027400     PERFORM 2200-CUM-SELL-ASCENDING
027500         THRU 2200-EXIT.
027600     PERFORM 2300-CUM-BUY-DESCENDING
027700         THRU 2300-EXIT.
027800*    THE CLEARING PRICE IS THE LEVEL WHERE THE TWO CUMULATIVE
027900*    COLUMNS COME CLOSEST WITHOUT A SELL-SIDE SHORTFALL
028000     PERFORM 2400-FIND-CLEARING-PRICE
028100         THRU 2400-EXIT.
028200*    UPDATE THE STOCK TABLE AND MARKET-HISTORY ONLY IF THE
028300*    CLEARING PRICE ACTUALLY MOVED THE MARKET
028400     PERFORM 2500-POST-IF-CHANGED
028500         THRU 2500-EXIT.
028600*    MARKET ORDERS SETTLE UNCONDITIONALLY AT THE CLEARING PRICE,
028700*    THEN WHATEVER LIMIT ORDERS STILL CROSS SETTLE AS WELL
028800     PERFORM 2600-SETTLE-MARKET-ORDERS
028900         THRU 2600-EXIT.
029000     PERFORM 2700-SETTLE-CROSSING-ORDERS
029100         THRU 2700-EXIT.
029200 1000-EXIT.
029300     EXIT.
029400*
029500******************************************************
029600* 1500 SERIES - LOCATE THE STOCK-TABLE ENTRY FOR THE
029700* CURRENT SYMBOL AND CAPTURE ITS LAST-TRADED PRICE AS
029800* THE MATCHING-PRICE FALLBACK
029900******************************************************
030000 1500-FIND-STOCK-ENTRY.
030100*    XCHPRICE IS THE SAME SHARED LOOKUP XCHBUY AND XCHORD CALL -
030200*    IT RETURNS THE STOCK-TABLE INDEX SO 2500-POST-IF-CHANGED
030300*    CAN UPDATE THE ENTRY LATER WITHOUT RE-SCANNING
030400     MOVE WS-CURRENT-SYMBOL TO WS-PRICE-SYMBOL.
030500     CALL "XCHPRICE" USING STOCK-TABLE-PARM
030600                            WS-PRICE-SYMBOL
030700                            WS-PRICE-VALUE
030800                            WS-PRICE-TABLE-INDEX
030900                            WS-PRICE-RETURN-CODE.
031000*    ZERO INDEX SIGNALS "NOT FOUND" BACK TO 1000-MATCH-SYMBOL,
031100*    WHICH SKIPS THE SYMBOL ENTIRELY WHEN IT SEES THIS
031200     IF WS-PRICE-RETURN-CODE NOT = WS-PRICE-FOUND
031300         MOVE ZERO TO WS-STOCK-TABLE-INDEX
031400         GO TO 1500-EXIT.
031500     MOVE WS-PRICE-TABLE-INDEX TO WS-STOCK-TABLE-INDEX.
031600*    LAST-PRICE IS THE FALLBACK CLEARING PRICE WHEN THE LADDER
031700*    NEVER PRODUCES A NON-NEGATIVE IMBALANCE (SEE 2400 SERIES)
031800     MOVE WS-PRICE-VALUE TO WS-LAST-PRICE.
031900 1500-EXIT.
032000     EXIT.
032100*
032200******************************************************
032300* 2000 SERIES - BUILD-LADDER - COLLECTS EVERY RESTING
032400* NON-MARKET BUY AND SELL ORDER FOR THE SYMBOL INTO ONE
032500* TABLE KEYED BY PRICE, ASCENDING.  ORDERS SHARING A
032600* PRICE ARE GROUPED INTO ONE LEVEL.  MARKET ORDERS
032700* (PRICE = 0) ARE LEFT OUT HERE AND HANDLED BY THE 2100
032800* SPLIT-MARKET-ORDERS STEP INSTEAD.
032900******************************************************
033000 2000-BUILD-LADDER.
033100*    WALK THE ENTIRE RESTING BUY LIST FOR THIS SYMBOL FIRST -
033200*    ORDER OF THE TWO SIDES DOES NOT MATTER SINCE EACH SIDE
033300*    ONLY EVER ADDS TO ITS OWN CUM-BUY/CUM-SELL COLUMN
033400     IF BBK-ORDER-COUNT (WS-BUY-SYM-IDX) IN BUY-BOOK-PARM
033500             > ZERO
033600         SET BBK-ORD-IDX TO 1
033700         PERFORM 2010-ADD-BUY-TO-LADDER
033800             THRU 2010-EXIT
033900             UNTIL BBK-ORD-IDX >
034000                 BBK-ORDER-COUNT (WS-BUY-SYM-IDX)
034100                       IN BUY-BOOK-PARM.
034200*    THEN THE RESTING SELL LIST FOR THE SAME SYMBOL
034300     IF SBK-ORDER-COUNT (SBK-SYM-IDX) IN SELL-BOOK-PARM
034400             > ZERO
034500         SET SBK-ORD-IDX TO 1
034600         PERFORM 2020-ADD-SELL-TO-LADDER
034700             THRU 2020-EXIT
034800             UNTIL SBK-ORD-IDX >
034900                 SBK-ORDER-COUNT (SBK-SYM-IDX)
035000                       IN SELL-BOOK-PARM.
035100 2000-EXIT.
035200     EXIT.
035300*
035400* ONE RESTING BUY ORDER - SKIPPED WHEN IT IS A MARKET
035500* ORDER, SINCE MARKET ORDERS CARRY NO LIMIT PRICE TO
035600* PLACE ON THE LADDER
035700 2010-ADD-BUY-TO-LADDER.
035800     IF BKO-IS-MARKET-NO (WS-BUY-SYM-IDX, BBK-ORD-IDX)
035900             IN BUY-BOOK-PARM
036000         MOVE BKO-PRICE (WS-BUY-SYM-IDX, BBK-ORD-IDX)
036100                 IN BUY-BOOK-PARM TO WS-LEVEL-PRICE
036200*        2011 RETURNS THE LEVEL'S SUBSCRIPT IN PL-IDX, WHETHER
036300*        IT ALREADY EXISTED OR WAS JUST INSERTED
036400         PERFORM 2011-FIND-OR-INSERT-LEVEL
036500             THRU 2011-EXIT
036600         ADD BKO-VOLUME (WS-BUY-SYM-IDX, BBK-ORD-IDX)
036700                 IN BUY-BOOK-PARM
036800             TO PL-CUM-BUY-VOL (PL-IDX) IN WS-PRICE-LEVEL.
036900     SET BBK-ORD-IDX UP BY 1.
037000 2010-EXIT.
037100     EXIT.
037200*
037300* MIRROR IMAGE OF 2010-ADD-BUY-TO-LADDER FOR THE SELL SIDE
037400 2020-ADD-SELL-TO-LADDER.
037500     IF BKO-IS-MARKET-NO (SBK-SYM-IDX, SBK-ORD-IDX)
037600             IN SELL-BOOK-PARM
037700         MOVE BKO-PRICE (SBK-SYM-IDX, SBK-ORD-IDX)
037800                 IN SELL-BOOK-PARM TO WS-LEVEL-PRICE
037900         PERFORM 2011-FIND-OR-INSERT-LEVEL
038000             THRU 2011-EXIT
038100         ADD BKO-VOLUME (SBK-SYM-IDX, SBK-ORD-IDX)
038200                 IN SELL-BOOK-PARM
038300             TO PL-CUM-SELL-VOL (PL-IDX) IN WS-PRICE-LEVEL.
038400     SET SBK-ORD-IDX UP BY 1.
038500 2020-EXIT.
038600     EXIT.
038700*
038800******************************************************
038900* 2011 - LOCATE THE LADDER LEVEL FOR WS-LEVEL-PRICE,
039000* INSERTING A NEW ZERO-VOLUME LEVEL IN ASCENDING PRICE
039100* ORDER IF ONE DOES NOT ALREADY EXIST.  RETURNS THE
039200* LEVEL IN PL-IDX.
039300******************************************************
039400 2011-FIND-OR-INSERT-LEVEL.
039500*    BOTH SWITCHES RESET ON ENTRY - FOUND TELLS 2013 WHETHER TO
039600*    RUN AT ALL, STOP TELLS 2012 WHEN THE SCAN CAN QUIT EARLY
039700     MOVE "N" TO WS-LEVEL-FOUND-SW.
039800     MOVE "N" TO WS-LEVEL-STOP-SW.
039900     SET PL-IDX TO 1.
040000     PERFORM 2012-SCAN-LADDER
040100         THRU 2012-EXIT
040200         UNTIL PL-IDX > PL-LEVEL-COUNT IN WS-PRICE-LEVEL
040300            OR WS-LEVEL-STOP.
040400*    PL-IDX IS LEFT POINTING AT THE MATCHING LEVEL, OR AT WHERE
040500*    A NEW ONE BELONGS - 2013 USES IT EITHER WAY
040600     IF NOT WS-LEVEL-FOUND
040700         PERFORM 2013-INSERT-LEVEL
040800             THRU 2013-EXIT.
040900 2011-EXIT.
041000     EXIT.
041100*
041200* THE LADDER IS KEPT IN ASCENDING PRICE ORDER, SO THE
041300* SCAN CAN STOP THE MOMENT IT PASSES WHERE THE PRICE
041400* WOULD BELONG WITHOUT WALKING THE REST OF THE TABLE
041500 2012-SCAN-LADDER.
041600     IF PL-PRICE (PL-IDX) IN WS-PRICE-LEVEL = WS-LEVEL-PRICE
041700         SET WS-LEVEL-FOUND TO TRUE
041800         SET WS-LEVEL-STOP TO TRUE
041900         GO TO 2012-EXIT.
042000     IF PL-PRICE (PL-IDX) IN WS-PRICE-LEVEL > WS-LEVEL-PRICE
042100         SET WS-LEVEL-STOP TO TRUE
042200         GO TO 2012-EXIT.
042300     SET PL-IDX UP BY 1.
042400 2012-EXIT.
042500     EXIT.
042600*
042700* 200 IS THE COMPILE-TIME SIZE OF THE PL-LEVEL OCCURS
042800* CLAUSE IN PRICELVL.CPY - NO SINGLE SYMBOL IN PRACTICE
042900* HAS COME CLOSE TO THAT MANY DISTINCT RESTING PRICES
043000 2013-INSERT-LEVEL.
043100     IF PL-LEVEL-COUNT IN WS-PRICE-LEVEL = 200
043200         MOVE "PRICE LADDER FULL - RUN ABENDED" TO
043300             WS-BANNER-TEXT
043400         DISPLAY WS-MATCH-BANNER
043500         MOVE 16 TO RETURN-CODE
043600         STOP RUN.
043700*    THE NEW LEVEL BELONGS AT THE END OF THE TABLE - NO
043800*    SHIFT IS NEEDED
043900     IF PL-IDX > PL-LEVEL-COUNT IN WS-PRICE-LEVEL
044000         GO TO 2013-APPEND.
044100*    THE NEW LEVEL BELONGS IN THE MIDDLE - OPEN A GAP AT
044200*    PL-IDX BY SHIFTING EVERYTHING FROM THERE UP ONE SLOT,
044300*    WORKING BACKWARD FROM THE END SO NOTHING IS OVERWRITTEN
044400     MOVE PL-LEVEL-COUNT IN WS-PRICE-LEVEL TO WS-SHIFT-IDX.
044500     PERFORM 2014-SHIFT-LADDER-UP
044600         THRU 2014-EXIT
044700         UNTIL WS-SHIFT-IDX < PL-IDX.
044800 2013-APPEND.
044900     MOVE WS-LEVEL-PRICE TO PL-PRICE (PL-IDX) IN WS-PRICE-LEVEL.
045000     MOVE ZERO TO PL-CUM-SELL-VOL (PL-IDX) IN WS-PRICE-LEVEL.
045100     MOVE ZERO TO PL-CUM-BUY-VOL (PL-IDX) IN WS-PRICE-LEVEL.
045200     MOVE ZERO TO PL-IMBALANCE (PL-IDX) IN WS-PRICE-LEVEL.
045300     ADD 1 TO PL-LEVEL-COUNT IN WS-PRICE-LEVEL.
045400 2013-EXIT.
045500     EXIT.
045600*
045700 2014-SHIFT-LADDER-UP.
045800     MOVE PL-PRICE (WS-SHIFT-IDX) IN WS-PRICE-LEVEL
045900         TO PL-PRICE (WS-SHIFT-IDX + 1) IN WS-PRICE-LEVEL.
046000     MOVE PL-CUM-SELL-VOL (WS-SHIFT-IDX) IN WS-PRICE-LEVEL
046100         TO PL-CUM-SELL-VOL (WS-SHIFT-IDX + 1) IN WS-PRICE-LEVEL.
046200     MOVE PL-CUM-BUY-VOL (WS-SHIFT-IDX) IN WS-PRICE-LEVEL
046300         TO PL-CUM-BUY-VOL (WS-SHIFT-IDX + 1) IN WS-PRICE-LEVEL.
046400     MOVE PL-IMBALANCE (WS-SHIFT-IDX) IN WS-PRICE-LEVEL
046500         TO PL-IMBALANCE (WS-SHIFT-IDX + 1) IN WS-PRICE-LEVEL.
046600     SUBTRACT 1 FROM WS-SHIFT-IDX.
046700 2014-EXIT.
046800     EXIT.
046900*
047000******************************************************
047100* 2100 SERIES - SPLIT-OUT MARKET ORDERS - TOTAL BUY AND
047200* SELL VOLUME FOR PRICE = 0 ORDERS, TO SEED THE
047300* CUMULATIVE COLUMNS BELOW
047400******************************************************
047500* THE STOCK TABLE, BUY-BOOK, SELL-BOOK AND MARKET-HISTORY TABLE
047600* PASSED IN LINKAGE ARE THE SAME COPIES XCHDRIVR HOLDS FOR THE
047700* WHOLE RUN - EVERY CHANGE THIS PROGRAM MAKES IS VISIBLE TO
047800* XCHDRIVR AND TO WHATEVER STEP RUNS NEXT WITHOUT ANY FILE I/O
047900 2100-SPLIT-MARKET-ORDERS.
048000*    RESET BOTH ACCUMULATORS BEFORE THE TWO SEED PASSES BELOW -
048100*    THIS PARAGRAPH RUNS ONCE PER SYMBOL SO STALE VALUES FROM
048200*    THE PRIOR SYMBOL MUST NOT CARRY FORWARD
048300     MOVE ZERO TO WS-MARKET-BUY-VOL.
048400     MOVE ZERO TO WS-MARKET-SELL-VOL.
048500     IF BBK-ORDER-COUNT (WS-BUY-SYM-IDX) IN BUY-BOOK-PARM
048600             > ZERO
048700         SET BBK-ORD-IDX TO 1
048800         PERFORM 2110-SEED-BUY-MARKET-VOL
048900             THRU 2110-EXIT
049000             UNTIL BBK-ORD-IDX >
049100                 BBK-ORDER-COUNT (WS-BUY-SYM-IDX)
049200                       IN BUY-BOOK-PARM.
049300     IF SBK-ORDER-COUNT (SBK-SYM-IDX) IN SELL-BOOK-PARM
049400             > ZERO
049500         SET SBK-ORD-IDX TO 1
049600         PERFORM 2120-SEED-SELL-MARKET-VOL
049700             THRU 2120-EXIT
049800             UNTIL SBK-ORD-IDX >
049900                 SBK-ORDER-COUNT (SBK-SYM-IDX)
050000                       IN SELL-BOOK-PARM.
050100 2100-EXIT.
050200     EXIT.
050300*
050400* ONE RESTING BUY ORDER - ADDED TO THE MARKET-VOLUME TOTAL ONLY
050500* WHEN IT CARRIES NO LIMIT PRICE; LIMIT ORDERS WERE ALREADY
050600* PLACED ON THE LADDER BY 2010-ADD-BUY-TO-LADDER ABOVE
050700 2110-SEED-BUY-MARKET-VOL.
050800     IF BKO-IS-MARKET-YES (WS-BUY-SYM-IDX, BBK-ORD-IDX)
050900             IN BUY-BOOK-PARM
051000         ADD BKO-VOLUME (WS-BUY-SYM-IDX, BBK-ORD-IDX)
051100                 IN BUY-BOOK-PARM
051200             TO WS-MARKET-BUY-VOL.
051300     SET BBK-ORD-IDX UP BY 1.
051400 2110-EXIT.
051500     EXIT.
051600*
051700* MIRROR IMAGE OF 2110-SEED-BUY-MARKET-VOL FOR THE SELL SIDE
051800 2120-SEED-SELL-MARKET-VOL.
051900     IF BKO-IS-MARKET-YES (SBK-SYM-IDX, SBK-ORD-IDX)
052000             IN SELL-BOOK-PARM
052100         ADD BKO-VOLUME (SBK-SYM-IDX, SBK-ORD-IDX)
052200                 IN SELL-BOOK-PARM
052300             TO WS-MARKET-SELL-VOL.
052400     SET SBK-ORD-IDX UP BY 1.
052500 2120-EXIT.
052600     EXIT.
052700*
052800******************************************************
052900* 2200 SERIES - CUMULATIVE SELL VOLUME ASCENDING, SEEDED
053000* WITH THE MARKET-SELL VOLUME FROM STEP 2100
053100******************************************************
053200 2200-CUM-SELL-ASCENDING.
053300*    STARTING FROM THE LOWEST PRICE, A SELL RESTING AT A LOWER
053400*    PRICE IS WILLING TO SELL AT ANY HIGHER PRICE TOO, SO THE
053500*    SELL VOLUME AVAILABLE AT EACH LEVEL ACCUMULATES UPWARD
053600     MOVE WS-MARKET-SELL-VOL TO WS-RUNNING-VOL.
053700     IF PL-LEVEL-COUNT IN WS-PRICE-LEVEL = ZERO
053800         GO TO 2200-EXIT.
053900     SET PL-IDX TO 1.
054000     PERFORM 2210-ADD-LEVEL-SELL-VOL
054100         THRU 2210-EXIT
054200         UNTIL PL-IDX > PL-LEVEL-COUNT IN WS-PRICE-LEVEL.
054300 2200-EXIT.
054400     EXIT.
054500*
054600* ADD ONE LEVEL'S OWN SELL VOLUME TO THE RUNNING TOTAL CARRIED
054700* UP FROM EVERY LOWER-PRICED LEVEL, THEN STORE IT BACK IN PLACE
054800 2210-ADD-LEVEL-SELL-VOL.
054900     ADD PL-CUM-SELL-VOL (PL-IDX) IN WS-PRICE-LEVEL
055000         TO WS-RUNNING-VOL.
055100     MOVE WS-RUNNING-VOL TO PL-CUM-SELL-VOL (PL-IDX)
055200                             IN WS-PRICE-LEVEL.
055300     SET PL-IDX UP BY 1.
055400 2210-EXIT.
055500     EXIT.
055600*
055700******************************************************
055800* 2300 SERIES - CUMULATIVE BUY VOLUME DESCENDING, SEEDED
055900* WITH THE MARKET-BUY VOLUME FROM STEP 2100
056000******************************************************
056100 2300-CUM-BUY-DESCENDING.
056200*    MIRROR IMAGE OF 2200-CUM-SELL-ASCENDING, RUN FROM THE
056300*    HIGHEST PRICE DOWNWARD - A BUY RESTING AT A HIGHER PRICE
056400*    IS WILLING TO PAY ANY LOWER PRICE TOO
056500     MOVE WS-MARKET-BUY-VOL TO WS-RUNNING-VOL.
056600     IF PL-LEVEL-COUNT IN WS-PRICE-LEVEL = ZERO
056700         GO TO 2300-EXIT.
056800     SET PL-IDX TO PL-LEVEL-COUNT IN WS-PRICE-LEVEL.
056900     PERFORM 2310-ADD-LEVEL-BUY-VOL
057000         THRU 2310-EXIT
057100         UNTIL PL-IDX < 1.
057200 2300-EXIT.
057300     EXIT.
057400*
057500* ADD ONE LEVEL'S OWN BUY VOLUME TO THE RUNNING TOTAL CARRIED
057600* DOWN FROM EVERY HIGHER-PRICED LEVEL, THEN STORE IT BACK
057700 2310-ADD-LEVEL-BUY-VOL.
057800     ADD PL-CUM-BUY-VOL (PL-IDX) IN WS-PRICE-LEVEL
057900         TO WS-RUNNING-VOL.
058000     MOVE WS-RUNNING-VOL TO PL-CUM-BUY-VOL (PL-IDX)
058100                             IN WS-PRICE-LEVEL.
058200     SET PL-IDX DOWN BY 1.
058300 2310-EXIT.
058400     EXIT.
058500*
058600******************************************************
058700* 2400 SERIES - FIND-CLEARING-PRICE - SCAN THE LADDER
058800* ASCENDING, TRACKING THE SMALLEST NON-NEGATIVE
058900* (CUM-BUY MINUS CUM-SELL) IMBALANCE.  FALLS BACK TO THE
059000* MARKET'S LAST PRICE WHEN THE LADDER IS EMPTY OR NO
059100* LEVEL ONCE PRODUCES A NON-NEGATIVE IMBALANCE.
059200******************************************************
059300 2400-FIND-CLEARING-PRICE.
059400*    START WITH THE LAST-TRADED PRICE AS THE FALLBACK - IT
059500*    STAYS THE ANSWER IF THE LADDER IS EMPTY OR NO LEVEL EVER
059600*    PRODUCES A NON-NEGATIVE IMBALANCE BELOW
059700     MOVE WS-LAST-PRICE TO WS-CLEARING-PRICE.
059800     MOVE "N" TO WS-CLEARING-FOUND-SW.
059900     IF PL-LEVEL-COUNT IN WS-PRICE-LEVEL = ZERO
060000         GO TO 2400-EXIT.
060100*    999999999 IS HIGHER THAN ANY IMBALANCE THIS LADDER CAN
060200*    PRODUCE - IT GUARANTEES THE FIRST NON-NEGATIVE LEVEL TESTED
060300*    BECOMES THE INITIAL CANDIDATE
060400     MOVE 999999999 TO WS-MIN-IMBALANCE.
060500     MOVE ZERO TO WS-MIN-IMBALANCE-IDX.
060600     SET PL-IDX TO 1.
060700     PERFORM 2410-TEST-LEVEL-IMBALANCE
060800         THRU 2410-EXIT
060900         UNTIL PL-IDX > PL-LEVEL-COUNT IN WS-PRICE-LEVEL.
061000*    ONLY OVERRIDE THE LAST-PRICE FALLBACK IF SOME LEVEL
061100*    ACTUALLY PRODUCED A NON-NEGATIVE IMBALANCE
061200     IF WS-CLEARING-FOUND
061300         SET PL-IDX TO WS-MIN-IMBALANCE-IDX
061400         MOVE PL-PRICE (PL-IDX) IN WS-PRICE-LEVEL
061500             TO WS-CLEARING-PRICE.
061600 2400-EXIT.
061700     EXIT.
061800*
061900* TEST ONE LADDER LEVEL'S (CUM-BUY MINUS CUM-SELL) IMBALANCE -
062000* THE SMALLEST NON-NEGATIVE IMBALANCE ACROSS ALL LEVELS MARKS
062100* THE PRICE THAT CLEARS THE MOST VOLUME WITHOUT LEAVING BUYERS
062200* SHORT OF SELLERS
062300 2410-TEST-LEVEL-IMBALANCE.
062400     COMPUTE WS-IMBALANCE =
062500         PL-CUM-BUY-VOL (PL-IDX) IN WS-PRICE-LEVEL
062600         - PL-CUM-SELL-VOL (PL-IDX) IN WS-PRICE-LEVEL.
062700     MOVE WS-IMBALANCE TO PL-IMBALANCE (PL-IDX)
062800                           IN WS-PRICE-LEVEL.
062900     IF WS-IMBALANCE >= ZERO
063000        AND WS-IMBALANCE < WS-MIN-IMBALANCE
063100         MOVE WS-IMBALANCE TO WS-MIN-IMBALANCE
063200         MOVE PL-IDX TO WS-MIN-IMBALANCE-IDX
063300         SET WS-CLEARING-FOUND TO TRUE.
063400     SET PL-IDX UP BY 1.
063500 2410-EXIT.
063600     EXIT.
063700*
063800******************************************************
063900* 2500 SERIES - POST THE CLEARING PRICE ONLY WHEN IT
064000* DIFFERS FROM THE STOCK'S CURRENT REFERENCE PRICE
064100******************************************************
064200 2500-POST-IF-CHANGED.
064300*    XCHPOST DOES ITS OWN PRICE-UNCHANGED CHECK TOO, BUT TESTING
064400*    HERE FIRST AVOIDS A SUBROUTINE CALL ON THE COMMON CASE OF
064500*    AN UNCHANGED MARKET
064600     IF WS-CLEARING-PRICE = STK-PRICE (WS-STOCK-TABLE-INDEX)
064700             IN STOCK-TABLE-PARM
064800         GO TO 2500-EXIT.
064900     CALL "XCHPOST" USING STOCK-TABLE-PARM
065000                           MARKET-HISTORY-PARM
065100                           WS-CURRENT-SYMBOL
065200                           WS-STOCK-TABLE-INDEX
065300                           WS-CLEARING-PRICE
065400                           WS-POST-RETURN-CODE.
065500 2500-EXIT.
065600     EXIT.
065700*
065800******************************************************
065900* 2600 SERIES - SETTLE EVERY MARKET ORDER (BUY AND SELL)
066000* UNCONDITIONALLY AT THE CLEARING PRICE, COMPACTING EACH
066100* BOOK LIST AS ORDERS ARE REMOVED
066200******************************************************
066300 2600-SETTLE-MARKET-ORDERS.
066400*    BUY SIDE FIRST, THEN SELL SIDE - EACH SIDE ONLY EVER
066500*    TOUCHES ITS OWN BOOK TABLE SO THE ORDER BETWEEN THEM
066600*    DOES NOT MATTER
066700     PERFORM 2610-SETTLE-BUY-MARKET
066800         THRU 2610-EXIT.
066900     PERFORM 2620-SETTLE-SELL-MARKET
067000         THRU 2620-EXIT.
067100 2600-EXIT.
067200     EXIT.
067300*
067400* WS-WRITE-IDX IS THE COMPACTION SUBSCRIPT - EVERY ENTRY THAT
067500* SETTLES IS DROPPED FROM THE BOOK, SO SURVIVING ENTRIES MUST
067600* BE SLID DOWN OVER THE GAP TO KEEP THE TABLE DENSE FOR THE
067700* NEXT BATCH RUN
067800 2610-SETTLE-BUY-MARKET.
067900     MOVE ZERO TO WS-WRITE-IDX.
068000     SET BBK-ORD-IDX TO 1.
068100     PERFORM 2611-PROCESS-BUY-ENTRY
068200         THRU 2611-EXIT
068300         UNTIL BBK-ORD-IDX >
068400             BBK-ORDER-COUNT (WS-BUY-SYM-IDX) IN BUY-BOOK-PARM.
068500*    THE FINAL WRITE-IDX IS THE SURVIVING ORDER COUNT ONCE EVERY
068600*    SETTLED MARKET ORDER HAS BEEN DROPPED FROM THE BOOK
068700     MOVE WS-WRITE-IDX TO
068800         BBK-ORDER-COUNT (WS-BUY-SYM-IDX) IN BUY-BOOK-PARM.
068900 2610-EXIT.
069000     EXIT.
069100*
069200* ONE BUY-BOOK ENTRY - MARKET ORDERS SETTLE NOW VIA XCHSETL AND
069300* VANISH FROM THE BOOK; LIMIT ORDERS SURVIVE THIS PASS (THEY ARE
069400* HANDLED BY THE 2700 CROSSING SERIES) AND ARE COMPACTED FORWARD
069500 2611-PROCESS-BUY-ENTRY.
069600*    BUILD ONE ORDERREC-SHAPED SETTLEMENT RECORD FROM THE
069700*    BOOK-ENTRY FIELDS - SIDE, SYMBOL, VOLUME AND TRADER-ID ARE
069800*    ALL XCHSETL NEEDS TO DEBIT/CREDIT THE TRADER'S CASH AND
069900*    HOLDINGS AT THE CLEARING PRICE
070000     IF BKO-IS-MARKET-YES (WS-BUY-SYM-IDX, BBK-ORD-IDX)
070100             IN BUY-BOOK-PARM
070200         MOVE "BUY " TO ORDER-SIDE IN WS-SETL-ORDER-REC
070300         MOVE WS-CURRENT-SYMBOL TO ORDER-SYMBOL
070400                                    IN WS-SETL-ORDER-REC
070500         MOVE BKO-VOLUME (WS-BUY-SYM-IDX, BBK-ORD-IDX)
070600                 IN BUY-BOOK-PARM
070700             TO ORDER-VOLUME IN WS-SETL-ORDER-REC
070800         MOVE BKO-TRADER-ID (WS-BUY-SYM-IDX, BBK-ORD-IDX)
070900                 IN BUY-BOOK-PARM
071000             TO ORDER-TRADER-ID IN WS-SETL-ORDER-REC
071100         CALL "XCHSETL" USING TRADER-TABLE-PARM
071200                               WS-SETL-ORDER-REC
071300                               WS-CLEARING-PRICE
071400                               WS-SETL-RETURN-CODE
071500     ELSE
071600         ADD 1 TO WS-WRITE-IDX
071700         IF WS-WRITE-IDX NOT = BBK-ORD-IDX
071800             PERFORM 2612-COPY-BUY-ENTRY-DOWN
071900                 THRU 2612-EXIT.
072000     SET BBK-ORD-IDX UP BY 1.
072100 2611-EXIT.
072200     EXIT.
072300*
072400* SLIDE ONE SURVIVING BUY-BOOK ENTRY DOWN TO THE NEXT OPEN
072500* WRITE-IDX SLOT - REUSED VERBATIM BY 2711-PROCESS-BUY-CROSSING
072600* BELOW SINCE BOTH PASSES COMPACT THE SAME TABLE THE SAME WAY
072700 2612-COPY-BUY-ENTRY-DOWN.
072800*    VOLUME - HOW MANY SHARES THIS RESTING ORDER STILL WANTS
072900     MOVE BKO-VOLUME (WS-BUY-SYM-IDX, BBK-ORD-IDX)
073000             IN BUY-BOOK-PARM
073100         TO BKO-VOLUME (WS-BUY-SYM-IDX, WS-WRITE-IDX)
073200             IN BUY-BOOK-PARM.
073300*    PRICE - THE LIMIT IT WAS PLACED AT, ZERO IF A MARKET ORDER
073400     MOVE BKO-PRICE (WS-BUY-SYM-IDX, BBK-ORD-IDX)
073500             IN BUY-BOOK-PARM
073600         TO BKO-PRICE (WS-BUY-SYM-IDX, WS-WRITE-IDX)
073700             IN BUY-BOOK-PARM.
073800*    MARKET-INDICATOR - CARRIED FORWARD SO A FUTURE CYCLE STILL
073900*    KNOWS WHICH KIND OF ORDER THIS SURVIVING ENTRY IS
074000     MOVE BKO-IS-MARKET (WS-BUY-SYM-IDX, BBK-ORD-IDX)
074100             IN BUY-BOOK-PARM
074200         TO BKO-IS-MARKET (WS-BUY-SYM-IDX, WS-WRITE-IDX)
074300             IN BUY-BOOK-PARM.
074400*    TRADER-ID - WHO OWNS THE ORDER, NEEDED WHEN IT FINALLY
074500*    SETTLES IN A LATER CYCLE
074600     MOVE BKO-TRADER-ID (WS-BUY-SYM-IDX, BBK-ORD-IDX)
074700             IN BUY-BOOK-PARM
074800         TO BKO-TRADER-ID (WS-BUY-SYM-IDX, WS-WRITE-IDX)
074900             IN BUY-BOOK-PARM.
075000 2612-EXIT.
075100     EXIT.
075200*
075300* MIRROR IMAGE OF 2610-SETTLE-BUY-MARKET FOR THE SELL SIDE
075400 2620-SETTLE-SELL-MARKET.
075500     MOVE ZERO TO WS-WRITE-IDX.
075600     SET SBK-ORD-IDX TO 1.
075700     PERFORM 2621-PROCESS-SELL-ENTRY
075800         THRU 2621-EXIT
075900         UNTIL SBK-ORD-IDX >
076000             SBK-ORDER-COUNT (SBK-SYM-IDX) IN SELL-BOOK-PARM.
076100     MOVE WS-WRITE-IDX TO
076200         SBK-ORDER-COUNT (SBK-SYM-IDX) IN SELL-BOOK-PARM.
076300 2620-EXIT.
076400     EXIT.
076500*
076600* MIRROR IMAGE OF 2611-PROCESS-BUY-ENTRY FOR THE SELL SIDE
076700 2621-PROCESS-SELL-ENTRY.
076800     IF BKO-IS-MARKET-YES (SBK-SYM-IDX, SBK-ORD-IDX)
076900             IN SELL-BOOK-PARM
077000         MOVE "SELL" TO ORDER-SIDE IN WS-SETL-ORDER-REC
077100         MOVE WS-CURRENT-SYMBOL TO ORDER-SYMBOL
077200                                    IN WS-SETL-ORDER-REC
077300         MOVE BKO-VOLUME (SBK-SYM-IDX, SBK-ORD-IDX)
077400                 IN SELL-BOOK-PARM
077500             TO ORDER-VOLUME IN WS-SETL-ORDER-REC
077600         MOVE BKO-TRADER-ID (SBK-SYM-IDX, SBK-ORD-IDX)
077700                 IN SELL-BOOK-PARM
077800             TO ORDER-TRADER-ID IN WS-SETL-ORDER-REC
077900         CALL "XCHSETL" USING TRADER-TABLE-PARM
078000                               WS-SETL-ORDER-REC
078100                               WS-CLEARING-PRICE
078200                               WS-SETL-RETURN-CODE
078300     ELSE
078400         ADD 1 TO WS-WRITE-IDX
078500         IF WS-WRITE-IDX NOT = SBK-ORD-IDX
078600             PERFORM 2622-COPY-SELL-ENTRY-DOWN
078700                 THRU 2622-EXIT.
078800     SET SBK-ORD-IDX UP BY 1.
078900 2621-EXIT.
079000     EXIT.
079100*
079200* MIRROR IMAGE OF 2612-COPY-BUY-ENTRY-DOWN FOR THE SELL SIDE,
079300* ALSO REUSED BY 2721-PROCESS-SELL-CROSSING BELOW
079400 2622-COPY-SELL-ENTRY-DOWN.
079500*    SAME FOUR FIELDS AS 2612-COPY-BUY-ENTRY-DOWN, SELL-BOOK SIDE
079600     MOVE BKO-VOLUME (SBK-SYM-IDX, SBK-ORD-IDX)
079700             IN SELL-BOOK-PARM
079800         TO BKO-VOLUME (SBK-SYM-IDX, WS-WRITE-IDX)
079900             IN SELL-BOOK-PARM.
080000     MOVE BKO-PRICE (SBK-SYM-IDX, SBK-ORD-IDX)
080100             IN SELL-BOOK-PARM
080200         TO BKO-PRICE (SBK-SYM-IDX, WS-WRITE-IDX)
080300             IN SELL-BOOK-PARM.
080400     MOVE BKO-IS-MARKET (SBK-SYM-IDX, SBK-ORD-IDX)
080500             IN SELL-BOOK-PARM
080600         TO BKO-IS-MARKET (SBK-SYM-IDX, WS-WRITE-IDX)
080700             IN SELL-BOOK-PARM.
080800     MOVE BKO-TRADER-ID (SBK-SYM-IDX, SBK-ORD-IDX)
080900             IN SELL-BOOK-PARM
081000         TO BKO-TRADER-ID (SBK-SYM-IDX, WS-WRITE-IDX)
081100             IN SELL-BOOK-PARM.
081200 2622-EXIT.
081300     EXIT.
081400*
081500******************************************************
081600* 2700 SERIES - SETTLE CROSSING LIMIT ORDERS - A BUY
081700* CLEARS IF ITS LIMIT PRICE >= CLEARING PRICE; A SELL
081800* CLEARS IF ITS LIMIT PRICE <= CLEARING PRICE.  ALL
081900* REMAINING ENTRIES BY NOW ARE LIMIT ORDERS - THE MARKET
082000* ORDERS WERE ALREADY REMOVED BY THE 2600 SERIES.
082100******************************************************
082200 2700-SETTLE-CROSSING-ORDERS.
082300*    SAME BUY-THEN-SELL SHAPE AS 2600-SETTLE-MARKET-ORDERS -
082400*    RUN AFTER IT SO ONLY LIMIT ORDERS REMAIN TO BE TESTED
082500     PERFORM 2710-SETTLE-BUY-CROSSING
082600         THRU 2710-EXIT.
082700     PERFORM 2720-SETTLE-SELL-CROSSING
082800         THRU 2720-EXIT.
082900 2700-EXIT.
083000     EXIT.
083100*
083200* AFTER THIS PASS ONLY UNFILLED LIMIT ORDERS REMAIN ON THE
083300* BUY-BOOK - THEY CARRY FORWARD TO THE NEXT CALL CYCLE
083400 2710-SETTLE-BUY-CROSSING.
083500     MOVE ZERO TO WS-WRITE-IDX.
083600     SET BBK-ORD-IDX TO 1.
083700     PERFORM 2711-PROCESS-BUY-CROSSING
083800         THRU 2711-EXIT
083900         UNTIL BBK-ORD-IDX >
084000             BBK-ORDER-COUNT (WS-BUY-SYM-IDX) IN BUY-BOOK-PARM.
084100     MOVE WS-WRITE-IDX TO
084200         BBK-ORDER-COUNT (WS-BUY-SYM-IDX) IN BUY-BOOK-PARM.
084300 2710-EXIT.
084400     EXIT.
084500*
084600* A RESTING BUY CLEARS WHEN ITS LIMIT IS AT OR ABOVE THE
084700* CLEARING PRICE - IT WAS WILLING TO PAY AT LEAST THAT MUCH.
084800* ONE THAT DOES NOT CLEAR SURVIVES AND IS COMPACTED FORWARD
084900 2711-PROCESS-BUY-CROSSING.
085000*    SAME ORDERREC-BUILD PATTERN AS 2611-PROCESS-BUY-ENTRY,
085100*    GATED HERE ON THE LIMIT-VS-CLEARING-PRICE TEST INSTEAD OF
085200*    THE MARKET-ORDER INDICATOR
085300     IF BKO-PRICE (WS-BUY-SYM-IDX, BBK-ORD-IDX)
085400             IN BUY-BOOK-PARM >= WS-CLEARING-PRICE
085500         MOVE "BUY " TO ORDER-SIDE IN WS-SETL-ORDER-REC
085600         MOVE WS-CURRENT-SYMBOL TO ORDER-SYMBOL
085700                                    IN WS-SETL-ORDER-REC
085800         MOVE BKO-VOLUME (WS-BUY-SYM-IDX, BBK-ORD-IDX)
085900                 IN BUY-BOOK-PARM
086000             TO ORDER-VOLUME IN WS-SETL-ORDER-REC
086100         MOVE BKO-TRADER-ID (WS-BUY-SYM-IDX, BBK-ORD-IDX)
086200                 IN BUY-BOOK-PARM
086300             TO ORDER-TRADER-ID IN WS-SETL-ORDER-REC
086400         CALL "XCHSETL" USING TRADER-TABLE-PARM
086500                               WS-SETL-ORDER-REC
086600                               WS-CLEARING-PRICE
086700                               WS-SETL-RETURN-CODE
086800     ELSE
086900*        LIMIT NOT REACHED THIS CYCLE - THE ORDER STAYS ON THE
087000*        BOOK FOR THE NEXT ONE, COMPACTED FORWARD LIKE ANY OTHER
087100*        SURVIVING ENTRY
087200         ADD 1 TO WS-WRITE-IDX
087300         IF WS-WRITE-IDX NOT = BBK-ORD-IDX
087400             PERFORM 2612-COPY-BUY-ENTRY-DOWN
087500                 THRU 2612-EXIT.
087600     SET BBK-ORD-IDX UP BY 1.
087700 2711-EXIT.
087800     EXIT.
087900*
088000* MIRROR IMAGE OF 2710-SETTLE-BUY-CROSSING FOR THE SELL SIDE
088100 2720-SETTLE-SELL-CROSSING.
088200     MOVE ZERO TO WS-WRITE-IDX.
088300     SET SBK-ORD-IDX TO 1.
088400     PERFORM 2721-PROCESS-SELL-CROSSING
088500         THRU 2721-EXIT
088600         UNTIL SBK-ORD-IDX >
088700             SBK-ORDER-COUNT (SBK-SYM-IDX) IN SELL-BOOK-PARM.
088800     MOVE WS-WRITE-IDX TO
088900         SBK-ORDER-COUNT (SBK-SYM-IDX) IN SELL-BOOK-PARM.
089000 2720-EXIT.
089100     EXIT.
089200*
089300* A RESTING SELL CLEARS WHEN ITS LIMIT IS AT OR BELOW THE
089400* CLEARING PRICE - IT WAS WILLING TO ACCEPT AT MOST THAT MUCH
089500 2721-PROCESS-SELL-CROSSING.
089600*    MIRROR IMAGE OF 2711-PROCESS-BUY-CROSSING FOR THE SELL SIDE
089700     IF BKO-PRICE (SBK-SYM-IDX, SBK-ORD-IDX)
089800             IN SELL-BOOK-PARM <= WS-CLEARING-PRICE
089900         MOVE "SELL" TO ORDER-SIDE IN WS-SETL-ORDER-REC
090000         MOVE WS-CURRENT-SYMBOL TO ORDER-SYMBOL
090100                                    IN WS-SETL-ORDER-REC
090200         MOVE BKO-VOLUME (SBK-SYM-IDX, SBK-ORD-IDX)
090300                 IN SELL-BOOK-PARM
090400             TO ORDER-VOLUME IN WS-SETL-ORDER-REC
090500         MOVE BKO-TRADER-ID (SBK-SYM-IDX, SBK-ORD-IDX)
090600                 IN SELL-BOOK-PARM
090700             TO ORDER-TRADER-ID IN WS-SETL-ORDER-REC
090800         CALL "XCHSETL" USING TRADER-TABLE-PARM
090900                               WS-SETL-ORDER-REC
091000                               WS-CLEARING-PRICE
091100                               WS-SETL-RETURN-CODE
091200     ELSE
091300         ADD 1 TO WS-WRITE-IDX
091400         IF WS-WRITE-IDX NOT = SBK-ORD-IDX
091500             PERFORM 2622-COPY-SELL-ENTRY-DOWN
091600                 THRU 2622-EXIT.
091700     SET SBK-ORD-IDX UP BY 1.
091800 2721-EXIT.
091900     EXIT.
092000*
092100******************************************************
092200* 9000 SERIES - RETURN TO CALLER
092300******************************************************
092400 9000-RETURN.
092500     EXIT PROGRAM.
