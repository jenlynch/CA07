000100*(c) 1999, 1991 XCHANGE Systems Group. All Rights Reserved.
000200*
000300*Copyright (c) 1991 XCHANGE Systems Group
000400* All rights reserved
000500*
000600*THIS IS UNPUBLISHED PROPRIETARY
000700*SOURCE CODE OF XCHANGE SYSTEMS GROUP
000800*The copyright notice above does not
000900*evidence any actual or intended
001000*publication of such source code.
001100*
001200* #ident "@(#) batch/XCHPOST.CBL  $Revision: 1.6 $"
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.  XCHPOST.
001600 AUTHOR.  R D PALMER.
001700 INSTALLATION.  XCHANGE SYSTEMS GROUP - MARKET OPERATIONS.
001800 DATE-WRITTEN.  05/06/91.
001900 DATE-COMPILED.
002000 SECURITY.  XCHANGE SYSTEMS GROUP - INTERNAL USE ONLY.
002100******************************************************
002200* POSTS A NEW CLEARING PRICE FOR A SYMBOL, BUT ONLY WHEN
002300* IT DIFFERS FROM THE CURRENT REFERENCE PRICE, AND
002400* APPENDS THE CHANGE TO MARKET-HISTORY.  REPLACES THE OLD
002500* END-OF-DAY PRICE-SHEET UPDATE THE QUOTE DESK USED TO
002600* KEY IN AGAINST THE TICKER FILE - THAT KEYED UPDATE IS
002700* REPLACED BY A DIRECT UPDATE OF THE IN-MEMORY
002800* WS-STOCK-TABLE ENTRY PLUS ONE APPENDED HISTORY ENTRY.
002900******************************************************
003000* MAINTENANCE HISTORY
003100*   910506  RDP  0042  ORIGINAL - REPLACES THE MANUAL
003200*                      PRICE-SHEET UPDATE AGAINST THE TICKER FILE
003300*   920714  RDP  0048  SKIP THE UPDATE ENTIRELY WHEN THE NEW
003400*                      PRICE EQUALS THE CURRENT PRICE
003500*   961105  MTK  0073  ADDED MH-SEQUENCE-NO, ASSIGNED HERE BY
003600*                      COUNTING PRIOR HISTORY ENTRIES FOR THE
003700*                      SYMBOL
003800*   970214  MTK  0079  ABEND IF MARKET-HISTORY TABLE IS FULL
003900*                      RATHER THAN SILENTLY DROP THE ENTRY
004000*   971103  MTK  0091  YEAR-2000 PROJECT WALKTHROUGH OF THE
004100*                      PRICE-POST AND HISTORY-APPEND LOGIC -
004200*                      NO DATE ARITHMETIC PRESENT, NO DEFECTS
004300*                      LOGGED
004400*   990118  MTK  Y2K07 YEAR-2000 REMEDIATION SIGN-OFF - SEE
004500*                      971103 WALKTHROUGH, NO CODE CHANGE MADE
004600******************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-3090.
005000 OBJECT-COMPUTER.  IBM-3090.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005400            OFF STATUS IS WS-TRACE-SW-OFF
005500     CLASS VALID-SIDE-CODE IS "B" "S".
005600*
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900******************************************************
006000* SEQUENCE-NUMBER WORK AREAS - MH-SEQUENCE-NO IS ONE-UP
006100* PER SYMBOL, NOT PER TABLE, SO IT MUST BE COUNTED FRESH
006200* EVERY TIME A NEW ENTRY IS APPENDED
006300******************************************************
006400 01  WS-NEXT-SEQ-NO             PIC S9(05)  COMP.
006500 01  WS-NEXT-SEQ-NO-E REDEFINES WS-NEXT-SEQ-NO
006600                                 PIC S9(05).
006700******************************************************
006800* STATUS BANNER - PREFIX IDENTIFIES THIS PROGRAM ON THE
006900* SHARED JOB-LOG SPOOL WHEN SEVERAL BATCH STEPS INTERLEAVE
007000******************************************************
007100 01  WS-POST-BANNER.
007200     05  FILLER                 PIC X(09) VALUE "XCHPOST=>".
007300     05  WS-BANNER-TEXT         PIC X(40).
007400*
007500 LINKAGE SECTION.
007600 01  STOCK-TABLE-PARM.
007700     COPY STKTABLE.
007800 01  MARKET-HISTORY-PARM.
007900     COPY MKTHIST.
008000 01  XCHPOST-SYMBOL             PIC X(06).
008100 01  XCHPOST-TABLE-INDEX        PIC S9(05) COMP.
008200 01  XCHPOST-NEW-PRICE          PIC S9(07)V99.
008300 01  XCHPOST-RETURN-CODE        PIC S9(09) COMP-5.
008400*
008500 PROCEDURE DIVISION USING STOCK-TABLE-PARM
008600                           MARKET-HISTORY-PARM
008700                           XCHPOST-SYMBOL
008800                           XCHPOST-TABLE-INDEX
008900                           XCHPOST-NEW-PRICE
009000                           XCHPOST-RETURN-CODE.
009100*
009200******************************************************
009300* 0000 SERIES - SKIP THE POST OUTRIGHT WHEN THE PRICE IS
009400* UNCHANGED, OTHERWISE UPDATE THE STOCK-TABLE ENTRY AND
009500* APPEND ONE MARKET-HISTORY RECORD
009600******************************************************
009700 0000-MAIN-CONTROL.
009800     MOVE ZERO TO XCHPOST-RETURN-CODE.
009900*    THE TABLE INDEX IS SUPPLIED BY THE CALLER (XCHMATCH ALREADY
010000*    LOCATED IT VIA XCHPRICE) SO NO SYMBOL SCAN IS NEEDED HERE
010100     SET STK-IDX TO XCHPOST-TABLE-INDEX.
010200     IF XCHPOST-NEW-PRICE = STK-PRICE (STK-IDX)
010300         MOVE 2 TO XCHPOST-RETURN-CODE
010400         MOVE "PRICE UNCHANGED - NO POST" TO WS-BANNER-TEXT
010500         DISPLAY WS-POST-BANNER
010600         GO TO 9000-RETURN.
010700     MOVE XCHPOST-NEW-PRICE TO STK-PRICE (STK-IDX).
010800     PERFORM 2000-POST-PRICE
010900         THRU 2000-EXIT.
011000     MOVE 1 TO XCHPOST-RETURN-CODE.
011100     MOVE "PRICE POSTED" TO WS-BANNER-TEXT.
011200     DISPLAY WS-POST-BANNER.
011300     GO TO 9000-RETURN.
011400*
011500******************************************************
011600* 2000 SERIES - APPEND ONE MARKET-HISTORY ENTRY.  THE
011700* SEQUENCE NUMBER IS DERIVED, NOT CARRIED IN A COUNTER,
011800* SO A RESTARTED RUN COMES UP WITH THE SAME NUMBERING
011900******************************************************
012000 2000-POST-PRICE.
012100     IF MH-ENTRY-COUNT IN MARKET-HISTORY-PARM = 500
012200         MOVE "MARKET-HISTORY TABLE FULL - RUN ABENDED" TO
012300             WS-BANNER-TEXT
012400         DISPLAY WS-POST-BANNER
012500         MOVE 16 TO RETURN-CODE
012600         STOP RUN.
012700     MOVE ZERO TO WS-NEXT-SEQ-NO.
012800     SET MH-IDX TO 1.
012900     PERFORM 2100-COUNT-PRIOR-ENTRIES
013000         THRU 2100-EXIT
013100         UNTIL MH-IDX > MH-ENTRY-COUNT IN MARKET-HISTORY-PARM.
013200     ADD 1 TO WS-NEXT-SEQ-NO.
013300     ADD 1 TO MH-ENTRY-COUNT IN MARKET-HISTORY-PARM.
013400     SET MH-IDX TO MH-ENTRY-COUNT IN MARKET-HISTORY-PARM.
013500     MOVE XCHPOST-SYMBOL TO MH-SYMBOL (MH-IDX).
013600     MOVE WS-NEXT-SEQ-NO TO MH-SEQUENCE-NO (MH-IDX).
013700     MOVE XCHPOST-NEW-PRICE TO MH-PRICE (MH-IDX).
013800 2000-EXIT.
013900     EXIT.
014000*
014100* COUNT ONE PRIOR HISTORY ENTRY FOR THIS SYMBOL, IF THIS
014200* TABLE SLOT BELONGS TO IT
014300 2100-COUNT-PRIOR-ENTRIES.
014400     IF MH-SYMBOL (MH-IDX) = XCHPOST-SYMBOL
014500         ADD 1 TO WS-NEXT-SEQ-NO.
014600     SET MH-IDX UP BY 1.
014700 2100-EXIT.
014800     EXIT.
014900*
015000******************************************************
015100* 9000 SERIES - RETURN TO CALLER
015200******************************************************
015300 9000-RETURN.
015400     EXIT PROGRAM.
